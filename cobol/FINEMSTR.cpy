000100*****************************************************************
000200*                                                               *
000300*   F I N E M S T R  --  OVERDUE FINE MASTER RECORD             *
000400*                                                               *
000500*****************************************************************
000600*  COPYBOOK   : FINEMSTR                                        *
000700*  DESCRIBES  : FINE-FILE MASTER RECORD (INDEXED, KEY FINE-ID)  *
000800*  USED BY    : LIBFINE LIBMINQ LIBRPT                          *
000900*-----------------------------------------------------------------
001000*    DATE     INIT   TICKET     DESCRIPTION                     *
001100*    -------- ------ ---------- ------------------------------- *
001200*    05/11/90 RKS    LIB-0071   ORIGINAL LAYOUT                  *
001300*    02/17/95 JMH    LIB-0223   ADDED PAYMENT-METHOD / PAYMENT-REF
001400*    01/08/99 RKS    LIB-0311   Y2K - DATES CARRIED 9(08) CCYYMMDD
001500*                                IN PLACE OF 2-DIGIT YEAR FIELDS *
001600*-----------------------------------------------------------------
001700 01  FINE-RECORD.
001800*--------------------------------------------------------------*
001900*    SURROGATE KEY AND FOREIGN KEYS                              *
002000*--------------------------------------------------------------*
002100     05  FINE-ID                        PIC 9(09).
002200     05  FINE-LOAN-ID                   PIC 9(09).
002300     05  FINE-MEMBER-ID                 PIC 9(09).
002400*--------------------------------------------------------------*
002500*    FLAT-RATE OVERDUE AMOUNT -- PACKED PER LIB-0071, 2 DECIMALS *
002600*    CALCULATED BY LIBDTCLC FUNCTION 'FA' (RATE TIMES WHOLE      *
002700*    OVERDUE DAYS, TRUNCATED, NO CAP, NO GRACE PERIOD)           *
002800*--------------------------------------------------------------*
002900     05  FINE-AMOUNT                    PIC S9(08)V99 COMP-3.
003000*--------------------------------------------------------------*
003100*    SETTLEMENT STATUS -- CONDITION-NAMED PER LIB-0071           *
003200*--------------------------------------------------------------*
003300     05  FINE-STATUS                    PIC X(10).
003400         88  FINE-PENDING                  VALUE 'PENDING'.
003500         88  FINE-SETTLED                  VALUE 'SETTLED'.
003600*--------------------------------------------------------------*
003700*    CALCULATION / SETTLEMENT TIMESTAMPS -- CCYYMMDD / HHMMSS    *
003800*--------------------------------------------------------------*
003900     05  FINE-CALCULATED-DT             PIC 9(08).
004000     05  FINE-CALCULATED-TM             PIC 9(06).
004100     05  FINE-SETTLED-DT                PIC 9(08).
004200     05  FINE-SETTLED-TM                PIC 9(06).
004300*--------------------------------------------------------------*
004400*    SETTLEMENT AUDIT AND OPTIONAL PAYMENT DETAIL -- LIB-0223    *
004500*--------------------------------------------------------------*
004600     05  FINE-SETTLED-BY-USER-ID        PIC 9(09).
004700     05  FINE-PAYMENT-METHOD            PIC X(30).
004800     05  FINE-PAYMENT-REF               PIC X(100).
004900*--------------------------------------------------------------*
005000*    REDEFINE OF FINE-CALCULATED-DT FOR CENTURY/YEAR/MONTH/DAY   *
005100*    BREAKOUT -- CARRIED SINCE THE LIB-0311 Y2K CHANGE           *
005200*--------------------------------------------------------------*
005300     05  FINE-CALCULATED-DT-X REDEFINES
005400         FINE-CALCULATED-DT.
005500         10  FINE-CALC-CC                PIC 9(02).
005600         10  FINE-CALC-YY                PIC 9(02).
005700         10  FINE-CALC-MM                PIC 9(02).
005800         10  FINE-CALC-DD                PIC 9(02).
005900*--------------------------------------------------------------*
006000*    REDEFINE OF FINE-SETTLED-DT FOR THE SAME BREAKOUT           *
006100*--------------------------------------------------------------*
006200     05  FINE-SETTLED-DT-X REDEFINES
006300         FINE-SETTLED-DT.
006400         10  FINE-SETTLED-CC             PIC 9(02).
006500         10  FINE-SETTLED-YY             PIC 9(02).
006600         10  FINE-SETTLED-MM             PIC 9(02).
006700         10  FINE-SETTLED-DD             PIC 9(02).
006800*--------------------------------------------------------------*
006900*    TRAILING FILLER -- PADS RECORD TO 250 BYTES                 *
007000*--------------------------------------------------------------*
007100     05  FILLER                        PIC X(40).
