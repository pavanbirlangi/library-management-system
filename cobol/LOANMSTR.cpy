000100*****************************************************************
000200*                                                               *
000300*   L O A N M S T R  --  LOAN TRANSACTION MASTER RECORD         *
000400*                                                               *
000500*****************************************************************
000600*  COPYBOOK   : LOANMSTR                                        *
000700*  DESCRIBES  : LOAN-FILE MASTER RECORD (INDEXED, KEY LOAN-ID)  *
000800*  USED BY    : LIBLEND LIBFINE LIBMINQ LIBRPT                  *
000900*-----------------------------------------------------------------
001000*    DATE     INIT   TICKET     DESCRIPTION                     *
001100*    -------- ------ ---------- ------------------------------- *
001200*    04/02/89 RKS    LIB-0003   ORIGINAL LAYOUT                  *
001300*    09/30/92 DPT    LIB-0140   ADDED ISSUED-BY / RETURNED-BY    *
001400*    01/08/99 RKS    LIB-0311   Y2K - DATES CARRIED 9(08) CCYYMMDD
001500*                                IN PLACE OF 2-DIGIT YEAR FIELDS *
001600*-----------------------------------------------------------------
001700 01  LOAN-RECORD.
001800*--------------------------------------------------------------*
001900*    SURROGATE KEY AND FOREIGN KEYS                              *
002000*--------------------------------------------------------------*
002100     05  LOAN-ID                        PIC 9(09).
002200     05  LOAN-BOOK-ID                   PIC 9(09).
002300     05  LOAN-MEMBER-ID                 PIC 9(09).
002400*--------------------------------------------------------------*
002500*    LIFE-CYCLE STATUS -- CONDITION-NAMED PER LIB-0003           *
002600*--------------------------------------------------------------*
002700     05  LOAN-STATUS                    PIC X(10).
002800         88  LOAN-ACTIVE                  VALUE 'ACTIVE'.
002900         88  LOAN-RETURNED                VALUE 'RETURNED'.
003000*--------------------------------------------------------------*
003100*    ISSUE / DUE / RETURN TIMESTAMPS -- CCYYMMDD / HHMMSS        *
003200*    LOAN-DUE-DT DEFAULTS TO ISSUED-DT + 14 (SEE LIBLEND         *
003300*    A3100-ISSUE-LOAN-PARA AND LIBDTCLC FUNCTION 'DD')           *
003400*--------------------------------------------------------------*
003500     05  LOAN-ISSUED-DT                 PIC 9(08).
003600     05  LOAN-ISSUED-TM                 PIC 9(06).
003700     05  LOAN-DUE-DT                    PIC 9(08).
003800     05  LOAN-DUE-TM                    PIC 9(06).
003900     05  LOAN-RETURNED-DT               PIC 9(08).
004000     05  LOAN-RETURNED-TM               PIC 9(06).
004100*--------------------------------------------------------------*
004200*    AUDIT -- WHO ISSUED / WHO PROCESSED THE RETURN              *
004300*--------------------------------------------------------------*
004400     05  LOAN-ISSUED-BY-USER-ID         PIC 9(09).
004500     05  LOAN-RETURNED-BY-USER-ID       PIC 9(09).
004600*--------------------------------------------------------------*
004700*    REDEFINE OF LOAN-ISSUED-DT FOR CENTURY/YEAR/MONTH/DAY       *
004800*    BREAKOUT -- CARRIED SINCE THE LIB-0311 Y2K CHANGE           *
004900*--------------------------------------------------------------*
005000     05  LOAN-ISSUED-DT-X REDEFINES
005100         LOAN-ISSUED-DT.
005200         10  LOAN-ISSUED-CC              PIC 9(02).
005300         10  LOAN-ISSUED-YY              PIC 9(02).
005400         10  LOAN-ISSUED-MM              PIC 9(02).
005500         10  LOAN-ISSUED-DD              PIC 9(02).
005600*--------------------------------------------------------------*
005700*    REDEFINE OF LOAN-DUE-DT FOR THE SAME BREAKOUT               *
005800*--------------------------------------------------------------*
005900     05  LOAN-DUE-DT-X REDEFINES
006000         LOAN-DUE-DT.
006100         10  LOAN-DUE-CC                 PIC 9(02).
006200         10  LOAN-DUE-YY                 PIC 9(02).
006300         10  LOAN-DUE-MM                 PIC 9(02).
006400         10  LOAN-DUE-DD                 PIC 9(02).
006500*--------------------------------------------------------------*
006600*    TRAILING FILLER -- PADS RECORD TO 120 BYTES                 *
006700*--------------------------------------------------------------*
006800     05  FILLER                        PIC X(23).
