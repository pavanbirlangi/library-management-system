000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LIBMINQ.
000300 AUTHOR.        D P TRAN.
000400 INSTALLATION.  CIRCULATION SYSTEMS GROUP.
000500 DATE-WRITTEN.  11/09/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL SHOP USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   L I B M I N Q  --  MEMBER / LOAN INQUIRY BATCH              *
001100*                                                               *
001200*****************************************************************
001300*  READS THE MININQTX TRANSACTION DECK AND, FOR EACH RECORD,     *
001400*  EITHER ROLLS UP A MEMBER'S LOAN/FINE STATISTICS (WRITTEN TO   *
001500*  MQSTATOUT) OR LISTS LOANS MATCHING A STATUS/OVERDUE FILTER    *
001600*  (WRITTEN TO MQLOANOUT).  READ-ONLY AGAINST ALL MASTER FILES   *
001700*  -- NO RECORD IS EVER WRITTEN OR REWRITTEN HERE.               *
001800*-----------------------------------------------------------------
001900*    DATE     INIT   TICKET     DESCRIPTION                     *
002000*    -------- ------ ---------- ------------------------------- *
002100*    11/09/91 DPT    LIB-0097   ORIGINAL PROGRAM -- MEMBER-STATS *
002200*                                PASS ONLY                       *
002300*    04/19/94 JMH    LIB-0204   ADDED LOAN-LIST PASS (REQ TYPE   *
002400*                                '02')                           *
002450*    02/11/97 DPT    LIB-0289   MEMBER-STATS PASS NOW CALLS      *
002460*                                LIBFINE 'MT' FOR PENDING FINE   *
002470*                                TOTAL RATHER THAN DUPLICATING   *
002480*                                THE SUMMATION LOGIC HERE        *
002500*    01/08/99 RKS    LIB-0311   Y2K - CCYY CARRIED AS 4 DIGITS   *
003000*    04/02/00 DPT    LIB-0339   NOTE -- BOOK-FILE NOT OPENED,    *
003100*                                LOAN-LIST FILTER NEEDS NO BOOK  *
003200*                                FIELDS (SEE LIBRPT FOR JOINS)   *
003250*    07/30/01 JMH    LIB-0360   320000 NOW PASSES LOAN-DUE-TM    *
003260*                                AND WS-CURRENT-TM TO 'OD' SO    *
003270*                                DAYS-OVERDUE/ESTIMATED-FINE ON  *
003280*                                THE LOAN LIST RESPECT THE DUE   *
003290*                                TIME-OF-DAY (SEE LIBDTCLC) --   *
003295*                                CR-0049                        *
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS MININQ-REQ-CLASS IS '0'
003900     UPSI-0 ON STATUS IS LIBMINQ-TEST-RUN
004000     UPSI-0 OFF STATUS IS LIBMINQ-PROD-RUN.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT MININQTX ASSIGN TO DDMQTRAN
004400     RECORDING MODE IS F
004500     FILE STATUS IS WS-MQTRAN-FS.
004600
004700     SELECT MQSTATOUT ASSIGN TO DDMQSOUT
004800     RECORDING MODE IS F
004900     FILE STATUS IS WS-MQSOUT-FS.
005000
005100     SELECT MQLOANOUT ASSIGN TO DDMQLOUT
005200     RECORDING MODE IS F
005300     FILE STATUS IS WS-MQLOUT-FS.
005400
005500     SELECT MEMBER-FILE ASSIGN TO DDMEMBF
005600     ORGANIZATION IS INDEXED
005700     ACCESS MODE IS DYNAMIC
005800     RECORD KEY IS MEMBER-ID
005900     FILE STATUS IS WS-MEMBF-FS.
006000
006100     SELECT LOAN-FILE ASSIGN TO DDLOANF
006200     ORGANIZATION IS INDEXED
006300     ACCESS MODE IS DYNAMIC
006400     RECORD KEY IS LOAN-ID
006500     ALTERNATE RECORD KEY IS LOAN-MEMBER-ID WITH DUPLICATES
006600     FILE STATUS IS WS-LOANF-FS.
006700
006800     SELECT FINE-FILE ASSIGN TO DDFINEF
006900     ORGANIZATION IS INDEXED
007000     ACCESS MODE IS DYNAMIC
007100     RECORD KEY IS FINE-ID
007200     ALTERNATE RECORD KEY IS FINE-LOAN-ID WITH DUPLICATES
007300     ALTERNATE RECORD KEY IS FINE-MEMBER-ID WITH DUPLICATES
007400     FILE STATUS IS WS-FINEF-FS.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  MININQTX.
007900 01  MININQTX-REC.
008000     05  MQ-REQ-TYPE                  PIC X(02).
008100         88  MQ-REQ-MEMBER-STATS          VALUE '01'.
008200         88  MQ-REQ-LOAN-LIST              VALUE '02'.
008300     05  MQ-MEMBER-ID                  PIC 9(09).
008400     05  MQ-LOAN-STATUS-FILTER         PIC X(10).
008500         88  MQ-FILTER-ALL                 VALUE SPACES.
008600         88  MQ-FILTER-ACTIVE              VALUE 'ACTIVE'.
008700         88  MQ-FILTER-RETURNED             VALUE 'RETURNED'.
008800     05  MQ-OVERDUE-ONLY-SW            PIC X(01).
008900         88  MQ-OVERDUE-ONLY                VALUE 'Y'.
009000         88  MQ-ALL-LOANS                   VALUE 'N'.
009100     05  FILLER                      PIC X(78).
009200
009300 FD  MQSTATOUT.
009400 01  MQSTAT-REC.
009500     05  MQS-MEMBER-ID                 PIC 9(09).
009600     05  FILLER                      PIC X(01)   VALUE SPACE.
009700     05  MQS-TOTAL-LOANS               PIC 9(07).
009800     05  FILLER                      PIC X(01)   VALUE SPACE.
009900     05  MQS-ACTIVE-LOANS              PIC 9(07).
010000     05  FILLER                      PIC X(01)   VALUE SPACE.
010100     05  MQS-TOTAL-FINES               PIC 9(07).
010200     05  FILLER                      PIC X(01)   VALUE SPACE.
010300     05  MQS-PENDING-FINES             PIC 9(07).
010400     05  FILLER                      PIC X(01)   VALUE SPACE.
010500     05  MQS-FINE-AMT-PAID             PIC 9(09)V99.
010600     05  FILLER                      PIC X(01)   VALUE SPACE.
010700     05  MQS-FINE-AMT-DUE              PIC 9(09)V99.
010800     05  FILLER                      PIC X(35).
010900
011000 FD  MQLOANOUT.
011100 01  MQLOAN-REC.
011200     05  MQL-LOAN-ID                   PIC 9(09).
011300     05  FILLER                      PIC X(01)   VALUE SPACE.
011400     05  MQL-BOOK-ID                   PIC 9(09).
011500     05  FILLER                      PIC X(01)   VALUE SPACE.
011600     05  MQL-MEMBER-ID                 PIC 9(09).
011700     05  FILLER                      PIC X(01)   VALUE SPACE.
011800     05  MQL-STATUS                    PIC X(10).
011900     05  FILLER                      PIC X(01)   VALUE SPACE.
012000     05  MQL-ISSUED-DT                 PIC 9(08).
012100     05  FILLER                      PIC X(01)   VALUE SPACE.
012200     05  MQL-DUE-DT                    PIC 9(08).
012300     05  FILLER                      PIC X(01)   VALUE SPACE.
012400     05  MQL-DAYS-OVERDUE              PIC S9(05).
012500     05  FILLER                      PIC X(01)   VALUE SPACE.
012600     05  MQL-ESTIMATED-FINE            PIC 9(07)V99.
012700     05  FILLER                      PIC X(26).
012800
012900 FD  MEMBER-FILE.
013000 COPY MEMBMSTR.
013100
013200 FD  LOAN-FILE.
013300 COPY LOANMSTR.
013400
013500 FD  FINE-FILE.
013600 COPY FINEMSTR.
013700
013800 WORKING-STORAGE SECTION.
013900 01  WS-FILE-STATUS.
014000     05  WS-MQTRAN-FS                  PIC X(02).
014100         88  END-OF-MININQTX              VALUE '10'.
014200     05  WS-MQSOUT-FS                  PIC X(02).
014300     05  WS-MQLOUT-FS                  PIC X(02).
014400     05  WS-MEMBF-FS                   PIC X(02).
014500         88  MEMBF-OK                      VALUE '00'.
014600         88  MEMBF-NOTFOUND                 VALUE '23'.
014700         88  END-OF-MEMBF                   VALUE '10'.
014800     05  WS-LOANF-FS                   PIC X(02).
014900         88  LOANF-OK                      VALUE '00'.
015000         88  END-OF-LOANF                   VALUE '10'.
015100         88  END-OF-LOAN-SCAN                VALUE '10' '23'.
015200     05  WS-FINEF-FS                   PIC X(02).
015300         88  FINEF-OK                      VALUE '00'.
015400         88  END-OF-FINEF                   VALUE '10'.
015500         88  END-OF-FINE-SCAN                VALUE '10' '23'.
015600     05  FILLER                      PIC X(02).
015700
015800 01  WS-COUNTERS.
015900     05  WS-MININQTX-RECD-CNT           PIC 9(07) COMP.
016000     05  WS-STATS-PASS-CNT             PIC 9(07) COMP.
016100     05  WS-LOAN-LIST-CNT              PIC 9(07) COMP.
016200     05  FILLER                      PIC 9(01) COMP VALUE 0.
016300
016400 01  WS-STATS-ACCUM.
016500     05  WS-TOTAL-LOANS                PIC S9(07) COMP.
016600     05  WS-ACTIVE-LOANS                PIC S9(07) COMP.
016700     05  WS-TOTAL-FINES                 PIC S9(07) COMP.
016800     05  WS-PENDING-FINES                PIC S9(07) COMP.
016900     05  WS-FINE-AMT-PAID                PIC S9(09)V99 COMP-3.
017000     05  FILLER                      PIC X(04).
017100
017200 01  WS-FLAGS.
017300     05  WS-ALL-MEMBERS-SW             PIC X(01)   VALUE 'N'.
017400         88  WS-ALL-MEMBERS-PASS           VALUE 'Y'.
017500         88  WS-SINGLE-MEMBER-PASS          VALUE 'N'.
017600     05  FILLER                      PIC X(03).
017700
017800 01  WS-WORK-FIELDS.
017900     05  WS-TARGET-MEMBER-ID           PIC 9(09).
018000     05  FILLER                      PIC X(06).
018100
018200 01  WS-CURRENT-DATE-TIME.
018300     05  WS-CURRENT-DT                 PIC 9(08).
018400     05  WS-CURRENT-TM                 PIC 9(06).
018500     05  FILLER                      PIC X(01).
018600
018700 01  WS-CURRENT-DT-X REDEFINES WS-CURRENT-DATE-TIME.
018800     05  WS-CURRENT-CC                 PIC 9(02).
018900     05  WS-CURRENT-YY                 PIC 9(02).
019000     05  WS-CURRENT-MM                PIC 9(02).
019100     05  WS-CURRENT-DD                PIC 9(02).
019200     05  WS-CURRENT-HH                PIC 9(02).
019300     05  WS-CURRENT-MN                PIC 9(02).
019400     05  WS-CURRENT-SS                PIC 9(02).
019500     05  FILLER                      PIC X(01).
019600
019700 01  WS-ACCEPT-DATE-TIME.
019800     05  WS-ACCEPT-DATE.
019900         10  WS-ACCEPT-YY              PIC 9(02).
020000         10  WS-ACCEPT-MM              PIC 9(02).
020100         10  WS-ACCEPT-DD              PIC 9(02).
020200     05  WS-ACCEPT-TIME.
020300         10  WS-ACCEPT-HH              PIC 9(02).
020400         10  WS-ACCEPT-MN              PIC 9(02).
020500         10  WS-ACCEPT-SS              PIC 9(02).
020600         10  WS-ACCEPT-HS              PIC 9(02).
020700     05  FILLER                      PIC X(01).
020800
020900 COPY LIBCOMM.
021000
021100 PROCEDURE DIVISION.
021200 000000-MAIN-PARA.
021300     INITIALIZE WS-COUNTERS
021400                WS-FLAGS
021500                WS-STATS-ACCUM
021600                WS-WORK-FIELDS
021700
021800     PERFORM 100000-OPEN-FILES-PARA
021900        THRU 100000-EXIT
022000
022100     PERFORM 150000-GET-CURRENT-DATE-PARA
022200        THRU 150000-EXIT
022300
022400     PERFORM 180000-READ-TRANSACTION-PARA
022500        THRU 180000-EXIT
022600
022700     PERFORM 190000-PROCESS-TRANSACTION-PARA
022800        THRU 190000-EXIT
022900        UNTIL END-OF-MININQTX
023000
023100     PERFORM 900000-CLOSE-FILES-PARA
023200        THRU 900000-EXIT
023300
023400     DISPLAY 'LIBMINQ - MININQTX RECORDS READ  - '
023500              WS-MININQTX-RECD-CNT.
023600     DISPLAY 'LIBMINQ - MEMBER-STATS PASSES    - '
023700              WS-STATS-PASS-CNT.
023800     DISPLAY 'LIBMINQ - LOAN-LIST LINES WRITTEN - '
023900              WS-LOAN-LIST-CNT.
024000     GOBACK.
024100 000000-EXIT.
024200     EXIT.
024300
024400 100000-OPEN-FILES-PARA.
024500     OPEN INPUT  MININQTX
024600     OPEN OUTPUT MQSTATOUT
024700     OPEN OUTPUT MQLOANOUT
024800     OPEN INPUT  MEMBER-FILE
024900     OPEN INPUT  LOAN-FILE
025000     OPEN INPUT  FINE-FILE
025100
025200     DISPLAY 'LIBMINQ - MININQTX FILE STATUS - ' WS-MQTRAN-FS
025300     DISPLAY 'LIBMINQ - MEMB-F   FILE STATUS - ' WS-MEMBF-FS
025400     DISPLAY 'LIBMINQ - LOAN-F   FILE STATUS - ' WS-LOANF-FS
025500     DISPLAY 'LIBMINQ - FINE-F   FILE STATUS - ' WS-FINEF-FS.
025600 100000-EXIT.
025700     EXIT.
025800
025900 150000-GET-CURRENT-DATE-PARA.
026000     ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD
026100     ACCEPT WS-ACCEPT-TIME FROM TIME
026200
026300     MOVE WS-ACCEPT-DATE                TO WS-CURRENT-DT
026400     MOVE WS-ACCEPT-HH                  TO WS-CURRENT-HH
026500     MOVE WS-ACCEPT-MN                  TO WS-CURRENT-MN
026600     MOVE WS-ACCEPT-SS                  TO WS-CURRENT-SS.
026700 150000-EXIT.
026800     EXIT.
026900
027000 180000-READ-TRANSACTION-PARA.
027100     READ MININQTX
027200        AT END
027300           SET END-OF-MININQTX TO TRUE
027400        NOT AT END
027500           ADD 1 TO WS-MININQTX-RECD-CNT
027600     END-READ.
027700 180000-EXIT.
027800     EXIT.
027900
028000 190000-PROCESS-TRANSACTION-PARA.
028100     EVALUATE TRUE
028200        WHEN MQ-REQ-MEMBER-STATS
028300           PERFORM 200000-MEMBER-STATS-PASS
028400              THRU 200000-EXIT
028500        WHEN MQ-REQ-LOAN-LIST
028600           PERFORM 300000-LOAN-LIST-PASS
028700              THRU 300000-EXIT
028800        WHEN OTHER
028900           DISPLAY 'LIBMINQ - UNKNOWN MININQTX REQUEST TYPE - '
029000                    MQ-REQ-TYPE
029100     END-EVALUATE
029200
029300     PERFORM 180000-READ-TRANSACTION-PARA
029400        THRU 180000-EXIT.
029500 190000-EXIT.
029600     EXIT.
029700
029800*--------------------------------------------------------------*
029900*    MEMBER INQUIRY WITH STATISTICS (SEE LIB-0097) -- IF        *
030000*    MQ-MEMBER-ID IS ZERO, ROLLS UP EVERY MEMBER ON FILE; ELSE   *
030100*    JUST THE ONE MEMBER REQUESTED                               *
030200*--------------------------------------------------------------*
030300 200000-MEMBER-STATS-PASS.
030400     IF MQ-MEMBER-ID = 0
030500        SET WS-ALL-MEMBERS-PASS TO TRUE
030600
030700        START MEMBER-FILE KEY IS NOT LESS THAN MEMBER-ID
030800           INVALID KEY
030900              SET END-OF-MEMBF TO TRUE
031000        END-START
031100
031200        PERFORM 210000-ALL-MEMBERS-STEP
031300           THRU 210000-EXIT
031400           UNTIL END-OF-MEMBF
031500     ELSE
031600        SET WS-SINGLE-MEMBER-PASS TO TRUE
031700        MOVE MQ-MEMBER-ID           TO MEMBER-ID
031800
031900        READ MEMBER-FILE
032000           INVALID KEY
032100              DISPLAY 'LIBMINQ - MEMBER NOT FOUND - ' MQ-MEMBER-ID
032200        END-READ
032300
032400        IF MEMBF-OK
032500           PERFORM 220000-ACCUM-MEMBER-STATS-STEP
032600              THRU 220000-EXIT
032700        END-IF
032800     END-IF.
032900 200000-EXIT.
033000     EXIT.
033100
033200 210000-ALL-MEMBERS-STEP.
033300     READ MEMBER-FILE NEXT RECORD
033400        AT END
033500           SET END-OF-MEMBF TO TRUE
033600     END-READ
033700
033800     IF NOT END-OF-MEMBF
033900        PERFORM 220000-ACCUM-MEMBER-STATS-STEP
034000           THRU 220000-EXIT
034100     END-IF.
034200 210000-EXIT.
034300     EXIT.
034400
034500*--------------------------------------------------------------*
034600*    ACCUMULATES ONE MEMBER'S STATISTICS AND WRITES ONE LINE    *
034700*    TO MQSTATOUT.  PENDING-FINE-AMOUNT-DUE COMES FROM A CALL   *
034800*    TO LIBFINE FUNCTION 'MT' (SEE LIB-0289) RATHER THAN BEING   *
034900*    RE-SUMMED IN THIS SCAN.                                     *
035000*--------------------------------------------------------------*
035100 220000-ACCUM-MEMBER-STATS-STEP.
035200     INITIALIZE WS-STATS-ACCUM
035300
035400     PERFORM 230000-SCAN-MEMBER-LOANS-STEP
035500        THRU 230000-EXIT
035600
035700     PERFORM 240000-SCAN-MEMBER-FINES-STEP
035800        THRU 240000-EXIT
035900
036000     MOVE MEMBER-ID                 TO LC-MEMBER-ID
036100     MOVE 'MT'                      TO LC-FUNCTION-CODE
036200     CALL 'LIBFINE' USING LIB-COMM-AREA
036300
036400     PERFORM 250000-WRITE-STATS-LINE-STEP
036500        THRU 250000-EXIT
036600
036700     ADD 1 TO WS-STATS-PASS-CNT.
036800 220000-EXIT.
036900     EXIT.
037000
037100 230000-SCAN-MEMBER-LOANS-STEP.
037200     MOVE MEMBER-ID                 TO LOAN-MEMBER-ID
037300
037400     START LOAN-FILE KEY IS = LOAN-MEMBER-ID
037500        INVALID KEY
037600           SET END-OF-LOANF TO TRUE
037700     END-START
037800
037900     PERFORM 231000-SCAN-LOANS-STEP
038000        THRU 231000-EXIT
038100        UNTIL END-OF-LOAN-SCAN.
038200 230000-EXIT.
038300     EXIT.
038400
038500 231000-SCAN-LOANS-STEP.
038600     READ LOAN-FILE NEXT RECORD
038700        AT END
038800           SET END-OF-LOANF TO TRUE
038900     END-READ
039000
039100     IF NOT END-OF-LOAN-SCAN
039200        IF LOAN-MEMBER-ID NOT = MEMBER-ID
039300           SET END-OF-LOANF TO TRUE
039400        ELSE
039500           ADD 1 TO WS-TOTAL-LOANS
039600           IF LOAN-ACTIVE
039700              ADD 1 TO WS-ACTIVE-LOANS
039800           END-IF
039900        END-IF
040000     END-IF.
040100 231000-EXIT.
040200     EXIT.
040300
040400 240000-SCAN-MEMBER-FINES-STEP.
040500     MOVE MEMBER-ID                 TO FINE-MEMBER-ID
040600
040700     START FINE-FILE KEY IS = FINE-MEMBER-ID
040800        INVALID KEY
040900           SET END-OF-FINEF TO TRUE
041000     END-START
041100
041200     PERFORM 241000-SCAN-FINES-STEP
041300        THRU 241000-EXIT
041400        UNTIL END-OF-FINE-SCAN.
041500 240000-EXIT.
041600     EXIT.
041700
041800 241000-SCAN-FINES-STEP.
041900     READ FINE-FILE NEXT RECORD
042000        AT END
042100           SET END-OF-FINEF TO TRUE
042200     END-READ
042300
042400     IF NOT END-OF-FINE-SCAN
042500        IF FINE-MEMBER-ID NOT = MEMBER-ID
042600           SET END-OF-FINEF TO TRUE
042700        ELSE
042800           ADD 1 TO WS-TOTAL-FINES
042900           IF FINE-PENDING
043000              ADD 1 TO WS-PENDING-FINES
043100           END-IF
043200           IF FINE-SETTLED
043300              ADD FINE-AMOUNT TO WS-FINE-AMT-PAID
043400           END-IF
043500        END-IF
043600     END-IF.
043700 241000-EXIT.
043800     EXIT.
043900
044000 250000-WRITE-STATS-LINE-STEP.
044100     MOVE MEMBER-ID                 TO MQS-MEMBER-ID
044200     MOVE WS-TOTAL-LOANS            TO MQS-TOTAL-LOANS
044300     MOVE WS-ACTIVE-LOANS           TO MQS-ACTIVE-LOANS
044400     MOVE WS-TOTAL-FINES            TO MQS-TOTAL-FINES
044500     MOVE WS-PENDING-FINES          TO MQS-PENDING-FINES
044600     MOVE WS-FINE-AMT-PAID          TO MQS-FINE-AMT-PAID
044700     MOVE LC-FINE-AMOUNT            TO MQS-FINE-AMT-DUE
044800
044900     WRITE MQSTAT-REC.
045000 250000-EXIT.
045100     EXIT.
045200
045300*--------------------------------------------------------------*
045400*    LOAN INQUIRY (SEE LIB-0204) -- LISTS LOANS AGAINST THE      *
045500*    CALLER'S STATUS FILTER (MQ-LOAN-STATUS-FILTER) AND,         *
045600*    WHEN MQ-OVERDUE-ONLY, ONLY THOSE PAST THEIR DUE DATE.       *
045700*    NO CALCULATION BEYOND THE DUE-DATE COMPARISON ALREADY       *
045800*    COVERED BY LIBDTCLC FUNCTIONS 'OD'/'FA' -- SEE SPEC NOTE    *
045900*    CARRIED FORWARD IN THE FINE ENGINE.                         *
046000*--------------------------------------------------------------*
046100 300000-LOAN-LIST-PASS.
046200     START LOAN-FILE KEY IS NOT LESS THAN LOAN-ID
046300        INVALID KEY
046400           SET END-OF-LOANF TO TRUE
046500     END-START
046600
046700     PERFORM 310000-SCAN-LOANS-FOR-LIST-STEP
046800        THRU 310000-EXIT
046900        UNTIL END-OF-LOANF.
047000 300000-EXIT.
047100     EXIT.
047200
047300 310000-SCAN-LOANS-FOR-LIST-STEP.
047400     READ LOAN-FILE NEXT RECORD
047500        AT END
047600           SET END-OF-LOANF TO TRUE
047700     END-READ
047800
047900     IF NOT END-OF-LOANF
048000        PERFORM 320000-FILTER-LOAN-STEP
048100           THRU 320000-EXIT
048200     END-IF.
048300 310000-EXIT.
048400     EXIT.
048500
048600 320000-FILTER-LOAN-STEP.
048700     IF MQ-FILTER-ALL OR LOAN-STATUS = MQ-LOAN-STATUS-FILTER
048800        MOVE LOAN-DUE-DT            TO LC-BASE-DT
048810        MOVE LOAN-DUE-TM            TO LC-BASE-TM
048900        MOVE WS-CURRENT-DT          TO LC-RESULT-DT
048910        MOVE WS-CURRENT-TM          TO LC-RESULT-TM
049000        MOVE 'OD'                   TO LC-FUNCTION-CODE
049100        CALL 'LIBDTCLC' USING LIB-COMM-AREA
049200
049300        IF MQ-OVERDUE-ONLY AND
049400           (NOT LOAN-ACTIVE OR LC-OVERDUE-DAYS NOT > 0)
049500           CONTINUE
049600        ELSE
049700           MOVE 'FA'                TO LC-FUNCTION-CODE
049800           CALL 'LIBDTCLC' USING LIB-COMM-AREA
049900
050000           MOVE LOAN-ID              TO MQL-LOAN-ID
050100           MOVE LOAN-BOOK-ID         TO MQL-BOOK-ID
050200           MOVE LOAN-MEMBER-ID       TO MQL-MEMBER-ID
050300           MOVE LOAN-STATUS          TO MQL-STATUS
050400           MOVE LOAN-ISSUED-DT       TO MQL-ISSUED-DT
050500           MOVE LOAN-DUE-DT          TO MQL-DUE-DT
050600           MOVE LC-OVERDUE-DAYS      TO MQL-DAYS-OVERDUE
050700           MOVE LC-FINE-AMOUNT       TO MQL-ESTIMATED-FINE
050800
050900           WRITE MQLOAN-REC
051000           ADD 1 TO WS-LOAN-LIST-CNT
051100        END-IF
051200     END-IF.
051300 320000-EXIT.
051400     EXIT.
051500
051600 900000-CLOSE-FILES-PARA.
051700     CLOSE MININQTX
051800     CLOSE MQSTATOUT
051900     CLOSE MQLOANOUT
052000     CLOSE MEMBER-FILE
052100     CLOSE LOAN-FILE
052200     CLOSE FINE-FILE.
052300 900000-EXIT.
052400     EXIT.
052500
052600 END PROGRAM LIBMINQ.
