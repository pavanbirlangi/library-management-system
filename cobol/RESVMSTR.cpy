000100*****************************************************************
000200*                                                               *
000300*   R E S V M S T R  --  BOOK RESERVATION MASTER RECORD         *
000400*                                                               *
000500*****************************************************************
000600*  COPYBOOK   : RESVMSTR                                        *
000700*  DESCRIBES  : RESERVATION-FILE MASTER RECORD (INDEXED, KEY    *
000800*               RES-ID)                                         *
000900*  USED BY    : LIBLEND LIBRESV LIBMINQ                         *
001000*-----------------------------------------------------------------
001100*    DATE     INIT   TICKET     DESCRIPTION                     *
001200*    -------- ------ ---------- ------------------------------- *
001300*    08/06/91 DPT    LIB-0097   ORIGINAL LAYOUT                  *
001400*    01/08/99 RKS    LIB-0311   Y2K - DATES CARRIED 9(08) CCYYMMDD
001500*                                IN PLACE OF 2-DIGIT YEAR FIELDS *
001600*-----------------------------------------------------------------
001700 01  RESERVATION-RECORD.
001800*--------------------------------------------------------------*
001900*    SURROGATE KEY AND FOREIGN KEYS                              *
002000*--------------------------------------------------------------*
002100     05  RES-ID                         PIC 9(09).
002200     05  RES-BOOK-ID                    PIC 9(09).
002300     05  RES-MEMBER-ID                  PIC 9(09).
002400*--------------------------------------------------------------*
002500*    LIFE-CYCLE STATUS -- CONDITION-NAMED PER LIB-0097           *
002600*--------------------------------------------------------------*
002700     05  RES-STATUS                     PIC X(10).
002800         88  RES-ACTIVE                   VALUE 'ACTIVE'.
002900         88  RES-FULFILLED                VALUE 'FULFILLED'.
003000         88  RES-CANCELLED                VALUE 'CANCELLED'.
003100*--------------------------------------------------------------*
003200*    1-BASED FIFO QUEUE POSITION AMONG ACTIVE RESERVATIONS FOR   *
003300*    THIS BOOK -- NEVER RECOMPACTED ON FULFILMENT/CANCELLATION   *
003400*    (SEE LIBRESV A0300-FULFIL-RESV-PARA)                        *
003500*--------------------------------------------------------------*
003600     05  RES-QUEUE-POSITION             PIC 9(05).
003700*--------------------------------------------------------------*
003800*    CREATED / UPDATED TIMESTAMPS -- CCYYMMDD / HHMMSS           *
003900*    RES-CREATED-DT/TM DRIVES THE FIFO ORDER AND IS NEVER        *
004000*    REWRITTEN                                                   *
004100*--------------------------------------------------------------*
004200     05  RES-CREATED-DT                 PIC 9(08).
004300     05  RES-CREATED-TM                 PIC 9(06).
004400     05  RES-UPDATED-DT                 PIC 9(08).
004500     05  RES-UPDATED-TM                 PIC 9(06).
004600*--------------------------------------------------------------*
004700*    REDEFINE OF RES-CREATED-DT FOR CENTURY/YEAR/MONTH/DAY       *
004800*    BREAKOUT -- CARRIED SINCE THE LIB-0311 Y2K CHANGE           *
004900*--------------------------------------------------------------*
005000     05  RES-CREATED-DT-X REDEFINES
005100         RES-CREATED-DT.
005200         10  RES-CREATED-CC              PIC 9(02).
005300         10  RES-CREATED-YY              PIC 9(02).
005400         10  RES-CREATED-MM              PIC 9(02).
005500         10  RES-CREATED-DD              PIC 9(02).
005600*--------------------------------------------------------------*
005700*    REDEFINE OF RES-UPDATED-DT FOR THE SAME BREAKOUT            *
005800*--------------------------------------------------------------*
005900     05  RES-UPDATED-DT-X REDEFINES
006000         RES-UPDATED-DT.
006100         10  RES-UPDATED-CC              PIC 9(02).
006200         10  RES-UPDATED-YY              PIC 9(02).
006300         10  RES-UPDATED-MM              PIC 9(02).
006400         10  RES-UPDATED-DD              PIC 9(02).
006500*--------------------------------------------------------------*
006600*    TRAILING FILLER -- PADS RECORD TO 100 BYTES                 *
006700*--------------------------------------------------------------*
006800     05  FILLER                        PIC X(08).
