000100*****************************************************************
000200*                                                               *
000300*   B O O K M S T R  --  BOOK CATALOGUE MASTER RECORD          *
000400*                                                               *
000500*****************************************************************
000600*  COPYBOOK   : BOOKMSTR                                        *
000700*  DESCRIBES  : BOOK-FILE MASTER RECORD (INDEXED, KEY BOOK-ID)  *
000800*  USED BY    : LIBBOOKM LIBLEND LIBRPT LIBMINQ                *
000900*-----------------------------------------------------------------
001000*    DATE     INIT   TICKET     DESCRIPTION                     *
001100*    -------- ------ ---------- ------------------------------- *
001200*    03/14/89 RKS    LIB-0001   ORIGINAL LAYOUT                  *
001300*    11/02/91 DPT    LIB-0118   ADDED BOOK-CATEGORY FIELD        *
001400*    06/19/94 JMH    LIB-0204   WIDENED BOOK-TITLE TO 200 BYTES  *
001500*    01/08/99 RKS    LIB-0311   Y2K - DATES CARRIED 9(08) CCYYMMDD
001600*                                IN PLACE OF 2-DIGIT YEAR FIELDS *
001700*-----------------------------------------------------------------
001800 01  BOOK-RECORD.
001900*--------------------------------------------------------------*
002000*    SURROGATE KEY                                              *
002100*--------------------------------------------------------------*
002200     05  BOOK-ID                        PIC 9(09).
002300*--------------------------------------------------------------*
002400*    CATALOGUE DATA                                              *
002500*--------------------------------------------------------------*
002600     05  BOOK-ISBN                      PIC X(20).
002700     05  BOOK-TITLE                     PIC X(200).
002800     05  BOOK-AUTHOR                    PIC X(150).
002900     05  BOOK-CATEGORY                  PIC X(100).
003000*--------------------------------------------------------------*
003100*    COPY-COUNT INVARIANT -- 0 <= BOOK-AVAIL-COPIES <=           *
003200*    BOOK-TOTAL-COPIES AT ALL TIMES (SEE LIBBOOKM A2200/A2300)   *
003300*--------------------------------------------------------------*
003400     05  BOOK-TOTAL-COPIES              PIC 9(05).
003500     05  BOOK-AVAIL-COPIES              PIC 9(05).
003600*--------------------------------------------------------------*
003700*    HOUSEKEEPING TIMESTAMPS -- CCYYMMDD / HHMMSS                *
003800*--------------------------------------------------------------*
003900     05  BOOK-CREATED-DT                PIC 9(08).
004000     05  BOOK-CREATED-TM                PIC 9(06).
004100     05  BOOK-UPDATED-DT                PIC 9(08).
004200     05  BOOK-UPDATED-TM                PIC 9(06).
004300*--------------------------------------------------------------*
004400*    REDEFINE OF BOOK-CREATED-DT FOR CENTURY/YEAR/MONTH/DAY      *
004500*    BREAKOUT -- CARRIED SINCE THE LIB-0311 Y2K CHANGE           *
004600*--------------------------------------------------------------*
004700     05  BOOK-CREATED-DT-X REDEFINES
004800         BOOK-CREATED-DT.
004900         10  BOOK-CREATED-CC            PIC 9(02).
005000         10  BOOK-CREATED-YY            PIC 9(02).
005100         10  BOOK-CREATED-MM            PIC 9(02).
005200         10  BOOK-CREATED-DD            PIC 9(02).
005300*--------------------------------------------------------------*
005400*    REDEFINE OF BOOK-CREATED-TM FOR HOUR/MINUTE/SECOND BREAKOUT *
005500*--------------------------------------------------------------*
005600     05  BOOK-CREATED-TM-X REDEFINES
005700         BOOK-CREATED-TM.
005800         10  BOOK-CREATED-HH            PIC 9(02).
005900         10  BOOK-CREATED-MN            PIC 9(02).
006000         10  BOOK-CREATED-SS            PIC 9(02).
006100*--------------------------------------------------------------*
006200*    TRAILING FILLER -- PADS RECORD TO 550 BYTES FOR FUTURE      *
006300*    EXPANSION WITHOUT AN FD CHANGE (SHOP STANDARD)              *
006400*--------------------------------------------------------------*
006500     05  FILLER                        PIC X(33).
