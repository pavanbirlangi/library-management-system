000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LIBDTCLC.
000300 AUTHOR.        J M HARTWELL.
000400 INSTALLATION.  CIRCULATION SYSTEMS GROUP.
000500 DATE-WRITTEN.  02/02/1990.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL SHOP USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   L I B D T C L C  --  DATE AND FINE ARITHMETIC SUBROUTINE    *
001100*                                                               *
001200*****************************************************************
001300*  CALLED SUBPROGRAM -- NO FILES OF ITS OWN.  RECEIVES A        *
001400*  LIB-COMM-AREA AND DISPATCHES ON LC-FUNCTION-CODE --           *
001500*  'DD' COMPUTE DUE DATE, 'OD' COMPUTE OVERDUE DAYS, 'FA'        *
001600*  COMPUTE FINE AMOUNT.  CALENDAR MATH IS DONE BY STEPPING       *
001700*  ONE CALENDAR DAY AT A TIME -- SEE B1000-ADD-ONE-DAY-PARA --   *
001800*  THE SAME TECHNIQUE THE SHOP HAS USED SINCE LIB-0055.          *
001900*-----------------------------------------------------------------
002000*    DATE     INIT   TICKET     DESCRIPTION                     *
002100*    -------- ------ ---------- ------------------------------- *
002200*    02/02/90 RKS    LIB-0055   ORIGINAL PROGRAM -- DUE DATE     *
002300*                                AND OVERDUE DAYS ONLY           *
002400*    08/14/92 DPT    LIB-0133   ADDED FUNCTION 'FA' FINE AMOUNT  *
002500*    06/19/94 JMH    LIB-0205   LEAP YEAR TEST CORRECTED TO      *
002600*                                CENTURY RULE (DIV BY 100/400)   *
002700*    01/08/99 RKS    LIB-0311   Y2K - CCYY CARRIED AS 4 DIGITS   *
002800*                                THROUGHOUT, NO WINDOWING USED   *
002900*    07/23/01 JMH    LIB-0355   SAFETY LIMIT ADDED TO DAY-STEP   *
003000*                                LOOPS AFTER LIB-0350 INCIDENT   *
003050*    07/30/01 JMH    LIB-0360   'OD' NOW COMPARES THE FULL DUE   *
003060*                                AND AS-OF TIMESTAMPS (SEE LC-   *
003070*                                BASE-TM/LC-RESULT-TM) SO A LOAN *
003080*                                DUE AT 10:00 ISN'T COUNTED A    *
003090*                                FULL DAY OVERDUE UNTIL 10:00    *
003093*                                THE FOLLOWING DAY.  ALSO FIXED  *
003094*                                A2000'S DAY-STEP LOOP, WHICH    *
003095*                                NEVER INCREMENTED WS-DAYS-      *
003096*                                COUNTED AND ALWAYS RETURNED     *
003097*                                ZERO -- NOW VARIES IT LIKE      *
003098*                                A1000 DOES -- SEE CR-0049       *
003100*-----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS LIBDTCLC-FUNC-CLASS IS 'D' 'O' 'F'
003700     UPSI-0 ON STATUS IS LIBDTCLC-TEST-RUN
003800     UPSI-0 OFF STATUS IS LIBDTCLC-PROD-RUN.
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 01  WS-SWITCHES.
004200     05  WS-LEAP-SW                   PIC X(01)       VALUE 'N'.
004300         88  WS-LEAP-YEAR                 VALUE 'Y'.
004400         88  WS-NOT-LEAP-YEAR              VALUE 'N'.
004500     05  FILLER                      PIC X(01).
004600
004700 01  WS-COUNTERS.
004800     05  WS-DAYS-TO-GO                PIC S9(05) COMP.
004900     05  WS-DAYS-COUNTED               PIC S9(05) COMP.
005000     05  WS-DAYS-IN-MM                PIC 9(02) COMP.
005100     05  FILLER                      PIC X(01).
005200
005300 01  WS-FINE-CONSTANTS.
005400     05  WS-FINE-RATE-PER-DAY          PIC S9(03)V99 COMP-3
005500                                        VALUE 5.00.
005600     05  FILLER                      PIC X(02).
005700
005800 01  WS-MONTH-DAYS-TABLE.
005900     05  FILLER                      PIC 9(02) COMP VALUE 31.
006000     05  FILLER                      PIC 9(02) COMP VALUE 28.
006100     05  FILLER                      PIC 9(02) COMP VALUE 31.
006200     05  FILLER                      PIC 9(02) COMP VALUE 30.
006300     05  FILLER                      PIC 9(02) COMP VALUE 31.
006400     05  FILLER                      PIC 9(02) COMP VALUE 30.
006500     05  FILLER                      PIC 9(02) COMP VALUE 31.
006600     05  FILLER                      PIC 9(02) COMP VALUE 31.
006700     05  FILLER                      PIC 9(02) COMP VALUE 30.
006800     05  FILLER                      PIC 9(02) COMP VALUE 31.
006900     05  FILLER                      PIC 9(02) COMP VALUE 30.
007000     05  FILLER                      PIC 9(02) COMP VALUE 31.
007100     05  FILLER                      PIC 9(02) COMP VALUE 0.
007200 01  WS-MONTH-DAYS-REDEF REDEFINES WS-MONTH-DAYS-TABLE.
007300     05  WS-MONTH-DAYS-ENT            PIC 9(02) COMP
007400                                        OCCURS 12 TIMES.
007500     05  FILLER                      PIC 9(02) COMP.
007510 01  WS-WORK-DATE-AREA.
007520     05  WS-WORK-DT                   PIC 9(08).
007530     05  FILLER                      PIC X(01).
007540 01  WS-WORK-DT-X REDEFINES WS-WORK-DATE-AREA.
007550     05  WS-WORK-CCYY                 PIC 9(04).
007560     05  WS-WORK-MM                  PIC 9(02).
007570     05  WS-WORK-DD                  PIC 9(02).
007580     05  FILLER                      PIC X(01).
007590
008300 01  WS-LEAP-TEST-FIELDS.
008400     05  WS-LEAP-REM-4                PIC 9(04) COMP.
008500     05  WS-LEAP-REM-100              PIC 9(04) COMP.
008600     05  WS-LEAP-REM-400              PIC 9(04) COMP.
008700     05  WS-LEAP-QUOT                PIC 9(04) COMP.
008800     05  FILLER                      PIC X(02).
008900
009000 LINKAGE SECTION.
009100 COPY LIBCOMM.
009200
009300 PROCEDURE DIVISION USING LIB-COMM-AREA.
009400 0000-MAIN-PARA.
009500     MOVE SPACES             TO LC-RETURN-CODE
009600     MOVE SPACES             TO LC-RETURN-MESSAGE
009700
009800     IF LC-FUNCTION-CODE (1:1) IS LIBDTCLC-FUNC-CLASS
009900        EVALUATE LC-FUNCTION-CODE
010000           WHEN 'DD'
010100              PERFORM A1000-CALC-DUE-DATE-PARA
010200                 THRU A1000-EXIT
010300           WHEN 'OD'
010400              PERFORM A2000-CALC-OVERDUE-DAYS-PARA
010500                 THRU A2000-EXIT
010600           WHEN 'FA'
010700              PERFORM A3000-CALC-FINE-AMOUNT-PARA
010800                 THRU A3000-EXIT
010900           WHEN OTHER
011000              MOVE 'KO'              TO LC-RETURN-CODE
011100              MOVE 'INVALID LC-FUNCTION-CODE FOR LIBDTCLC' TO
011200                   LC-RETURN-MESSAGE
011300        END-EVALUATE
011400     ELSE
011500        MOVE 'KO'              TO LC-RETURN-CODE
011600        MOVE 'INVALID LC-FUNCTION-CODE FOR LIBDTCLC' TO
011700             LC-RETURN-MESSAGE
011800     END-IF
011900
012000     GOBACK.
012100 0000-EXIT.
012200     EXIT.
012300
012400*--------------------------------------------------------------*
012500*    FUNCTION 'DD' -- LC-BASE-DT PLUS LC-OVERDUE-DAYS (USED    *
012600*    HERE AS THE INBOUND LOAN PERIOD IN DAYS) GIVES            *
012700*    LC-RESULT-DT, THE DUE DATE                                 *
012800*--------------------------------------------------------------*
012900 A1000-CALC-DUE-DATE-PARA.
013000     MOVE LC-BASE-DT             TO WS-WORK-DT
013100     MOVE LC-OVERDUE-DAYS         TO WS-DAYS-TO-GO
013200
013300     IF WS-DAYS-TO-GO > 0
013400        PERFORM B1000-ADD-ONE-DAY-PARA
013500           THRU B1000-EXIT
013600           VARYING WS-DAYS-COUNTED FROM 1 BY 1
013700           UNTIL WS-DAYS-COUNTED > WS-DAYS-TO-GO
013800     END-IF
013900
014000     MOVE WS-WORK-DT             TO LC-RESULT-DT.
014100 A1000-EXIT.
014200     EXIT.
014300
014400*--------------------------------------------------------------*
014500*    FUNCTION 'OD' -- WHOLE 24-HOUR DAYS ELAPSED FROM THE DUE    *
014600*    TIMESTAMP (LC-BASE-DT/LC-BASE-TM) TO THE AS-OF TIMESTAMP    *
014700*    (LC-RESULT-DT/LC-RESULT-TM).  ZERO IF NOT YET OVERDUE.      *
014750*    LIB-0360 MOVED THE DAY BOUNDARY TO THE DUE TIME-OF-DAY      *
014760*    INSTEAD OF MIDNIGHT -- SEE CR-0049.  LIB-0355 STILL CAPS    *
014800*    THE STEP-LOOP AT 9999 DAYS SO A BAD DATE PAIR CANNOT HANG   *
014900*    THE JOB.                                                    *
014950*--------------------------------------------------------------*
015000 A2000-CALC-OVERDUE-DAYS-PARA.
015100     IF LC-RESULT-DT NOT > LC-BASE-DT
015200        MOVE 0                 TO LC-OVERDUE-DAYS
015300     ELSE
015400        MOVE LC-BASE-DT             TO WS-WORK-DT
015600
015700        PERFORM B1000-ADD-ONE-DAY-PARA
015800           THRU B1000-EXIT
015900           WITH TEST AFTER
015950           VARYING WS-DAYS-COUNTED FROM 1 BY 1
016000           UNTIL WS-WORK-DT = LC-RESULT-DT
016100              OR WS-DAYS-COUNTED > 9999
016150
016160        IF LC-RESULT-TM < LC-BASE-TM
016170           SUBTRACT 1              FROM WS-DAYS-COUNTED
016180        END-IF
016190
016195        IF WS-DAYS-COUNTED < 0
016197           MOVE 0                  TO WS-DAYS-COUNTED
016198        END-IF
016300        MOVE WS-DAYS-COUNTED         TO LC-OVERDUE-DAYS
016400     END-IF.
016500 A2000-EXIT.
016600     EXIT.
016700
016800*--------------------------------------------------------------*
016900*    FUNCTION 'FA' -- LC-OVERDUE-DAYS TIMES THE FLAT PER-DAY    *
017000*    RATE GIVES LC-FINE-AMOUNT.  RATE IS THE SHOP CONSTANT      *
017100*    WS-FINE-RATE-PER-DAY, CHANGED ONLY BY RECOMPILE            *
017200*--------------------------------------------------------------*
017300 A3000-CALC-FINE-AMOUNT-PARA.
017400     COMPUTE LC-FINE-AMOUNT ROUNDED =
017500        LC-OVERDUE-DAYS * WS-FINE-RATE-PER-DAY.
017600 A3000-EXIT.
017700     EXIT.
017800
017900*--------------------------------------------------------------*
018000*    ADVANCES WS-WORK-DT BY EXACTLY ONE CALENDAR DAY, ROLLING   *
018100*    MONTH AND YEAR AS NEEDED.  THE STEP ITSELF IS COUNTED BY    *
018200*    THE CALLING PERFORM'S VARYING CLAUSE (SEE A1000/A2000)      *
018300*--------------------------------------------------------------*
018400 B1000-ADD-ONE-DAY-PARA.
018500     PERFORM B2000-CHECK-LEAP-YEAR-PARA
018600        THRU B2000-EXIT
018700
018800     MOVE WS-MONTH-DAYS-ENT (WS-WORK-MM) TO WS-DAYS-IN-MM
018900
019000     IF WS-WORK-MM = 2 AND WS-LEAP-YEAR
019100        ADD 1                  TO WS-DAYS-IN-MM
019200     END-IF
019300
019400     ADD 1                      TO WS-WORK-DD
019500
019600     IF WS-WORK-DD > WS-DAYS-IN-MM
019700        MOVE 1                  TO WS-WORK-DD
019800        ADD 1                   TO WS-WORK-MM
019900        IF WS-WORK-MM > 12
020000           MOVE 1                TO WS-WORK-MM
020100           ADD 1                 TO WS-WORK-CCYY
020200        END-IF
020300     END-IF.
020400 B1000-EXIT.
020500     EXIT.
020600
020700*--------------------------------------------------------------*
020800*    LEAP YEAR TEST -- LIB-0205 CENTURY RULE.  DIVISIBLE BY 4   *
020900*    AND (NOT DIVISIBLE BY 100 OR DIVISIBLE BY 400)             *
021000*--------------------------------------------------------------*
021100 B2000-CHECK-LEAP-YEAR-PARA.
021200     DIVIDE WS-WORK-CCYY BY 4
021300        GIVING WS-LEAP-QUOT
021400        REMAINDER WS-LEAP-REM-4
021500
021600     DIVIDE WS-WORK-CCYY BY 100
021700        GIVING WS-LEAP-QUOT
021800        REMAINDER WS-LEAP-REM-100
021900
022000     DIVIDE WS-WORK-CCYY BY 400
022100        GIVING WS-LEAP-QUOT
022200        REMAINDER WS-LEAP-REM-400
022300
022400     IF WS-LEAP-REM-4 = 0 AND
022500        (WS-LEAP-REM-100 NOT = 0 OR WS-LEAP-REM-400 = 0)
022600        SET WS-LEAP-YEAR          TO TRUE
022700     ELSE
022800        SET WS-NOT-LEAP-YEAR      TO TRUE
022900     END-IF.
023000 B2000-EXIT.
023100     EXIT.
023200
023300 END PROGRAM LIBDTCLC.
