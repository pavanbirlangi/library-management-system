000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LIBLEND.
000300 AUTHOR.        R K STALLARD.
000400 INSTALLATION.  CIRCULATION SYSTEMS GROUP.
000500 DATE-WRITTEN.  04/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL SHOP USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   L I B L E N D  --  BOOK LENDING BATCH                       *
001100*                                                               *
001200*****************************************************************
001300*  READS A DECK OF LENDING TRANSACTIONS (ISSUE/RETURN/CREATE-   *
001400*  RESERVATION) AGAINST BOOK-FILE, MEMBER-FILE, AND LOAN-FILE.  *
001500*  EVERY RETURN TRIGGERS AN IMMEDIATE ATTEMPT TO FULFIL THE     *
001600*  OLDEST QUEUED RESERVATION FOR THE SAME BOOK BY CALLING       *
001700*  LIBRESV -- NOT A SEPARATE BATCH PASS (SEE LIB-0341).  DUE     *
001800*  DATES AND OVERDUE FINE DISPLAY ARE COMPUTED BY CALLING        *
001900*  LIBDTCLC.  REJECTED TRANSACTIONS ARE WRITTEN TO LENDERR FOR   *
002000*  THE OPERATOR TO REVIEW ON THE NEXT SHIFT.                     *
002100*-----------------------------------------------------------------
002200*    DATE     INIT   TICKET     DESCRIPTION                     *
002300*    -------- ------ ---------- ------------------------------- *
002400*    04/02/89 RKS    LIB-0012   ORIGINAL PROGRAM -- ISSUE/RETURN *
002420*    08/06/91 DPT    LIB-0098   ADDED REQ TYPE '03' CREATE-RESV, *
002440*                                CALLS LIBRESV FUNCTION 'CR'     *
002460*    08/14/92 DPT    LIB-0134   RETURN CALLS LIBDTCLC TO DISPLAY *
002480*                                OVERDUE FINE -- NOT WRITTEN TO  *
002500*                                FINE-FILE HERE, SEE LIBFINE     *
002550*    09/30/92 DPT    LIB-0140   ADDED ISSUED-BY / RETURNED-BY    *
002600*                                AUDIT FIELDS TO LOAN-RECORD     *
002900*    03/30/95 JMH    LIB-0222   RETURN NOW CALLS LIBRESV 'FU'    *
003000*                                TO AUTO-FULFIL THE NEXT QUEUED  *
003100*                                RESERVATION (SEE LIB-0221)      *
003200*    03/30/95 JMH    LIB-0224   LENDIN-RESV-ID REUSED ON RETURN  *
003300*                                TRANSACTIONS TO CARRY THE NEW   *
003400*                                LOAN-ID FOR A FULFILLED RESV -- *
003500*                                NO ROOM LEFT IN THE 100-BYTE    *
003600*                                LENDIN LAYOUT FOR A NEW FIELD   *
004100*    01/08/99 RKS    LIB-0311   Y2K - CCYY CARRIED AS 4 DIGITS   *
004200*                                THROUGHOUT, NO WINDOWING USED   *
004300*    04/02/00 DPT    LIB-0339   PASS BOOK COPY COUNTS TO LIBRESV *
004400*                                ON THE COMMAREA -- NO 2ND OPEN  *
004500*                                OF BOOK-FILE BY LIBRESV ITSELF  *
004600*    07/23/01 JMH    LIB-0341   NOTED FULFIL CALL IS INLINE, NOT *
004700*                                A SEPARATE OVERNIGHT STEP       *
004750*    07/30/01 JMH    LIB-0360   A4120 NOW PASSES LOAN-DUE-TM AND *
004760*                                WS-CURRENT-TM TO 'OD' SO THE    *
004770*                                DISPLAYED OVERDUE DAYS RESPECTS *
004780*                                THE DUE TIME-OF-DAY (SEE        *
004790*                                LIBDTCLC) -- CR-0049            *
004800*-----------------------------------------------------------------
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS LEND-REQ-CLASS IS '1' THRU '3'
005500     UPSI-0 ON STATUS IS LIBLEND-TEST-RUN
005600     UPSI-0 OFF STATUS IS LIBLEND-PROD-RUN.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT LENDIN    ASSIGN TO DDLENDIN
006000     ORGANIZATION IS SEQUENTIAL
006100     FILE STATUS IS WS-LENDIN-FS.
006200
006300     SELECT BOOK-FILE ASSIGN TO DDBOOKF
006400     ORGANIZATION IS INDEXED
006500     ACCESS MODE IS DYNAMIC
006600     RECORD KEY IS BOOK-ID
006700     ALTERNATE RECORD KEY IS BOOK-ISBN WITH DUPLICATES
006800     FILE STATUS IS WS-BOOKF-FS.
006900
007000     SELECT MEMBER-FILE ASSIGN TO DDMEMBF
007100     ORGANIZATION IS INDEXED
007200     ACCESS MODE IS DYNAMIC
007300     RECORD KEY IS MEMBER-ID
007400     ALTERNATE RECORD KEY IS MEMBER-USER-ID WITH DUPLICATES
007500     FILE STATUS IS WS-MEMBF-FS.
007600
007700     SELECT LOAN-FILE ASSIGN TO DDLOANF
007800     ORGANIZATION IS INDEXED
007900     ACCESS MODE IS DYNAMIC
008000     RECORD KEY IS LOAN-ID
008100     ALTERNATE RECORD KEY IS LOAN-MEMBER-ID WITH DUPLICATES
008200     FILE STATUS IS WS-LOANF-FS.
008300
008400     SELECT USER-FILE ASSIGN TO DDUSERF
008500     ORGANIZATION IS INDEXED
008600     ACCESS MODE IS DYNAMIC
008700     RECORD KEY IS USER-ID
008800     FILE STATUS IS WS-USERF-FS.
008900
009000     SELECT LENDERR  ASSIGN TO DDLENDER
009100     ORGANIZATION IS SEQUENTIAL
009200     FILE STATUS IS WS-LENDER-FS.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  LENDIN
009700     RECORDING MODE IS F.
009800 01  LENDIN-REC.
009900     05  LENDIN-REQ-TYPE             PIC X(02).
010000         88  LENDIN-REQ-ISSUE            VALUE '01'.
010100         88  LENDIN-REQ-RETURN            VALUE '02'.
010200         88  LENDIN-REQ-CREATE-RESV        VALUE '03'.
010300     05  LENDIN-CALLER-USER-ID       PIC 9(09).
010400     05  LENDIN-MEMBER-ID            PIC 9(09).
010500     05  LENDIN-BOOK-ID              PIC 9(09).
010600     05  LENDIN-LOAN-ID              PIC 9(09).
010700*        LENDIN-RESV-ID DOES DOUBLE DUTY (SEE LIB-0224): ON A
010800*        '03' CREATE-RESV TRANSACTION IT IS THE NEW RESERVATION-ID
010900*        TO WRITE; ON A '02' RETURN TRANSACTION IT IS THE NEW
011000*        LOAN-ID TO ASSIGN IF THE RETURN FULFILS A QUEUED RESV.
011100     05  LENDIN-RESV-ID              PIC 9(09).
011200     05  LENDIN-DUE-DATE-OVR         PIC 9(08).
011300     05  FILLER                     PIC X(45).
011400
011500 FD  BOOK-FILE.
011600 COPY BOOKMSTR.
011700
011800 FD  MEMBER-FILE.
011900 COPY MEMBMSTR.
012000
012100 FD  LOAN-FILE.
012200 COPY LOANMSTR.
012300
012400 FD  USER-FILE.
012500 COPY USERMSTR.
012600
012700 FD  LENDERR
012800     RECORDING MODE IS F.
012900 01  LENDERR-REC.
013000     05  LERR-TRAN-ID                PIC X(02).
013100     05  FILLER                     PIC X(02)       VALUE '- '.
013200     05  LERR-KEY-ID                 PIC 9(09).
013300     05  FILLER                     PIC X(02)       VALUE '- '.
013400     05  LERR-MESSAGE                PIC X(74).
013500
013600 WORKING-STORAGE SECTION.
013700 01  WS-FILE-STATUS.
013800     05  WS-LENDIN-FS                PIC X(02).
013900         88  END-OF-LENDIN               VALUE '10'.
014000     05  WS-BOOKF-FS                 PIC X(02).
014100         88  BOOKF-OK                     VALUE '00'.
014200         88  BOOKF-NOTFOUND               VALUE '23'.
014300     05  WS-MEMBF-FS                 PIC X(02).
014400         88  MEMBF-OK                     VALUE '00'.
014500         88  MEMBF-NOTFOUND               VALUE '23'.
014600     05  WS-LOANF-FS                 PIC X(02).
014700         88  LOANF-OK                     VALUE '00'.
014800         88  LOANF-NOTFOUND               VALUE '23'.
014900         88  END-OF-LOANF                 VALUE '10'.
015000     05  WS-USERF-FS                 PIC X(02).
015100         88  USERF-OK                     VALUE '00'.
015200         88  USERF-NOTFOUND               VALUE '23'.
015300     05  WS-LENDER-FS                PIC X(02).
015400     05  FILLER                     PIC X(02).
015500
015600 01  WS-COUNTERS.
015700     05  WS-LENDIN-RECD-CNT           PIC 9(07) COMP.
015800     05  WS-LENDIN-ISSUE-CNT          PIC 9(07) COMP.
015900     05  WS-LENDIN-RETURN-CNT         PIC 9(07) COMP.
016000     05  WS-LENDIN-RESV-CNT           PIC 9(07) COMP.
016100     05  WS-LENDIN-FULFIL-CNT         PIC 9(07) COMP.
016200     05  WS-LENDIN-REJECT-CNT         PIC 9(07) COMP.
016300     05  WS-ACTIVE-LOAN-CNT           PIC S9(05) COMP.
016400     05  FILLER                     PIC 9(01) COMP VALUE 0.
016500
016600 01  WS-FLAGS.
016700     05  WS-REJECT-SW                PIC X(01)       VALUE 'N'.
016800         88  WS-REJECT-TRAN               VALUE 'Y'.
016900         88  WS-ACCEPT-TRAN               VALUE 'N'.
017000     05  WS-AUTH-SW                  PIC X(01)       VALUE 'N'.
017100         88  WS-CALLER-AUTHORIZED        VALUE 'Y'.
017200         88  WS-CALLER-NOT-AUTHORIZED     VALUE 'N'.
017300     05  WS-OVERRIDE-SW               PIC X(01)       VALUE 'N'.
017400         88  WS-DUE-DATE-OVERRIDDEN       VALUE 'Y'.
017500         88  WS-DUE-DATE-DEFAULT           VALUE 'N'.
017600     05  FILLER                     PIC X(01).
017700
017800 01  WS-WORK-FIELDS.
017900     05  WS-CALLER-ROLE               PIC X(10).
018000         88  WS-CALLER-IS-MEMBER          VALUE 'MEMBER'.
018100         88  WS-CALLER-IS-LIBRARIAN       VALUE 'LIBRARIAN'.
018200         88  WS-CALLER-IS-ADMIN           VALUE 'ADMIN'.
018300     05  WS-TARGET-MEMBER-ID          PIC 9(09).
018400     05  WS-DUE-DATE-RESULT           PIC 9(08).
018500     05  WS-REJECT-MSG                PIC X(74).
018600     05  WS-SYSTEM-USER-ID            PIC 9(09)       VALUE 1.
018700     05  FILLER                     PIC X(02).
018800
018900 01  WS-CURRENT-DATE-TIME.
019000     05  WS-CURRENT-DT                 PIC 9(08).
019100     05  WS-CURRENT-TM                 PIC 9(06).
019200     05  FILLER                      PIC X(01).
019300
019400 01  WS-CURRENT-DT-X REDEFINES WS-CURRENT-DATE-TIME.
019500     05  WS-CURRENT-CC                 PIC 9(02).
019600     05  WS-CURRENT-YY                 PIC 9(02).
019700     05  WS-CURRENT-MM                PIC 9(02).
019800     05  WS-CURRENT-DD                PIC 9(02).
019900     05  WS-CURRENT-HH                PIC 9(02).
020000     05  WS-CURRENT-MN                PIC 9(02).
020100     05  WS-CURRENT-SS                PIC 9(02).
020200     05  FILLER                      PIC X(01).
020300
020400 01  WS-ACCEPT-DATE-TIME.
020500     05  WS-ACCEPT-DATE.
020600         10  WS-ACCEPT-YY              PIC 9(02).
020700         10  WS-ACCEPT-MM              PIC 9(02).
020800         10  WS-ACCEPT-DD              PIC 9(02).
020900     05  WS-ACCEPT-TIME.
021000         10  WS-ACCEPT-HH              PIC 9(02).
021100         10  WS-ACCEPT-MN              PIC 9(02).
021200         10  WS-ACCEPT-SS              PIC 9(02).
021300         10  WS-ACCEPT-HS              PIC 9(02).
021400     05  FILLER                      PIC X(01).
021500
021600 COPY LIBCOMM.
021700
021800 PROCEDURE DIVISION.
021900 0000-MAIN-PROCESSING-PARA.
022000     INITIALIZE WS-COUNTERS
022100                WS-FLAGS
022200                WS-WORK-FIELDS.
022300
022400     PERFORM A1000-OPEN-FILE-PARA
022500        THRU A1000-EXIT.
022600
022700     PERFORM A1500-GET-CURRENT-DATE-PARA
022800        THRU A1500-EXIT.
022900
023000     PERFORM A2000-PROCESS-LEND-REQST
023100        THRU A2000-EXIT.
023200
023300     PERFORM A9000-CLOSE-FILE-PARA
023400        THRU A9000-EXIT.
023500
023600     DISPLAY 'LIBLEND - LENDIN RECORDS READ    - '
023700              WS-LENDIN-RECD-CNT.
023800     DISPLAY 'LIBLEND - BOOKS ISSUED           - '
023900              WS-LENDIN-ISSUE-CNT.
024000     DISPLAY 'LIBLEND - BOOKS RETURNED         - '
024100              WS-LENDIN-RETURN-CNT.
024200     DISPLAY 'LIBLEND - RESERVATIONS CREATED   - '
024300              WS-LENDIN-RESV-CNT.
024400     DISPLAY 'LIBLEND - RESERVATIONS FULFILLED - '
024500              WS-LENDIN-FULFIL-CNT.
024600     DISPLAY 'LIBLEND - TRANSACTIONS REJECTED  - '
024700              WS-LENDIN-REJECT-CNT.
024800     GOBACK.
024900 0000-EXIT.
025000     EXIT.
025100
025200 A1000-OPEN-FILE-PARA.
025300     OPEN INPUT  LENDIN
025400     OPEN I-O    BOOK-FILE
025500     OPEN INPUT  MEMBER-FILE
025600     OPEN I-O    LOAN-FILE
025700     OPEN INPUT  USER-FILE
025800     OPEN OUTPUT LENDERR
025900
026000     DISPLAY 'LIBLEND - LENDIN FILE STATUS - ' WS-LENDIN-FS
026100     DISPLAY 'LIBLEND - BOOK-F  FILE STATUS - ' WS-BOOKF-FS
026200     DISPLAY 'LIBLEND - MEMB-F  FILE STATUS - ' WS-MEMBF-FS
026300     DISPLAY 'LIBLEND - LOAN-F  FILE STATUS - ' WS-LOANF-FS
026400     DISPLAY 'LIBLEND - USER-F  FILE STATUS - ' WS-USERF-FS
026500     DISPLAY 'LIBLEND - LENDER  FILE STATUS - ' WS-LENDER-FS.
026600 A1000-EXIT.
026700     EXIT.
026800
026900 A1500-GET-CURRENT-DATE-PARA.
027000     ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD
027100     ACCEPT WS-ACCEPT-TIME FROM TIME
027200
027300     MOVE WS-ACCEPT-DATE                TO WS-CURRENT-DT
027400     MOVE WS-ACCEPT-HH                  TO WS-CURRENT-HH
027500     MOVE WS-ACCEPT-MN                  TO WS-CURRENT-MN
027600     MOVE WS-ACCEPT-SS                  TO WS-CURRENT-SS.
027700 A1500-EXIT.
027800     EXIT.
027900
028000 A2000-PROCESS-LEND-REQST.
028100     PERFORM R1000-READ-LENDIN-PARA
028200        THRU R1000-EXIT.
028300
028400     PERFORM A2100-TAKE-LEND-REQ
028500        THRU A2100-EXIT
028600        UNTIL END-OF-LENDIN.
028700 A2000-EXIT.
028800     EXIT.
028900
029000 A2100-TAKE-LEND-REQ.
029100     SET WS-ACCEPT-TRAN           TO TRUE
029200     SET WS-CALLER-NOT-AUTHORIZED TO TRUE
029300     MOVE SPACES                  TO WS-REJECT-MSG
029400
029500     PERFORM A2050-CHECK-AUTHORIZATION
029600        THRU A2050-EXIT
029700
029800     IF WS-CALLER-AUTHORIZED
029900        EVALUATE TRUE
030000           WHEN LENDIN-REQ-ISSUE
030100              PERFORM A3100-ISSUE-LOAN-PARA
030200                 THRU A3100-EXIT
030300           WHEN LENDIN-REQ-RETURN
030400              PERFORM A4100-RETURN-LOAN-PARA
030500                 THRU A4100-EXIT
030600           WHEN LENDIN-REQ-CREATE-RESV
030700              PERFORM A5100-CREATE-RESV-PARA
030800                 THRU A5100-EXIT
030900           WHEN OTHER
031000              SET WS-REJECT-TRAN TO TRUE
031100              MOVE 'UNKNOWN LENDIN REQUEST TYPE' TO WS-REJECT-MSG
031200        END-EVALUATE
031300     ELSE
031400        SET WS-REJECT-TRAN TO TRUE
031500        MOVE 'REQUESTOR ROLE NOT RECOGNIZED ON USER-FILE' TO
031600             WS-REJECT-MSG
031700     END-IF
031800
031900     IF WS-REJECT-TRAN
032000        PERFORM W1000-WRITE-LENDERR-PARA
032100           THRU W1000-EXIT
032200     END-IF
032300
032400     PERFORM R1000-READ-LENDIN-PARA
032500        THRU R1000-EXIT.
032600 A2100-EXIT.
032700     EXIT.
032800
032900 A2050-CHECK-AUTHORIZATION.
033000     MOVE LENDIN-CALLER-USER-ID   TO USER-ID
033100
033200     READ USER-FILE
033300        INVALID KEY
033400           SET WS-CALLER-NOT-AUTHORIZED TO TRUE
033500     END-READ
033600
033700     IF USERF-OK
033800        MOVE USER-ROLE             TO WS-CALLER-ROLE
033900        SET WS-CALLER-AUTHORIZED   TO TRUE
034000     END-IF.
034100 A2050-EXIT.
034200     EXIT.
034300
034400*--------------------------------------------------------------*
034500*    ISSUE (BORROW) -- RESOLVES THE BORROWING MEMBER, CHECKS    *
034600*    AVAILABILITY AND THE 5-ACTIVE-LOAN LIMIT, SETS THE DUE      *
034700*    DATE (CALLING LIBDTCLC UNLESS A LIBRARIAN/ADMIN SUPPLIED    *
034800*    AN OVERRIDE), WRITES THE LOAN-RECORD, AND DECREMENTS        *
034900*    BOOK-AVAIL-COPIES                                           *
035000*--------------------------------------------------------------*
035100 A3100-ISSUE-LOAN-PARA.
035200     PERFORM A3110-RESOLVE-MEMBER-PARA
035300        THRU A3110-EXIT
035400
035500     IF WS-ACCEPT-TRAN
035600        MOVE LENDIN-BOOK-ID          TO BOOK-ID
035700        READ BOOK-FILE
035800           INVALID KEY
035900              SET WS-REJECT-TRAN TO TRUE
036000              MOVE 'BOOK-ID NOT ON FILE - ISSUE REJECTED' TO
036100                   WS-REJECT-MSG
036200        END-READ
036300     END-IF
036400
036500     IF WS-ACCEPT-TRAN
036600        PERFORM A3120-CHECK-ELIGIBLE-PARA
036700           THRU A3120-EXIT
036800     END-IF
036900
037000     IF WS-ACCEPT-TRAN
037100        PERFORM A3130-SET-DUE-DATE-PARA
037200           THRU A3130-EXIT
037300     END-IF
037400
037500     IF WS-ACCEPT-TRAN
037600        MOVE LENDIN-LOAN-ID           TO LOAN-ID
037700        MOVE LENDIN-BOOK-ID           TO LOAN-BOOK-ID
037800        MOVE WS-TARGET-MEMBER-ID      TO LOAN-MEMBER-ID
037900        SET LOAN-ACTIVE               TO TRUE
038000        MOVE WS-CURRENT-DT             TO LOAN-ISSUED-DT
038100        MOVE WS-CURRENT-TM             TO LOAN-ISSUED-TM
038200        MOVE WS-DUE-DATE-RESULT        TO LOAN-DUE-DT
038300        MOVE WS-CURRENT-TM             TO LOAN-DUE-TM
038400        MOVE LENDIN-CALLER-USER-ID     TO LOAN-ISSUED-BY-USER-ID
038500
038600        WRITE LOAN-RECORD
038700           INVALID KEY
038800              SET WS-REJECT-TRAN TO TRUE
038900              MOVE 'WRITE TO LOAN-FILE FAILED' TO WS-REJECT-MSG
039000        END-WRITE
039100     END-IF
039200
039300     IF WS-ACCEPT-TRAN
039400        SUBTRACT 1 FROM BOOK-AVAIL-COPIES
039500        MOVE WS-CURRENT-DT             TO BOOK-UPDATED-DT
039600        MOVE WS-CURRENT-TM             TO BOOK-UPDATED-TM
039700
039800        REWRITE BOOK-RECORD
039900           INVALID KEY
040000              SET WS-REJECT-TRAN TO TRUE
040100              MOVE 'REWRITE TO BOOK-FILE FAILED' TO WS-REJECT-MSG
040200        END-REWRITE
040300     END-IF
040400
040500     IF WS-ACCEPT-TRAN
040600        ADD 1 TO WS-LENDIN-ISSUE-CNT
040700     END-IF.
040800 A3100-EXIT.
040900     EXIT.
041000
041100*--------------------------------------------------------------*
041200*    RESOLVES WHO THE LOAN IS FOR.  IF LENDIN-MEMBER-ID IS       *
041300*    SUPPLIED (NON-ZERO), THE REQUESTOR MUST BE LIBRARIAN OR     *
041400*    ADMIN ISSUING ON BEHALF OF THAT MEMBER.  OTHERWISE THE      *
041500*    REQUESTOR MUST BE A MEMBER AND IS RESOLVED VIA HIS OWN      *
041600*    MEMBER-USER-ID                                              *
041700*--------------------------------------------------------------*
041800 A3110-RESOLVE-MEMBER-PARA.
041900     IF LENDIN-MEMBER-ID NOT = 0
042000        IF WS-CALLER-IS-LIBRARIAN OR WS-CALLER-IS-ADMIN
042100           MOVE LENDIN-MEMBER-ID      TO MEMBER-ID
042200           READ MEMBER-FILE
042300              INVALID KEY
042400                 SET WS-REJECT-TRAN TO TRUE
042500                 MOVE 'TARGET MEMBER NOT ON FILE' TO WS-REJECT-MSG
042600           END-READ
042700           IF MEMBF-OK
042800              MOVE MEMBER-ID           TO WS-TARGET-MEMBER-ID
042900           END-IF
043000        ELSE
043100           SET WS-REJECT-TRAN TO TRUE
043200           MOVE 'ONLY LIBRARIAN/ADMIN MAY ISSUE ON BEHALF' TO
043300                WS-REJECT-MSG
043400        END-IF
043500     ELSE
043600        IF WS-CALLER-IS-MEMBER
043700           MOVE LENDIN-CALLER-USER-ID  TO MEMBER-USER-ID
043800           READ MEMBER-FILE KEY IS MEMBER-USER-ID
043900              INVALID KEY
044000                 SET WS-REJECT-TRAN TO TRUE
044100                 MOVE 'NO MEMBER-RECORD FOR THIS USER-ID' TO
044200                      WS-REJECT-MSG
044300           END-READ
044400           IF MEMBF-OK
044500              MOVE MEMBER-ID           TO WS-TARGET-MEMBER-ID
044600           END-IF
044700        ELSE
044800           SET WS-REJECT-TRAN TO TRUE
044900           MOVE 'SELF-SERVICE ISSUE REQUIRES MEMBER ROLE' TO
045000                WS-REJECT-MSG
045100        END-IF
045200     END-IF.
045300 A3110-EXIT.
045400     EXIT.
045500
045600*--------------------------------------------------------------*
045700*    BOOK-AVAIL-COPIES > 0 AND ACTIVE-LOAN-COUNT FOR THE        *
045800*    TARGET MEMBER < 5 (SEE LIB-0012 -- THE SHOP'S ORIGINAL     *
045900*    BORROW LIMIT, NEVER CHANGED SINCE)                          *
046000*--------------------------------------------------------------*
046100 A3120-CHECK-ELIGIBLE-PARA.
046200     IF BOOK-AVAIL-COPIES = 0
046300        SET WS-REJECT-TRAN TO TRUE
046400        MOVE 'NO AVAILABLE COPIES - ISSUE REJECTED' TO
046500             WS-REJECT-MSG
046600     ELSE
046700        PERFORM A3125-COUNT-ACTIVE-LOANS-PARA
046800           THRU A3125-EXIT
046900
047000        IF WS-ACTIVE-LOAN-CNT NOT < 5
047100           SET WS-REJECT-TRAN TO TRUE
047200           MOVE 'MEMBER AT 5-LOAN BORROW LIMIT' TO WS-REJECT-MSG
047300        END-IF
047400     END-IF.
047500 A3120-EXIT.
047600     EXIT.
047700
047800 A3125-COUNT-ACTIVE-LOANS-PARA.
047900     MOVE 0                        TO WS-ACTIVE-LOAN-CNT
048000     MOVE WS-TARGET-MEMBER-ID      TO LOAN-MEMBER-ID
048100
048200     START LOAN-FILE KEY IS = LOAN-MEMBER-ID
048300        INVALID KEY
048400           SET END-OF-LOANF TO TRUE
048500     END-START
048600
048700     PERFORM A3126-COUNT-ACTIVE-LOANS-STEP
048800        THRU A3126-EXIT
048900        UNTIL END-OF-LOANF.
049000 A3125-EXIT.
049100     EXIT.
049200
049300 A3126-COUNT-ACTIVE-LOANS-STEP.
049400     READ LOAN-FILE NEXT RECORD
049500        AT END
049600           SET END-OF-LOANF TO TRUE
049700     END-READ
049800
049900     IF NOT END-OF-LOANF
050000        IF LOAN-MEMBER-ID NOT = WS-TARGET-MEMBER-ID
050100           SET END-OF-LOANF TO TRUE
050200        ELSE
050300           IF LOAN-ACTIVE
050400              ADD 1 TO WS-ACTIVE-LOAN-CNT
050500           END-IF
050600        END-IF
050700     END-IF.
050800 A3126-EXIT.
050900     EXIT.
051000
051100*--------------------------------------------------------------*
051200*    DUE-AT = LENDIN-DUE-DATE-OVR WHEN THE REQUESTOR IS         *
051300*    LIBRARIAN/ADMIN AND SUPPLIED ONE (NON-ZERO), ELSE CALLS     *
051400*    LIBDTCLC FUNCTION 'DD' FOR TODAY-PLUS-14-DAYS.  EITHER WAY  *
051500*    THE RESULT ENDS UP IN WS-DUE-DATE-RESULT FOR A3100/A4140    *
051600*    TO STAMP ONTO THE LOAN-RECORD                               *
051700*--------------------------------------------------------------*
051800 A3130-SET-DUE-DATE-PARA.
051900     SET WS-DUE-DATE-DEFAULT TO TRUE
052000
052100     IF LENDIN-DUE-DATE-OVR NOT = 0
052200        IF WS-CALLER-IS-LIBRARIAN OR WS-CALLER-IS-ADMIN
052300           SET WS-DUE-DATE-OVERRIDDEN TO TRUE
052400        END-IF
052500     END-IF
052600
052700     IF WS-DUE-DATE-OVERRIDDEN
052800        MOVE LENDIN-DUE-DATE-OVR      TO WS-DUE-DATE-RESULT
052900     ELSE
053000        MOVE 'DD'                    TO LC-FUNCTION-CODE
053100        MOVE WS-CURRENT-DT             TO LC-BASE-DT
053200        MOVE 14                      TO LC-OVERDUE-DAYS
053300        CALL 'LIBDTCLC' USING LIB-COMM-AREA
053400
053500        IF LC-RETURN-CODE NOT = SPACES
053600           SET WS-REJECT-TRAN TO TRUE
053700           MOVE 'LIBDTCLC DUE-DATE CALCULATION FAILED' TO
053800                WS-REJECT-MSG
053900        ELSE
054000           MOVE LC-RESULT-DT            TO WS-DUE-DATE-RESULT
054100        END-IF
054200     END-IF.
054300 A3130-EXIT.
054400     EXIT.
054500
054600*--------------------------------------------------------------*
054700*    RETURN -- OWNERSHIP CHECK, MARKS THE LOAN RETURNED,        *
054800*    RETURNS THE COPY TO THE SHELF, DISPLAYS (BUT DOES NOT       *
054900*    PERSIST) THE OVERDUE FINE, AND TRIGGERS RESERVATION         *
055000*    FULFILMENT FOR THE SAME BOOK                                *
055100*--------------------------------------------------------------*
055200 A4100-RETURN-LOAN-PARA.
055300     MOVE LENDIN-LOAN-ID           TO LOAN-ID
055400
055500     READ LOAN-FILE
055600        INVALID KEY
055700           SET WS-REJECT-TRAN TO TRUE
055800           MOVE 'LOAN-ID NOT ON FILE - RETURN REJECTED' TO
055900                WS-REJECT-MSG
056000     END-READ
056100
056200     IF WS-ACCEPT-TRAN
056300        PERFORM A4110-OWNERSHIP-CHECK-PARA
056400           THRU A4110-EXIT
056500     END-IF
056600
056700     IF WS-ACCEPT-TRAN AND LOAN-RETURNED
056800        SET WS-REJECT-TRAN TO TRUE
056900        MOVE 'LOAN ALREADY RETURNED' TO WS-REJECT-MSG
057000     END-IF
057100
057200     IF WS-ACCEPT-TRAN
057300        SET LOAN-RETURNED             TO TRUE
057400        MOVE WS-CURRENT-DT             TO LOAN-RETURNED-DT
057500        MOVE WS-CURRENT-TM             TO LOAN-RETURNED-TM
057600        MOVE LENDIN-CALLER-USER-ID     TO LOAN-RETURNED-BY-USER-ID
057700
057800        MOVE LOAN-BOOK-ID             TO BOOK-ID
057900        READ BOOK-FILE
058000           INVALID KEY
058100              SET WS-REJECT-TRAN TO TRUE
058200              MOVE 'BOOK-ID ON LOAN NOT ON BOOK-FILE' TO
058300                   WS-REJECT-MSG
058400        END-READ
058500     END-IF
058600
058700     IF WS-ACCEPT-TRAN
058800        ADD 1 TO BOOK-AVAIL-COPIES
058900        MOVE WS-CURRENT-DT             TO BOOK-UPDATED-DT
059000        MOVE WS-CURRENT-TM             TO BOOK-UPDATED-TM
059100
059200        REWRITE BOOK-RECORD
059300           INVALID KEY
059400              SET WS-REJECT-TRAN TO TRUE
059500              MOVE 'REWRITE TO BOOK-FILE FAILED' TO WS-REJECT-MSG
059600        END-REWRITE
059700     END-IF
059800
059900     IF WS-ACCEPT-TRAN
060000        PERFORM A4120-COMPUTE-FINE-DISPLAY-PARA
060100           THRU A4120-EXIT
060200
060300        REWRITE LOAN-RECORD
060400           INVALID KEY
060500              SET WS-REJECT-TRAN TO TRUE
060600              MOVE 'REWRITE TO LOAN-FILE FAILED' TO WS-REJECT-MSG
060700        END-REWRITE
060800     END-IF
060900
061000     IF WS-ACCEPT-TRAN
061100        ADD 1 TO WS-LENDIN-RETURN-CNT
061200        PERFORM A4130-FULFIL-CALL-PARA
061300           THRU A4130-EXIT
061400     END-IF.
061500 A4100-EXIT.
061600     EXIT.
061700
061800 A4110-OWNERSHIP-CHECK-PARA.
061900     IF WS-CALLER-IS-MEMBER
062000        MOVE LENDIN-CALLER-USER-ID  TO MEMBER-USER-ID
062100        READ MEMBER-FILE KEY IS MEMBER-USER-ID
062200           INVALID KEY
062300              SET WS-REJECT-TRAN TO TRUE
062400              MOVE 'NO MEMBER-RECORD FOR THIS USER-ID' TO
062500                   WS-REJECT-MSG
062600        END-READ
062700
062800        IF MEMBF-OK
062900           IF MEMBER-ID NOT = LOAN-MEMBER-ID
063000              SET WS-REJECT-TRAN TO TRUE
063100              MOVE 'MEMBER MAY ONLY RETURN OWN LOAN' TO
063200                   WS-REJECT-MSG
063300           END-IF
063400        END-IF
063500     END-IF.
063600 A4110-EXIT.
063700     EXIT.
063800
063900*--------------------------------------------------------------*
064000*    CALLS LIBDTCLC FOR 'OD' THEN 'FA' AND DISPLAYS THE FINE     *
064100*    AMOUNT THAT WOULD APPLY -- NOT WRITTEN TO FINE-FILE HERE,   *
064200*    ONLY LIBFINE'S A2100-CREATE-FINE-PARA MAY PERSIST A FINE    *
064300*    RECORD (SEE LIB-0134)                                       *
064400*--------------------------------------------------------------*
064500 A4120-COMPUTE-FINE-DISPLAY-PARA.
064600     MOVE 'OD'                    TO LC-FUNCTION-CODE
064700     MOVE LOAN-DUE-DT               TO LC-BASE-DT
064710     MOVE LOAN-DUE-TM               TO LC-BASE-TM
064800     MOVE WS-CURRENT-DT             TO LC-RESULT-DT
064810     MOVE WS-CURRENT-TM             TO LC-RESULT-TM
064900     CALL 'LIBDTCLC' USING LIB-COMM-AREA
065000
065100     MOVE 'FA'                    TO LC-FUNCTION-CODE
065200     CALL 'LIBDTCLC' USING LIB-COMM-AREA
065300
065400     DISPLAY 'LIBLEND - LOAN '        LOAN-ID
065500             ' OVERDUE DAYS  - '    LC-OVERDUE-DAYS
065600     DISPLAY 'LIBLEND - LOAN '        LOAN-ID
065700             ' FINE (DISPLAY)- '    LC-FINE-AMOUNT.
065800 A4120-EXIT.
065900     EXIT.
066000
066100*--------------------------------------------------------------*
066200*    CALLS LIBRESV FUNCTION 'FU' FOR THE BOOK JUST RETURNED.    *
066300*    SPACES BACK MEANS A RESERVATION WAS FULFILLED -- LIBLEND   *
066400*    THEN WRITES THE NEW LOAN-RECORD AND TAKES THE COPY OFF     *
066500*    THE SHELF AGAIN.  'GE' MEANS NO QUEUE FOR THIS BOOK, NOT    *
066600*    AN ERROR.  'KO' IS LOGGED BUT DOES NOT UNDO THE RETURN      *
066700*    ALREADY COMMITTED ABOVE                                    *
066800*--------------------------------------------------------------*
066900 A4130-FULFIL-CALL-PARA.
067000     MOVE 'FU'                    TO LC-FUNCTION-CODE
067100     MOVE BOOK-ID                  TO LC-BOOK-ID
067200     MOVE BOOK-TOTAL-COPIES         TO LC-BOOK-TOTAL-COPIES
067300     MOVE BOOK-AVAIL-COPIES         TO LC-BOOK-AVAIL-COPIES
067400     MOVE WS-CALLER-ROLE            TO LC-CALLER-ROLE
067500     CALL 'LIBRESV' USING LIB-COMM-AREA
067600
067700     IF LC-RETURN-CODE = SPACES
067800        PERFORM A4140-WRITE-FULFIL-LOAN-PARA
067900           THRU A4140-EXIT
068000     ELSE
068100        IF LC-RETURN-CODE = 'KO'
068200           DISPLAY 'LIBLEND - LIBRESV FULFIL CALL FAILED - '
068300                    LC-RETURN-MESSAGE
068400        END-IF
068500     END-IF.
068600 A4130-EXIT.
068700     EXIT.
068800
068900 A4140-WRITE-FULFIL-LOAN-PARA.
069000     MOVE LC-MEMBER-ID              TO MEMBER-ID
069100     READ MEMBER-FILE
069200        INVALID KEY
069300           DISPLAY 'LIBLEND - FULFILLED RESV MEMBER NOT FOUND - '
069400                    LC-MEMBER-ID
069500     END-READ
069600
069700     IF MEMBF-OK
069800        MOVE 'DD'                 TO LC-FUNCTION-CODE
069900        MOVE WS-CURRENT-DT          TO LC-BASE-DT
070000        MOVE 14                   TO LC-OVERDUE-DAYS
070100        CALL 'LIBDTCLC' USING LIB-COMM-AREA
070200        MOVE LC-RESULT-DT           TO WS-DUE-DATE-RESULT
070300
070400        MOVE LENDIN-RESV-ID         TO LOAN-ID
070500        MOVE BOOK-ID                TO LOAN-BOOK-ID
070600        MOVE LC-MEMBER-ID            TO LOAN-MEMBER-ID
070700        SET LOAN-ACTIVE              TO TRUE
070800        MOVE WS-CURRENT-DT           TO LOAN-ISSUED-DT
070900        MOVE WS-CURRENT-TM           TO LOAN-ISSUED-TM
071000        MOVE WS-DUE-DATE-RESULT      TO LOAN-DUE-DT
071100        MOVE WS-CURRENT-TM           TO LOAN-DUE-TM
071200        MOVE WS-SYSTEM-USER-ID        TO LOAN-ISSUED-BY-USER-ID
071300
071400        WRITE LOAN-RECORD
071500           INVALID KEY
071600              DISPLAY 'LIBLEND - FULFIL LOAN-FILE WRITE FAILED'
071700           NOT INVALID KEY
071800              SUBTRACT 1 FROM BOOK-AVAIL-COPIES
071900              MOVE WS-CURRENT-DT       TO BOOK-UPDATED-DT
072000              MOVE WS-CURRENT-TM       TO BOOK-UPDATED-TM
072100
072200              REWRITE BOOK-RECORD
072300                 INVALID KEY
072400                    DISPLAY
072500                       'LIBLEND - FULFIL BOOK-FILE REWRITE FAILED'
072600              END-REWRITE
072700
072800              ADD 1 TO WS-LENDIN-FULFIL-CNT
072900        END-WRITE
073000     END-IF.
073100 A4140-EXIT.
073200     EXIT.
073300
073400*--------------------------------------------------------------*
073500*    CREATE-RESERVATION -- DELEGATED WHOLESALE TO LIBRESV       *
073600*    FUNCTION 'CR'.  LIBLEND ONLY RESOLVES THE MEMBER AND        *
073700*    SUPPLIES THE BOOK'S CURRENT COPY COUNTS (SEE LIB-0339)      *
073800*--------------------------------------------------------------*
073900 A5100-CREATE-RESV-PARA.
074000     IF NOT WS-CALLER-IS-MEMBER
074100        SET WS-REJECT-TRAN TO TRUE
074200        MOVE 'ONLY A MEMBER MAY REQUEST A RESERVATION' TO
074300             WS-REJECT-MSG
074400     ELSE
074500        MOVE LENDIN-CALLER-USER-ID   TO MEMBER-USER-ID
074600        READ MEMBER-FILE KEY IS MEMBER-USER-ID
074700           INVALID KEY
074800              SET WS-REJECT-TRAN TO TRUE
074900              MOVE 'NO MEMBER-RECORD FOR THIS USER-ID' TO
075000                   WS-REJECT-MSG
075100        END-READ
075200     END-IF
075300
075400     IF WS-ACCEPT-TRAN
075500        MOVE LENDIN-BOOK-ID          TO BOOK-ID
075600        READ BOOK-FILE
075700           INVALID KEY
075800              SET WS-REJECT-TRAN TO TRUE
075900              MOVE 'BOOK-ID NOT ON FILE - RESV REJECTED' TO
076000                   WS-REJECT-MSG
076100        END-READ
076200     END-IF
076300
076400     IF WS-ACCEPT-TRAN
076500        MOVE 'CR'                  TO LC-FUNCTION-CODE
076600        MOVE BOOK-ID                TO LC-BOOK-ID
076700        MOVE MEMBER-ID              TO LC-MEMBER-ID
076800        MOVE WS-CALLER-ROLE          TO LC-CALLER-ROLE
076900        MOVE BOOK-TOTAL-COPIES       TO LC-BOOK-TOTAL-COPIES
077000        MOVE BOOK-AVAIL-COPIES       TO LC-BOOK-AVAIL-COPIES
077100        MOVE LENDIN-RESV-ID          TO LC-RESERVATION-ID
077200        CALL 'LIBRESV' USING LIB-COMM-AREA
077300
077400        IF LC-RETURN-CODE NOT = SPACES
077500           SET WS-REJECT-TRAN TO TRUE
077600           MOVE LC-RETURN-MESSAGE     TO WS-REJECT-MSG
077700        ELSE
077800           ADD 1 TO WS-LENDIN-RESV-CNT
077900        END-IF
078000     END-IF.
078100 A5100-EXIT.
078200     EXIT.
078300
078400 A9000-CLOSE-FILE-PARA.
078500     CLOSE LENDIN
078600     CLOSE BOOK-FILE
078700     CLOSE MEMBER-FILE
078800     CLOSE LOAN-FILE
078900     CLOSE USER-FILE
079000     CLOSE LENDERR.
079100 A9000-EXIT.
079200     EXIT.
079300
079400 R1000-READ-LENDIN-PARA.
079500     READ LENDIN
079600        AT END
079700           SET END-OF-LENDIN TO TRUE
079800     END-READ
079900
080000     IF NOT END-OF-LENDIN
080100        ADD 1 TO WS-LENDIN-RECD-CNT
080200     END-IF.
080300 R1000-EXIT.
080400     EXIT.
080500
080600 W1000-WRITE-LENDERR-PARA.
080700     ADD 1 TO WS-LENDIN-REJECT-CNT
080800     MOVE LENDIN-REQ-TYPE         TO LERR-TRAN-ID
080900     MOVE LENDIN-BOOK-ID          TO LERR-KEY-ID
081000     MOVE WS-REJECT-MSG           TO LERR-MESSAGE
081100     WRITE LENDERR-REC.
081200 W1000-EXIT.
081300     EXIT.
081400
081500 END PROGRAM LIBLEND.
