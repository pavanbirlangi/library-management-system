000100*****************************************************************
000200*                                                               *
000300*   M E M B M S T R  --  LIBRARY MEMBER MASTER RECORD           *
000400*                                                               *
000500*****************************************************************
000600*  COPYBOOK   : MEMBMSTR                                        *
000700*  DESCRIBES  : MEMBER-FILE MASTER RECORD (INDEXED, KEY          *
000800*               MEMBER-ID)                                       *
000900*  USED BY    : LIBLEND LIBFINE LIBMINQ LIBRPT                  *
001000*-----------------------------------------------------------------
001100*    DATE     INIT   TICKET     DESCRIPTION                     *
001200*    -------- ------ ---------- ------------------------------- *
001300*    03/14/89 RKS    LIB-0002   ORIGINAL LAYOUT                  *
001400*    07/22/93 DPT    LIB-0151   ADDED MEMBER-PHONE               *
001500*    01/08/99 RKS    LIB-0311   Y2K - DATES CARRIED 9(08) CCYYMMDD
001600*                                IN PLACE OF 2-DIGIT YEAR FIELDS *
001700*-----------------------------------------------------------------
001800 01  MEMBER-RECORD.
001900*--------------------------------------------------------------*
002000*    SURROGATE KEY AND USER-ACCOUNT CROSS REFERENCE              *
002100*--------------------------------------------------------------*
002200     05  MEMBER-ID                      PIC 9(09).
002300     05  MEMBER-USER-ID                  PIC 9(09).
002400*--------------------------------------------------------------*
002500*    IDENTITY / CONTACT                                          *
002600*--------------------------------------------------------------*
002700     05  MEMBER-FULL-NAME                PIC X(150).
002800     05  MEMBER-EMAIL                    PIC X(150).
002900     05  MEMBER-PHONE                    PIC X(25).
003000*--------------------------------------------------------------*
003100*    MEMBERSHIP STATUS -- CONDITION-NAMED PER LIB-0002           *
003200*--------------------------------------------------------------*
003300     05  MEMBER-STATUS                   PIC X(10).
003400         88  MEMBER-ACTIVE                VALUE 'ACTIVE'.
003500         88  MEMBER-INACTIVE              VALUE 'INACTIVE'.
003600         88  MEMBER-SUSPENDED             VALUE 'SUSPENDED'.
003700*--------------------------------------------------------------*
003800*    HOUSEKEEPING TIMESTAMPS -- CCYYMMDD / HHMMSS                *
003900*    MEMBER-JOINED-DT/TM IS SET ONCE, AT CREATION, AND NEVER     *
004000*    REWRITTEN (SEE LIBBOOKM-STYLE GUARD IN ANY FUTURE MEMBER   *
004100*    MAINTENANCE PROGRAM -- NOT PART OF THIS BATCH CORE)         *
004200*--------------------------------------------------------------*
004300     05  MEMBER-JOINED-DT                PIC 9(08).
004400     05  MEMBER-JOINED-TM                PIC 9(06).
004500     05  MEMBER-UPDATED-DT                PIC 9(08).
004600     05  MEMBER-UPDATED-TM                PIC 9(06).
004700*--------------------------------------------------------------*
004800*    REDEFINE OF MEMBER-JOINED-DT FOR CENTURY/YEAR/MONTH/DAY     *
004900*    BREAKOUT -- CARRIED SINCE THE LIB-0311 Y2K CHANGE           *
005000*--------------------------------------------------------------*
005100     05  MEMBER-JOINED-DT-X REDEFINES
005200         MEMBER-JOINED-DT.
005300         10  MEMBER-JOINED-CC            PIC 9(02).
005400         10  MEMBER-JOINED-YY            PIC 9(02).
005500         10  MEMBER-JOINED-MM            PIC 9(02).
005600         10  MEMBER-JOINED-DD            PIC 9(02).
005700*--------------------------------------------------------------*
005800*    REDEFINE OF MEMBER-UPDATED-DT FOR THE SAME BREAKOUT         *
005900*--------------------------------------------------------------*
006000     05  MEMBER-UPDATED-DT-X REDEFINES
006100         MEMBER-UPDATED-DT.
006200         10  MEMBER-UPDATED-CC           PIC 9(02).
006300         10  MEMBER-UPDATED-YY           PIC 9(02).
006400         10  MEMBER-UPDATED-MM           PIC 9(02).
006500         10  MEMBER-UPDATED-DD           PIC 9(02).
006600*--------------------------------------------------------------*
006700*    TRAILING FILLER -- PADS RECORD TO 400 BYTES                 *
006800*--------------------------------------------------------------*
006900     05  FILLER                        PIC X(19).
