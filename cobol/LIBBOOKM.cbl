000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LIBBOOKM.
000300 AUTHOR.        R K STALLARD.
000400 INSTALLATION.  CIRCULATION SYSTEMS GROUP.
000500 DATE-WRITTEN.  03/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL SHOP USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   L I B B O O K M  --  BOOK CATALOGUE MAINTENANCE BATCH       *
001100*                                                               *
001200*****************************************************************
001300*  READS A DECK OF BOOK MAINTENANCE TRANSACTIONS (ADD/MODIFY/   *
001400*  DELETE) AGAINST BOOK-FILE, THE LIBRARY'S BOOK CATALOGUE.     *
001500*  ENFORCES ISBN UNIQUENESS, THE AVAILABLE/TOTAL COPY COUNT     *
001600*  INVARIANT, AND THE ON-LOAN DELETION GUARD.  REJECTED         *
001700*  TRANSACTIONS ARE WRITTEN TO BOOKERR FOR THE OPERATOR TO      *
001800*  REVIEW ON THE NEXT SHIFT.                                    *
001900*-----------------------------------------------------------------
002000*    DATE     INIT   TICKET     DESCRIPTION                     *
002100*    -------- ------ ---------- ------------------------------- *
002200*    03/14/89 RKS    LIB-0010   ORIGINAL PROGRAM                 *
002300*    11/02/91 DPT    LIB-0118   ADDED BOOK-CATEGORY TO ADD/MOD   *
002400*    06/19/94 JMH    LIB-0204   WIDENED TITLE, REJECT MESSAGES   *
002500*                                NOW CARRY THE ISBN IN CLEAR     *
002600*    02/11/97 DPT    LIB-0289   ADDED CALLER ROLE CHECK AGAINST  *
002700*                                USER-FILE BEFORE ANY WRITE      *
002800*    01/08/99 RKS    LIB-0311   Y2K - DATES CARRIED 9(08) CCYYMMDD
002900*                                IN PLACE OF 2-DIGIT YEAR FIELDS *
003000*    07/23/01 JMH    LIB-0355   DELETE GUARD NOW COMPARES        *
003100*                                AVAIL-COPIES TO TOTAL-COPIES    *
003200*                                INSTEAD OF TESTING FOR ZERO     *
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS BOOK-REQ-CLASS IS '1' THRU '3'
003900     UPSI-0 ON STATUS IS LIBBOOKM-TEST-RUN
004000     UPSI-0 OFF STATUS IS LIBBOOKM-PROD-RUN.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT BOOKIN    ASSIGN TO DDBOOKIN
004400     ORGANIZATION IS SEQUENTIAL
004500     FILE STATUS IS WS-BOOKIN-FS.
004600
004700     SELECT BOOK-FILE ASSIGN TO DDBOOKF
004800     ORGANIZATION IS INDEXED
004900     ACCESS MODE IS DYNAMIC
005000     RECORD KEY IS BOOK-ID
005100     ALTERNATE RECORD KEY IS BOOK-ISBN WITH DUPLICATES
005200     FILE STATUS IS WS-BOOKF-FS.
005300
005400     SELECT USER-FILE ASSIGN TO DDUSERF
005500     ORGANIZATION IS INDEXED
005600     ACCESS MODE IS DYNAMIC
005700     RECORD KEY IS USER-ID
005800     FILE STATUS IS WS-USERF-FS.
005900
006000     SELECT BOOKERR  ASSIGN TO DDBOOKER
006100     ORGANIZATION IS SEQUENTIAL
006200     FILE STATUS IS WS-BOOKER-FS.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  BOOKIN
006700     RECORDING MODE IS F.
006800 01  BOOKIN-REC.
006900     05  BOOKIN-REQ-TYPE             PIC X(02).
007000         88  BOOKIN-REQ-ADD              VALUE '01'.
007100         88  BOOKIN-REQ-MOD               VALUE '02'.
007200         88  BOOKIN-REQ-DEL               VALUE '03'.
007300     05  BOOKIN-BOOK-ID              PIC 9(09).
007400     05  BOOKIN-BOOK-ISBN            PIC X(20).
007500     05  BOOKIN-BOOK-TITLE           PIC X(200).
007600     05  BOOKIN-BOOK-AUTHOR          PIC X(150).
007700     05  BOOKIN-BOOK-CATEGORY        PIC X(100).
007800     05  BOOKIN-TOTAL-COPIES         PIC 9(05).
007900     05  BOOKIN-REQUESTOR-USER-ID    PIC 9(09).
008000     05  FILLER                     PIC X(48).
008100
008200 FD  BOOK-FILE.
008300 COPY BOOKMSTR.
008400
008500 FD  USER-FILE.
008600 COPY USERMSTR.
008700
008800 FD  BOOKERR
008900     RECORDING MODE IS F.
009000 01  BOOKERR-REC.
009100     05  BERR-TRAN-ID                PIC X(04).
009200     05  FILLER                     PIC X(02)       VALUE '- '.
009300     05  BERR-BOOK-ISBN              PIC X(20).
009400     05  FILLER                     PIC X(02)       VALUE '- '.
009500     05  BERR-MESSAGE                PIC X(74).
009600
009700 WORKING-STORAGE SECTION.
009800 01  WS-FILE-STATUS.
009900     05  WS-BOOKIN-FS                PIC X(02).
010000         88  END-OF-BOOKIN               VALUE '10'.
010100     05  WS-BOOKF-FS                 PIC X(02).
010200         88  BOOKF-OK                     VALUE '00'.
010300         88  BOOKF-NOTFOUND               VALUE '23'.
010400         88  BOOKF-DUPLICATE               VALUE '22'.
010500     05  WS-USERF-FS                 PIC X(02).
010600         88  USERF-OK                     VALUE '00'.
010700         88  USERF-NOTFOUND                VALUE '23'.
010800     05  WS-BOOKER-FS                PIC X(02).
010900     05  FILLER                     PIC X(02).
011000
011100 01  WS-COUNTERS.
011200     05  WS-BOOKIN-RECD-CNT          PIC 9(07) COMP.
011300     05  WS-BOOKIN-ADD-CNT           PIC 9(07) COMP.
011400     05  WS-BOOKIN-MOD-CNT           PIC 9(07) COMP.
011500     05  WS-BOOKIN-DEL-CNT           PIC 9(07) COMP.
011600     05  WS-BOOKIN-REJECT-CNT        PIC 9(07) COMP.
011700     05  FILLER                     PIC 9(01) COMP VALUE 0.
011800
011900 01  WS-FLAGS.
012000     05  WS-REJECT-SW                PIC X(01)       VALUE 'N'.
012100         88  WS-REJECT-TRAN               VALUE 'Y'.
012200         88  WS-ACCEPT-TRAN               VALUE 'N'.
012300     05  WS-AUTH-SW                  PIC X(01)       VALUE 'N'.
012400         88  WS-CALLER-AUTHORIZED        VALUE 'Y'.
012500         88  WS-CALLER-NOT-AUTHORIZED     VALUE 'N'.
012600     05  FILLER                     PIC X(02).
012700
012800 01  WS-WORK-FIELDS.
012900     05  WS-SAVE-BOOK-ID              PIC 9(09).
013000     05  WS-SAVE-ISBN                PIC X(20).
013100     05  WS-OLD-TOTAL-COPIES          PIC 9(05).
013200     05  WS-NEW-TOTAL-COPIES          PIC 9(05).
013300     05  WS-COPIES-DELTA              PIC S9(05) COMP.
013400     05  WS-NEW-AVAIL-COPIES          PIC S9(07) COMP.
013500     05  WS-REJECT-MSG                PIC X(74).
013600     05  FILLER                     PIC X(02).
013700
013800 01  WS-CURRENT-DATE-TIME.
013900     05  WS-CURRENT-DT                PIC 9(08).
014000     05  WS-CURRENT-TM                PIC 9(06).
014100     05  FILLER                     PIC X(01).
014200
014300 01  WS-CURRENT-DT-X REDEFINES WS-CURRENT-DATE-TIME.
014400     05  WS-CURRENT-CC                PIC 9(02).
014500     05  WS-CURRENT-YY                PIC 9(02).
014600     05  WS-CURRENT-MM                PIC 9(02).
014700     05  WS-CURRENT-DD                PIC 9(02).
014800     05  WS-CURRENT-HH                PIC 9(02).
014900     05  WS-CURRENT-MN                PIC 9(02).
015000     05  WS-CURRENT-SS                PIC 9(02).
015100     05  FILLER                     PIC X(01).
015200
015300 01  WS-ACCEPT-DATE-TIME.
015400     05  WS-ACCEPT-DATE.
015500         10  WS-ACCEPT-YY             PIC 9(02).
015600         10  WS-ACCEPT-MM             PIC 9(02).
015700         10  WS-ACCEPT-DD             PIC 9(02).
015800     05  WS-ACCEPT-TIME.
015900         10  WS-ACCEPT-HH             PIC 9(02).
016000         10  WS-ACCEPT-MN             PIC 9(02).
016100         10  WS-ACCEPT-SS             PIC 9(02).
016200         10  WS-ACCEPT-HS             PIC 9(02).
016300     05  FILLER                     PIC X(01).
016400
016500 PROCEDURE DIVISION.
016600 0000-MAIN-PROCESSING-PARA.
016700     INITIALIZE WS-COUNTERS
016800                WS-FLAGS
016900                WS-WORK-FIELDS.
017000
017100     PERFORM A1000-OPEN-FILE-PARA
017200        THRU A1000-EXIT.
017300
017400     PERFORM A1500-GET-CURRENT-DATE-PARA
017500        THRU A1500-EXIT.
017600
017700     PERFORM A2000-PROCESS-BOOK-REQST
017800        THRU A2000-EXIT.
017900
018000     PERFORM A9000-CLOSE-FILE-PARA
018100        THRU A9000-EXIT.
018200
018300     DISPLAY 'LIBBOOKM - BOOKIN RECORDS READ  - '
018400              WS-BOOKIN-RECD-CNT.
018500     DISPLAY 'LIBBOOKM - BOOKS ADDED           - '
018600              WS-BOOKIN-ADD-CNT.
018700     DISPLAY 'LIBBOOKM - BOOKS MODIFIED        - '
018800              WS-BOOKIN-MOD-CNT.
018900     DISPLAY 'LIBBOOKM - BOOKS DELETED         - '
019000              WS-BOOKIN-DEL-CNT.
019100     DISPLAY 'LIBBOOKM - TRANSACTIONS REJECTED - '
019200              WS-BOOKIN-REJECT-CNT.
019300     GOBACK.
019400 0000-EXIT.
019500     EXIT.
019600
019700 A1000-OPEN-FILE-PARA.
019800     OPEN INPUT  BOOKIN
019900     OPEN I-O    BOOK-FILE
020000     OPEN INPUT  USER-FILE
020100     OPEN OUTPUT BOOKERR
020200
020300     DISPLAY 'LIBBOOKM - BOOKIN  FILE STATUS - ' WS-BOOKIN-FS
020400     DISPLAY 'LIBBOOKM - BOOK-F  FILE STATUS - ' WS-BOOKF-FS
020500     DISPLAY 'LIBBOOKM - USER-F  FILE STATUS - ' WS-USERF-FS
020600     DISPLAY 'LIBBOOKM - BOOKER  FILE STATUS - ' WS-BOOKER-FS.
020700 A1000-EXIT.
020800     EXIT.
020900
021000 A1500-GET-CURRENT-DATE-PARA.
021100     ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD
021200     ACCEPT WS-ACCEPT-TIME FROM TIME
021300
021400     MOVE WS-ACCEPT-DATE                TO WS-CURRENT-DT
021500     MOVE WS-ACCEPT-HH                  TO WS-CURRENT-HH
021600     MOVE WS-ACCEPT-MN                  TO WS-CURRENT-MN
021700     MOVE WS-ACCEPT-SS                  TO WS-CURRENT-SS.
021800 A1500-EXIT.
021900     EXIT.
022000
022100 A2000-PROCESS-BOOK-REQST.
022200     PERFORM R1000-READ-BOOKIN-PARA
022300        THRU R1000-EXIT.
022400
022500     PERFORM A2100-TAKE-BOOK-REQ
022600        THRU A2100-EXIT
022700        UNTIL END-OF-BOOKIN.
022800 A2000-EXIT.
022900     EXIT.
023000
023100 A2100-TAKE-BOOK-REQ.
023200     SET WS-ACCEPT-TRAN           TO TRUE
023300     SET WS-CALLER-NOT-AUTHORIZED TO TRUE
023400     MOVE SPACES                  TO WS-REJECT-MSG
023500
023600     PERFORM A2050-CHECK-AUTHORIZATION
023700        THRU A2050-EXIT
023800
023900     IF WS-CALLER-AUTHORIZED
024000        EVALUATE TRUE
024100           WHEN BOOKIN-REQ-ADD
024200              PERFORM A2100-ADD-BOOK-PARA
024300                 THRU A2100-ADD-EXIT
024400           WHEN BOOKIN-REQ-MOD
024500              PERFORM A2200-MOD-BOOK-PARA
024600                 THRU A2200-EXIT
024700           WHEN BOOKIN-REQ-DEL
024800              PERFORM A2300-DEL-BOOK-PARA
024900                 THRU A2300-EXIT
025000           WHEN OTHER
025100              SET WS-REJECT-TRAN TO TRUE
025200              MOVE 'UNKNOWN BOOKIN REQUEST TYPE' TO WS-REJECT-MSG
025300        END-EVALUATE
025400     ELSE
025500        SET WS-REJECT-TRAN TO TRUE
025600        MOVE 'REQUESTOR IS NOT LIBRARIAN OR ADMIN' TO
025700             WS-REJECT-MSG
025800     END-IF
025900
026000     IF WS-REJECT-TRAN
026100        PERFORM W1000-WRITE-BOOKERR-PARA
026200           THRU W1000-EXIT
026300     END-IF
026400
026500     PERFORM R1000-READ-BOOKIN-PARA
026600        THRU R1000-EXIT.
026700 A2100-EXIT.
026800     EXIT.
026900
027000 A2050-CHECK-AUTHORIZATION.
027100     MOVE BOOKIN-REQUESTOR-USER-ID TO USER-ID
027200
027300     READ USER-FILE
027400        INVALID KEY
027500           SET WS-CALLER-NOT-AUTHORIZED TO TRUE
027600     END-READ
027700
027800     IF USERF-OK
027900        IF USER-IS-LIBRARIAN OR USER-IS-ADMIN
028000           SET WS-CALLER-AUTHORIZED TO TRUE
028100        ELSE
028200           SET WS-CALLER-NOT-AUTHORIZED TO TRUE
028300        END-IF
028400     END-IF.
028500 A2050-EXIT.
028600     EXIT.
028700
028800 A2100-ADD-BOOK-PARA.
028900     MOVE BOOKIN-BOOK-ISBN        TO BOOK-ISBN
029000     MOVE SPACES                 TO BOOKERR-REC
029100
029200     READ BOOK-FILE KEY IS BOOK-ISBN
029300        INVALID KEY
029400           CONTINUE
029500        NOT INVALID KEY
029600           SET WS-REJECT-TRAN TO TRUE
029700           MOVE 'ISBN ALREADY ON FILE - BOOK REJECTED' TO
029800                WS-REJECT-MSG
029900     END-READ
030000
030100     IF WS-ACCEPT-TRAN
030200        MOVE BOOKIN-BOOK-ID          TO BOOK-ID
030300        MOVE BOOKIN-BOOK-ISBN        TO BOOK-ISBN
030400        MOVE BOOKIN-BOOK-TITLE       TO BOOK-TITLE
030500        MOVE BOOKIN-BOOK-AUTHOR      TO BOOK-AUTHOR
030600        MOVE BOOKIN-BOOK-CATEGORY    TO BOOK-CATEGORY
030700        MOVE BOOKIN-TOTAL-COPIES     TO BOOK-TOTAL-COPIES
030800        MOVE BOOKIN-TOTAL-COPIES     TO BOOK-AVAIL-COPIES
030900        MOVE WS-CURRENT-DT            TO BOOK-CREATED-DT
031000        MOVE WS-CURRENT-TM            TO BOOK-CREATED-TM
031100        MOVE WS-CURRENT-DT            TO BOOK-UPDATED-DT
031200        MOVE WS-CURRENT-TM            TO BOOK-UPDATED-TM
031300
031400        WRITE BOOK-RECORD
031500           INVALID KEY
031600              SET WS-REJECT-TRAN TO TRUE
031700              MOVE 'WRITE TO BOOK-FILE FAILED' TO WS-REJECT-MSG
031800           NOT INVALID KEY
031900              ADD 1 TO WS-BOOKIN-ADD-CNT
032000        END-WRITE
032100     END-IF.
032200 A2100-ADD-EXIT.
032300     EXIT.
032400
032500 A2200-MOD-BOOK-PARA.
032600     MOVE BOOKIN-BOOK-ID          TO BOOK-ID
032700
032800     READ BOOK-FILE
032900        INVALID KEY
033000           SET WS-REJECT-TRAN TO TRUE
033100           MOVE 'BOOK-ID NOT ON FILE - MODIFY REJECTED' TO
033200                WS-REJECT-MSG
033300     END-READ
033400
033500     IF WS-ACCEPT-TRAN
033600        PERFORM A2210-CHECK-ISBN-COLLISION
033700           THRU A2210-EXIT
033800     END-IF
033900
034000     IF WS-ACCEPT-TRAN
034100        MOVE BOOK-TOTAL-COPIES       TO WS-OLD-TOTAL-COPIES
034200        MOVE BOOKIN-TOTAL-COPIES     TO WS-NEW-TOTAL-COPIES
034300        COMPUTE WS-COPIES-DELTA =
034400           WS-NEW-TOTAL-COPIES - WS-OLD-TOTAL-COPIES
034500        COMPUTE WS-NEW-AVAIL-COPIES =
034600           BOOK-AVAIL-COPIES + WS-COPIES-DELTA
034700
034800        IF WS-NEW-AVAIL-COPIES < 0
034900           SET WS-REJECT-TRAN TO TRUE
035000           MOVE 'COPY COUNT UPDATE WOULD GO NEGATIVE' TO
035100                WS-REJECT-MSG
035200        ELSE
035300           MOVE BOOKIN-BOOK-ISBN        TO BOOK-ISBN
035400           MOVE BOOKIN-BOOK-TITLE       TO BOOK-TITLE
035500           MOVE BOOKIN-BOOK-AUTHOR      TO BOOK-AUTHOR
035600           MOVE BOOKIN-BOOK-CATEGORY    TO BOOK-CATEGORY
035700           MOVE WS-NEW-TOTAL-COPIES     TO BOOK-TOTAL-COPIES
035800           MOVE WS-NEW-AVAIL-COPIES     TO BOOK-AVAIL-COPIES
035900           MOVE WS-CURRENT-DT            TO BOOK-UPDATED-DT
036000           MOVE WS-CURRENT-TM            TO BOOK-UPDATED-TM
036100
036200           REWRITE BOOK-RECORD
036300              INVALID KEY
036400                 SET WS-REJECT-TRAN TO TRUE
036500                 MOVE 'REWRITE TO BOOK-FILE FAILED' TO
036600                      WS-REJECT-MSG
036700              NOT INVALID KEY
036800                 ADD 1 TO WS-BOOKIN-MOD-CNT
036900           END-REWRITE
037000        END-IF
037100     END-IF.
037200 A2200-EXIT.
037300     EXIT.
037400
037500 A2210-CHECK-ISBN-COLLISION.
037600     IF BOOKIN-BOOK-ISBN NOT = BOOK-ISBN
037700        MOVE BOOK-ID                TO WS-SAVE-BOOK-ID
037800        MOVE BOOKIN-BOOK-ISBN        TO WS-SAVE-ISBN
037900        MOVE BOOKIN-BOOK-ISBN        TO BOOK-ISBN
038000
038100        READ BOOK-FILE KEY IS BOOK-ISBN
038200           INVALID KEY
038300              CONTINUE
038400           NOT INVALID KEY
038500              SET WS-REJECT-TRAN TO TRUE
038600              MOVE 'NEW ISBN ALREADY ON FILE - REJECTED' TO
038700                   WS-REJECT-MSG
038800        END-READ
038900
039000        MOVE WS-SAVE-BOOK-ID        TO BOOK-ID
039100        READ BOOK-FILE
039200           INVALID KEY
039300              CONTINUE
039400        END-READ
039500     END-IF.
039600 A2210-EXIT.
039700     EXIT.
039800
039900 A2300-DEL-BOOK-PARA.
040000     MOVE BOOKIN-BOOK-ID          TO BOOK-ID
040100
040200     READ BOOK-FILE
040300        INVALID KEY
040400           SET WS-REJECT-TRAN TO TRUE
040500           MOVE 'BOOK-ID NOT ON FILE - DELETE REJECTED' TO
040600                WS-REJECT-MSG
040700     END-READ
040800
040900     IF WS-ACCEPT-TRAN
041000        IF BOOK-AVAIL-COPIES < BOOK-TOTAL-COPIES
041100           SET WS-REJECT-TRAN TO TRUE
041200           MOVE 'COPIES ARE ON LOAN - DELETE REJECTED' TO
041300                WS-REJECT-MSG
041400        ELSE
041500           DELETE BOOK-FILE
041600              INVALID KEY
041700                 SET WS-REJECT-TRAN TO TRUE
041800                 MOVE 'DELETE FROM BOOK-FILE FAILED' TO
041900                      WS-REJECT-MSG
042000              NOT INVALID KEY
042100                 ADD 1 TO WS-BOOKIN-DEL-CNT
042200           END-DELETE
042300        END-IF
042400     END-IF.
042500 A2300-EXIT.
042600     EXIT.
042700
042800 A9000-CLOSE-FILE-PARA.
042900     CLOSE BOOKIN
043000     CLOSE BOOK-FILE
043100     CLOSE USER-FILE
043200     CLOSE BOOKERR.
043300 A9000-EXIT.
043400     EXIT.
043500
043600 R1000-READ-BOOKIN-PARA.
043700     READ BOOKIN
043800        AT END
043900           SET END-OF-BOOKIN TO TRUE
044000     END-READ
044100
044200     IF NOT END-OF-BOOKIN
044300        ADD 1 TO WS-BOOKIN-RECD-CNT
044400     END-IF.
044500 R1000-EXIT.
044600     EXIT.
044700
044800 W1000-WRITE-BOOKERR-PARA.
044900     ADD 1 TO WS-BOOKIN-REJECT-CNT
045000     MOVE BOOKIN-REQ-TYPE         TO BERR-TRAN-ID
045100     MOVE BOOKIN-BOOK-ISBN        TO BERR-BOOK-ISBN
045200     MOVE WS-REJECT-MSG           TO BERR-MESSAGE
045300     WRITE BOOKERR-REC.
045400 W1000-EXIT.
045500     EXIT.
045600
045700 END PROGRAM LIBBOOKM.
