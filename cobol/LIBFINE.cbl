000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LIBFINE.
000300 AUTHOR.        R K STALLARD.
000400 INSTALLATION.  CIRCULATION SYSTEMS GROUP.
000500 DATE-WRITTEN.  05/11/1990.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL SHOP USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   L I B F I N E  --  OVERDUE FINE SUBROUTINE                 *
001100*                                                               *
001200*****************************************************************
001300*  CALLED SUBPROGRAM -- OWNS FINE-FILE EXCLUSIVELY AND OPENS/   *
001400*  CLOSES IT ON EVERY CALL, ALONG WITH LOAN-FILE AND USER-FILE  *
001500*  (BOTH INPUT-ONLY).  DISPATCHES ON LC-FUNCTION-CODE -- 'CF'   *
001600*  CREATE A FINE, 'PF' PAY (SETTLE) A FINE, 'MT' SUM A MEMBER'S *
001700*  PENDING FINES.  NEVER TOUCHES BOOK-FILE, MEMBER-FILE OR      *
001800*  RESERVATION-FILE.                                            *
001900*-----------------------------------------------------------------
002000*    DATE     INIT   TICKET     DESCRIPTION                     *
002100*    -------- ------ ---------- ------------------------------- *
002200*    05/11/90 RKS    LIB-0071   ORIGINAL PROGRAM -- CREATE FINE  *
002300*                                ONLY, NO SETTLEMENT YET         *
002400*    08/14/92 DPT    LIB-0134   FINE AMOUNT NOW COMES FROM       *
002500*                                LIBDTCLC FUNCTIONS 'OD'/'FA'    *
002600*                                RATHER THAN BEING PASSED IN     *
002700*    02/17/95 JMH    LIB-0223   ADDED FUNCTION 'PF' PAY-FINE,    *
002800*                                PAYMENT-METHOD / PAYMENT-REF    *
002900*                                CARRIED ON THE COMMAREA         *
002950*    02/11/97 DPT    LIB-0289   ADDED FUNCTION 'MT' MEMBER-      *
002960*                                TOTALS FOR LIBMINQ'S PENDING-   *
002970*                                FINE INQUIRY                    *
003000*    01/08/99 RKS    LIB-0311   Y2K - CCYY CARRIED AS 4 DIGITS   *
003400*    04/02/00 DPT    LIB-0339   CONFIRMED NO BOOK-FILE ACCESS    *
003500*                                NEEDED HERE -- NOTE ONLY, NO    *
003600*                                LAYOUT CHANGE                   *
003650*    07/30/01 JMH    LIB-0360   A2100 NOW PASSES LOAN-DUE-TM AND *
003660*                                WS-CURRENT-TM TO 'OD' SO THE    *
003670*                                FINE REFLECTS THE DUE TIME-OF-  *
003680*                                DAY, NOT JUST THE DATE (SEE     *
003690*                                LIBDTCLC) -- CR-0049            *
003700*-----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS LIBFINE-FUNC-CLASS IS 'C' 'P' 'M'
004300     UPSI-0 ON STATUS IS LIBFINE-TEST-RUN
004400     UPSI-0 OFF STATUS IS LIBFINE-PROD-RUN.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT FINE-FILE ASSIGN TO DDFINEF
004800     ORGANIZATION IS INDEXED
004900     ACCESS MODE IS DYNAMIC
005000     RECORD KEY IS FINE-ID
005100     ALTERNATE RECORD KEY IS FINE-LOAN-ID WITH DUPLICATES
005200     ALTERNATE RECORD KEY IS FINE-MEMBER-ID WITH DUPLICATES
005300     FILE STATUS IS WS-FINEF-FS.
005400
005500     SELECT LOAN-FILE ASSIGN TO DDLOANF
005600     ORGANIZATION IS INDEXED
005700     ACCESS MODE IS DYNAMIC
005800     RECORD KEY IS LOAN-ID
005900     FILE STATUS IS WS-LOANF-FS.
006000
006100     SELECT USER-FILE ASSIGN TO DDUSERF
006200     ORGANIZATION IS INDEXED
006300     ACCESS MODE IS DYNAMIC
006400     RECORD KEY IS USER-ID
006500     FILE STATUS IS WS-USERF-FS.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  FINE-FILE.
007000 COPY FINEMSTR.
007100
007200 FD  LOAN-FILE.
007300 COPY LOANMSTR.
007400
007500 FD  USER-FILE.
007600 COPY USERMSTR.
007700
007800 WORKING-STORAGE SECTION.
007900 01  WS-FILE-STATUS.
008000     05  WS-FINEF-FS                  PIC X(02).
008100         88  FINEF-OK                     VALUE '00'.
008200         88  FINEF-NOTFOUND                VALUE '23'.
008300         88  END-OF-FINEF                 VALUE '10'.
008400     05  WS-LOANF-FS                  PIC X(02).
008500         88  LOANF-OK                     VALUE '00'.
008600         88  LOANF-NOTFOUND                VALUE '23'.
008700     05  WS-USERF-FS                  PIC X(02).
008800         88  USERF-OK                     VALUE '00'.
008900         88  USERF-NOTFOUND                VALUE '23'.
009000     05  FILLER                      PIC X(02).
009100
009200 01  WS-COUNTERS.
009300     05  WS-PENDING-FINE-CNT           PIC S9(05) COMP.
009400     05  FILLER                      PIC X(03).
009500
009600 01  WS-WORK-FIELDS.
009700     05  WS-PENDING-TOTAL              PIC S9(08)V99 COMP-3.
009800     05  FILLER                      PIC X(06).
009900
010000 01  WS-FLAGS.
010100     05  WS-PENDING-SW                PIC X(01)       VALUE 'N'.
010200         88  WS-PENDING-FINE-FOUND        VALUE 'Y'.
010300         88  WS-PENDING-FINE-NONE          VALUE 'N'.
010400     05  WS-AUTH-SW                   PIC X(01)       VALUE 'N'.
010500         88  WS-CALLER-AUTHORIZED         VALUE 'Y'.
010600         88  WS-CALLER-NOT-AUTHORIZED      VALUE 'N'.
010700     05  FILLER                      PIC X(02).
010800
010900 01  WS-CURRENT-DATE-TIME.
011000     05  WS-CURRENT-DT                 PIC 9(08).
011100     05  WS-CURRENT-TM                 PIC 9(06).
011200     05  FILLER                      PIC X(01).
011300
011400 01  WS-CURRENT-DT-X REDEFINES WS-CURRENT-DATE-TIME.
011500     05  WS-CURRENT-CC                 PIC 9(02).
011600     05  WS-CURRENT-YY                 PIC 9(02).
011700     05  WS-CURRENT-MM                PIC 9(02).
011800     05  WS-CURRENT-DD                PIC 9(02).
011900     05  WS-CURRENT-HH                PIC 9(02).
012000     05  WS-CURRENT-MN                PIC 9(02).
012100     05  WS-CURRENT-SS                PIC 9(02).
012200     05  FILLER                      PIC X(01).
012300
012400 01  WS-ACCEPT-DATE-TIME.
012500     05  WS-ACCEPT-DATE.
012600         10  WS-ACCEPT-YY              PIC 9(02).
012700         10  WS-ACCEPT-MM              PIC 9(02).
012800         10  WS-ACCEPT-DD              PIC 9(02).
012900     05  WS-ACCEPT-TIME.
013000         10  WS-ACCEPT-HH              PIC 9(02).
013100         10  WS-ACCEPT-MN              PIC 9(02).
013200         10  WS-ACCEPT-SS              PIC 9(02).
013300         10  WS-ACCEPT-HS              PIC 9(02).
013400     05  FILLER                      PIC X(01).
013500
013600 LINKAGE SECTION.
013700 COPY LIBCOMM.
013800
013900 PROCEDURE DIVISION USING LIB-COMM-AREA.
014000 0000-MAIN-PARA.
014100     MOVE SPACES             TO LC-RETURN-CODE
014200     MOVE SPACES             TO LC-RETURN-MESSAGE
014300
014400     PERFORM A0500-GET-CURRENT-DATE-PARA
014500        THRU A0500-EXIT
014600
014700     OPEN I-O FINE-FILE
014800     OPEN INPUT LOAN-FILE
014900     OPEN INPUT USER-FILE
015000
015100     IF LC-FUNCTION-CODE (1:1) IS LIBFINE-FUNC-CLASS
015200        EVALUATE LC-FUNCTION-CODE
015300           WHEN 'CF'
015400              PERFORM A2100-CREATE-FINE-PARA
015500                 THRU A2100-EXIT
015600           WHEN 'PF'
015700              PERFORM A2200-PAY-FINE-PARA
015800                 THRU A2200-EXIT
015900           WHEN 'MT'
016000              PERFORM A2300-MEMBER-TOTALS-PARA
016100                 THRU A2300-EXIT
016200           WHEN OTHER
016300              MOVE 'KO'              TO LC-RETURN-CODE
016400              MOVE 'INVALID LC-FUNCTION-CODE FOR LIBFINE' TO
016500                   LC-RETURN-MESSAGE
016600        END-EVALUATE
016700     ELSE
016800        MOVE 'KO'              TO LC-RETURN-CODE
016900        MOVE 'INVALID LC-FUNCTION-CODE FOR LIBFINE' TO
017000             LC-RETURN-MESSAGE
017100     END-IF
017200
017300     CLOSE FINE-FILE
017400     CLOSE LOAN-FILE
017500     CLOSE USER-FILE
017600
017700     GOBACK.
017800 0000-EXIT.
017900     EXIT.
018000
018100 A0500-GET-CURRENT-DATE-PARA.
018200     ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD
018300     ACCEPT WS-ACCEPT-TIME FROM TIME
018400
018500     MOVE WS-ACCEPT-DATE                TO WS-CURRENT-DT
018600     MOVE WS-ACCEPT-HH                  TO WS-CURRENT-HH
018700     MOVE WS-ACCEPT-MN                  TO WS-CURRENT-MN
018800     MOVE WS-ACCEPT-SS                  TO WS-CURRENT-SS.
018900 A0500-EXIT.
019000     EXIT.
019100
019200*--------------------------------------------------------------*
019300*    FUNCTION 'CF' -- CREATE A FINE FOR LC-LOAN-ID.  REJECTS A   *
019400*    LOAN THAT DOES NOT EXIST, A LOAN THAT ALREADY HAS A         *
019500*    PENDING FINE (SEE A2110), AND A LOAN THAT IS NOT ACTUALLY   *
019600*    OVERDUE (LIBDTCLC 'FA' RETURNS ZERO -- SEE LIB-0134).       *
019700*--------------------------------------------------------------*
019800 A2100-CREATE-FINE-PARA.
019900     MOVE LC-LOAN-ID              TO LOAN-ID
020000     READ LOAN-FILE
020100        INVALID KEY
020200           MOVE 'KO'                TO LC-RETURN-CODE
020300           MOVE 'LOAN NOT FOUND FOR CREATE-FINE' TO
020400                LC-RETURN-MESSAGE
020500     END-READ
020600
020700     IF LOANF-OK
020800        PERFORM A2110-CHECK-PENDING-FINE-PARA
020900           THRU A2110-EXIT
021000
021100        IF WS-PENDING-FINE-FOUND
021200           MOVE 'KO'                TO LC-RETURN-CODE
021300           MOVE 'A PENDING FINE ALREADY EXISTS FOR THIS LOAN' TO
021400                LC-RETURN-MESSAGE
021500        ELSE
021600           MOVE LOAN-DUE-DT          TO LC-BASE-DT
021610           MOVE LOAN-DUE-TM          TO LC-BASE-TM
021700           MOVE WS-CURRENT-DT        TO LC-RESULT-DT
021710           MOVE WS-CURRENT-TM        TO LC-RESULT-TM
021800           MOVE 'OD'                 TO LC-FUNCTION-CODE
021900           CALL 'LIBDTCLC' USING LIB-COMM-AREA
022000           MOVE 'FA'                 TO LC-FUNCTION-CODE
022100           CALL 'LIBDTCLC' USING LIB-COMM-AREA
022200
022300           IF LC-FINE-AMOUNT NOT > 0
022400              MOVE 'KO'              TO LC-RETURN-CODE
022500              MOVE 'LOAN IS NOT OVERDUE - NO FINE DUE' TO
022600                   LC-RETURN-MESSAGE
022700           ELSE
022800              PERFORM A2120-WRITE-FINE-PARA
022900                 THRU A2120-EXIT
023000           END-IF
023100        END-IF
023200     END-IF.
023300 A2100-EXIT.
023400     EXIT.
023500
023600*--------------------------------------------------------------*
023700*    WALKS FINE-FILE BY THE FINE-LOAN-ID ALTERNATE KEY LOOKING   *
023800*    FOR A STILL-PENDING FINE AGAINST THIS LOAN                  *
023900*--------------------------------------------------------------*
024000 A2110-CHECK-PENDING-FINE-PARA.
024100     SET WS-PENDING-FINE-NONE    TO TRUE
024200     MOVE LC-LOAN-ID              TO FINE-LOAN-ID
024300
024400     START FINE-FILE KEY IS = FINE-LOAN-ID
024500        INVALID KEY
024600           SET END-OF-FINEF TO TRUE
024700     END-START
024800
024900     PERFORM A2115-CHECK-PENDING-STEP
025000        THRU A2115-EXIT
025100        UNTIL END-OF-FINEF OR WS-PENDING-FINE-FOUND.
025200 A2110-EXIT.
025300     EXIT.
025400
025500 A2115-CHECK-PENDING-STEP.
025600     READ FINE-FILE NEXT RECORD
025700        AT END
025800           SET END-OF-FINEF TO TRUE
025900     END-READ
026000
026100     IF NOT END-OF-FINEF
026200        IF FINE-LOAN-ID NOT = LC-LOAN-ID
026300           SET END-OF-FINEF TO TRUE
026400        ELSE
026500           IF FINE-PENDING
026600              SET WS-PENDING-FINE-FOUND TO TRUE
026700           END-IF
026800        END-IF
026900     END-IF.
027000 A2115-EXIT.
027100     EXIT.
027200
027300 A2120-WRITE-FINE-PARA.
027400     MOVE LC-FINE-ID               TO FINE-ID
027500     MOVE LC-LOAN-ID               TO FINE-LOAN-ID
027600     MOVE LOAN-MEMBER-ID           TO FINE-MEMBER-ID
027700     MOVE LC-FINE-AMOUNT           TO FINE-AMOUNT
027800     SET FINE-PENDING              TO TRUE
027900     MOVE WS-CURRENT-DT            TO FINE-CALCULATED-DT
028000     MOVE WS-CURRENT-TM            TO FINE-CALCULATED-TM
028100     MOVE 0                        TO FINE-SETTLED-DT
028200     MOVE 0                        TO FINE-SETTLED-TM
028300     MOVE 0                        TO FINE-SETTLED-BY-USER-ID
028400     MOVE SPACES                   TO FINE-PAYMENT-METHOD
028500     MOVE SPACES                   TO FINE-PAYMENT-REF
028600
028700     WRITE FINE-RECORD
028800        INVALID KEY
028900           MOVE 'KO'                TO LC-RETURN-CODE
029000           MOVE 'WRITE TO FINE-FILE FAILED' TO
029100                LC-RETURN-MESSAGE
029200     END-WRITE.
029300 A2120-EXIT.
029400     EXIT.
029500
029600*--------------------------------------------------------------*
029700*    FUNCTION 'PF' -- SETTLE A PENDING FINE.  ONLY A LIBRARIAN   *
029800*    MAY PAY A FINE (SEE A2210).  PAYMENT-METHOD/PAYMENT-REF     *
029900*    ARE OPTIONAL, CARRIED ON THE COMMAREA SINCE LIB-0223.       *
030000*--------------------------------------------------------------*
030100 A2200-PAY-FINE-PARA.
030200     MOVE LC-FINE-ID               TO FINE-ID
030300     READ FINE-FILE
030400        INVALID KEY
030500           MOVE 'KO'                TO LC-RETURN-CODE
030600           MOVE 'FINE NOT FOUND FOR PAY-FINE' TO
030700                LC-RETURN-MESSAGE
030800     END-READ
030900
031000     IF FINEF-OK
031100        PERFORM A2210-CHECK-PAY-AUTH-PARA
031200           THRU A2210-EXIT
031300
031400        IF WS-CALLER-NOT-AUTHORIZED
031500           MOVE 'KO'                TO LC-RETURN-CODE
031600           MOVE 'ONLY A LIBRARIAN MAY SETTLE A FINE' TO
031700                LC-RETURN-MESSAGE
031800        ELSE
031900           IF NOT FINE-PENDING
032000              MOVE 'KO'             TO LC-RETURN-CODE
032100              MOVE 'FINE IS ALREADY SETTLED' TO
032200                   LC-RETURN-MESSAGE
032300           ELSE
032400              SET FINE-SETTLED         TO TRUE
032500              MOVE WS-CURRENT-DT        TO FINE-SETTLED-DT
032600              MOVE WS-CURRENT-TM        TO FINE-SETTLED-TM
032700              MOVE LC-CALLER-USER-ID    TO FINE-SETTLED-BY-USER-ID
032800              MOVE LC-PAYMENT-METHOD    TO FINE-PAYMENT-METHOD
032900              MOVE LC-PAYMENT-REF       TO FINE-PAYMENT-REF
033000
033100              REWRITE FINE-RECORD
033200                 INVALID KEY
033300                    MOVE 'KO'          TO LC-RETURN-CODE
033400                    MOVE 'REWRITE OF FINE-FILE FAILED' TO
033500                         LC-RETURN-MESSAGE
033600              END-REWRITE
033700           END-IF
033800        END-IF
033900     END-IF.
034000 A2200-EXIT.
034100     EXIT.
034200
034300*--------------------------------------------------------------*
034400*    READS USER-FILE FOR THE AUTHORITATIVE ROLE OF THE CALLER    *
034500*    RATHER THAN TRUSTING LC-CALLER-ROLE ALONE -- SAME PATTERN   *
034600*    AS LIBLEND A2050-CHECK-AUTHORIZATION                        *
034700*--------------------------------------------------------------*
034800 A2210-CHECK-PAY-AUTH-PARA.
034900     SET WS-CALLER-NOT-AUTHORIZED TO TRUE
035000     MOVE LC-CALLER-USER-ID        TO USER-ID
035100
035200     READ USER-FILE
035300        INVALID KEY
035400           CONTINUE
035500     END-READ
035600
035700     IF USERF-OK AND USER-IS-LIBRARIAN
035800        SET WS-CALLER-AUTHORIZED TO TRUE
035900     END-IF.
036000 A2210-EXIT.
036100     EXIT.
036200
036300*--------------------------------------------------------------*
036400*    FUNCTION 'MT' -- SUMS FINE-AMOUNT ACROSS EVERY PENDING      *
036500*    FINE FOR LC-MEMBER-ID, VIA THE FINE-MEMBER-ID ALTERNATE     *
036600*    KEY.  RESULT IS RETURNED IN LC-FINE-AMOUNT.  ADDED FOR      *
036700*    LIBMINQ'S MEMBER-STATISTICS PASS (SEE LIB-0289).            *
036800*--------------------------------------------------------------*
036900 A2300-MEMBER-TOTALS-PARA.
037000     MOVE 0                      TO WS-PENDING-TOTAL
037100     MOVE 0                      TO WS-PENDING-FINE-CNT
037200     MOVE LC-MEMBER-ID            TO FINE-MEMBER-ID
037300
037400     START FINE-FILE KEY IS = FINE-MEMBER-ID
037500        INVALID KEY
037600           SET END-OF-FINEF TO TRUE
037700     END-START
037800
037900     PERFORM A2310-SCAN-MEMBER-FINES-STEP
038000        THRU A2310-EXIT
038100        UNTIL END-OF-FINEF
038200
038300     MOVE WS-PENDING-TOTAL        TO LC-FINE-AMOUNT.
038400 A2300-EXIT.
038500     EXIT.
038600
038700 A2310-SCAN-MEMBER-FINES-STEP.
038800     READ FINE-FILE NEXT RECORD
038900        AT END
039000           SET END-OF-FINEF TO TRUE
039100     END-READ
039200
039300     IF NOT END-OF-FINEF
039400        IF FINE-MEMBER-ID NOT = LC-MEMBER-ID
039500           SET END-OF-FINEF TO TRUE
039600        ELSE
039700           IF FINE-PENDING
039800              ADD FINE-AMOUNT     TO WS-PENDING-TOTAL
039900              ADD 1               TO WS-PENDING-FINE-CNT
040000           END-IF
040100        END-IF
040200     END-IF.
040300 A2310-EXIT.
040400     EXIT.
040500
040600 END PROGRAM LIBFINE.
