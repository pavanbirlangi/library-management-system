000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LIBRESV.
000300 AUTHOR.        D P TRAN.
000400 INSTALLATION.  CIRCULATION SYSTEMS GROUP.
000500 DATE-WRITTEN.  08/06/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL SHOP USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   L I B R E S V  --  RESERVATION QUEUE SUBROUTINE             *
001100*                                                               *
001200*****************************************************************
001300*  CALLED SUBPROGRAM -- OWNS RESERVATION-FILE EXCLUSIVELY AND   *
001400*  OPENS/CLOSES IT ON EVERY CALL.  DISPATCHES ON LC-FUNCTION-    *
001500*  CODE -- 'CR' CREATE A RESERVATION, 'FU' FULFIL THE OLDEST     *
001600*  ACTIVE RESERVATION FOR A BOOK.  NEVER OPENS BOOK-FILE OR      *
001700*  LOAN-FILE ITSELF -- THE DRIVING PROGRAM (LIBLEND) ALREADY     *
001800*  HAS THOSE I-O AND PASSES WHAT THIS ROUTINE NEEDS THROUGH      *
001900*  THE LIB-COMM-AREA (SEE LIB-0339).                             *
002000*-----------------------------------------------------------------
002100*    DATE     INIT   TICKET     DESCRIPTION                     *
002200*    -------- ------ ---------- ------------------------------- *
002300*    08/06/91 DPT    LIB-0097   ORIGINAL PROGRAM -- CREATE ONLY  *
002400*    03/30/95 JMH    LIB-0221   ADDED FUNCTION 'FU' FULFIL-RESV  *
002500*    01/08/99 RKS    LIB-0311   Y2K - CCYY CARRIED AS 4 DIGITS   *
002600*                                THROUGHOUT, NO WINDOWING USED   *
002700*    04/02/00 DPT    LIB-0339   DROPPED OWN BOOK-FILE SELECT --  *
002800*                                AVAIL/TOTAL COPIES NOW ARRIVE   *
002900*                                ON THE COMMAREA FROM LIBLEND    *
003000*-----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS LIBRESV-FUNC-CLASS IS 'C' 'F'
003600     UPSI-0 ON STATUS IS LIBRESV-TEST-RUN
003700     UPSI-0 OFF STATUS IS LIBRESV-PROD-RUN.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT RESERVATION-FILE ASSIGN TO DDRESVF
004100     ORGANIZATION IS INDEXED
004200     ACCESS MODE IS DYNAMIC
004300     RECORD KEY IS RES-ID
004400     ALTERNATE RECORD KEY IS RES-BOOK-ID WITH DUPLICATES
004500     FILE STATUS IS WS-RESVF-FS.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  RESERVATION-FILE.
005000 COPY RESVMSTR.
005100
005200 WORKING-STORAGE SECTION.
005300 01  WS-FILE-STATUS.
005400     05  WS-RESVF-FS                  PIC X(02).
005500         88  RESVF-OK                     VALUE '00'.
005600         88  RESVF-NOTFOUND                VALUE '23'.
005700         88  END-OF-RESVF                 VALUE '10'.
005800     05  FILLER                      PIC X(02).
005900
006000 01  WS-COUNTERS.
006100     05  WS-ACTIVE-RESV-CNT            PIC S9(05) COMP.
006200     05  WS-BEST-QUEUE-POS             PIC S9(05) COMP.
006300     05  FILLER                      PIC X(01).
006400
006500 01  WS-WORK-FIELDS.
006600     05  WS-BEST-RES-ID                PIC 9(09).
006700     05  FILLER                      PIC X(09).
006800
006900 01  WS-FLAGS.
007000     05  WS-FOUND-SW                  PIC X(01)       VALUE 'N'.
007100         88  WS-OLDEST-FOUND               VALUE 'Y'.
007200         88  WS-OLDEST-NOT-FOUND           VALUE 'N'.
007300     05  WS-MEMBER-RESV-SW             PIC X(01)       VALUE 'N'.
007400         88  WS-MEMBER-ALREADY-RESV         VALUE 'Y'.
007500         88  WS-MEMBER-HAS-NO-RESV          VALUE 'N'.
007600     05  FILLER                      PIC X(02).
007700
007800 01  WS-CURRENT-DATE-TIME.
007900     05  WS-CURRENT-DT                 PIC 9(08).
008000     05  WS-CURRENT-TM                 PIC 9(06).
008100     05  FILLER                      PIC X(01).
008200
008300 01  WS-CURRENT-DT-X REDEFINES WS-CURRENT-DATE-TIME.
008400     05  WS-CURRENT-CC                 PIC 9(02).
008500     05  WS-CURRENT-YY                 PIC 9(02).
008600     05  WS-CURRENT-MM                PIC 9(02).
008700     05  WS-CURRENT-DD                PIC 9(02).
008800     05  WS-CURRENT-HH                PIC 9(02).
008900     05  WS-CURRENT-MN                PIC 9(02).
009000     05  WS-CURRENT-SS                PIC 9(02).
009100     05  FILLER                      PIC X(01).
009200
009300 01  WS-ACCEPT-DATE-TIME.
009400     05  WS-ACCEPT-DATE.
009500         10  WS-ACCEPT-YY              PIC 9(02).
009600         10  WS-ACCEPT-MM              PIC 9(02).
009700         10  WS-ACCEPT-DD              PIC 9(02).
009800     05  WS-ACCEPT-TIME.
009900         10  WS-ACCEPT-HH              PIC 9(02).
010000         10  WS-ACCEPT-MN              PIC 9(02).
010100         10  WS-ACCEPT-SS              PIC 9(02).
010200         10  WS-ACCEPT-HS              PIC 9(02).
010300     05  FILLER                      PIC X(01).
010400
010500 LINKAGE SECTION.
010600 COPY LIBCOMM.
010700
010800 PROCEDURE DIVISION USING LIB-COMM-AREA.
010900 0000-MAIN-PARA.
011000     MOVE SPACES             TO LC-RETURN-CODE
011100     MOVE SPACES             TO LC-RETURN-MESSAGE
011200
011300     PERFORM A0500-GET-CURRENT-DATE-PARA
011400        THRU A0500-EXIT
011500
011600     OPEN I-O RESERVATION-FILE
011700
011800     IF LC-FUNCTION-CODE (1:1) IS LIBRESV-FUNC-CLASS
011900        EVALUATE LC-FUNCTION-CODE
012000           WHEN 'CR'
012100              PERFORM A0200-CREATE-RESV
012200                 THRU A0200-EXIT
012300           WHEN 'FU'
012400              PERFORM A0300-FULFIL-RESV
012500                 THRU A0300-EXIT
012600           WHEN OTHER
012700              MOVE 'KO'              TO LC-RETURN-CODE
012800              MOVE 'INVALID LC-FUNCTION-CODE FOR LIBRESV' TO
012900                   LC-RETURN-MESSAGE
013000        END-EVALUATE
013100     ELSE
013200        MOVE 'KO'              TO LC-RETURN-CODE
013300        MOVE 'INVALID LC-FUNCTION-CODE FOR LIBRESV' TO
013400             LC-RETURN-MESSAGE
013500     END-IF
013600
013700     CLOSE RESERVATION-FILE
013800
013900     GOBACK.
014000 0000-EXIT.
014100     EXIT.
014200
014300 A0500-GET-CURRENT-DATE-PARA.
014400     ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD
014500     ACCEPT WS-ACCEPT-TIME FROM TIME
014600
014700     MOVE WS-ACCEPT-DATE                TO WS-CURRENT-DT
014800     MOVE WS-ACCEPT-HH                  TO WS-CURRENT-HH
014900     MOVE WS-ACCEPT-MN                  TO WS-CURRENT-MN
015000     MOVE WS-ACCEPT-SS                  TO WS-CURRENT-SS.
015100 A0500-EXIT.
015200     EXIT.
015300
015400*--------------------------------------------------------------*
015500*    FUNCTION 'CR' -- CREATE A RESERVATION.  CALLER MUST BE A   *
015600*    MEMBER (LC-CALLER-ROLE); BOOK MUST BE FULLY OUT (LC-BOOK-   *
015700*    AVAIL-COPIES = 0, PASSED IN BY LIBLEND); ONE ACTIVE         *
015800*    RESERVATION PER MEMBER/BOOK PAIR; QUEUE POSITION IS THE     *
015900*    CURRENT ACTIVE COUNT FOR THE BOOK PLUS ONE -- NEVER         *
016000*    RECOMPACTED (SEE LIB-0097)                                  *
016100*--------------------------------------------------------------*
016200 A0200-CREATE-RESV.
016300     IF NOT LC-CALLER-IS-MEMBER
016400        MOVE 'KO'                    TO LC-RETURN-CODE
016500        MOVE 'ONLY A MEMBER MAY CREATE A RESERVATION' TO
016600             LC-RETURN-MESSAGE
016700     ELSE
016800        IF LC-BOOK-AVAIL-COPIES > 0
016900           MOVE 'KO'                 TO LC-RETURN-CODE
017000           MOVE 'BOOK IS ON THE SHELF - NO RESERVATION NEEDED' TO
017100                LC-RETURN-MESSAGE
017200        ELSE
017300           PERFORM A0210-SCAN-BOOK-RESVS
017400              THRU A0210-EXIT
017500
017600           IF WS-MEMBER-ALREADY-RESV
017700              MOVE 'KO'              TO LC-RETURN-CODE
017800              MOVE 'MEMBER ALREADY HOLDS A RESERVATION' TO
017900                   LC-RETURN-MESSAGE
018000           ELSE
018100              PERFORM A0220-WRITE-RESV-PARA
018200                 THRU A0220-EXIT
018300           END-IF
018400        END-IF
018500     END-IF.
018600 A0200-EXIT.
018700     EXIT.
018800
018900*--------------------------------------------------------------*
019000*    WALKS EVERY RESERVATION-RECORD FOR LC-BOOK-ID VIA THE       *
019100*    ALTERNATE KEY, COUNTING ACTIVE ONES (FOR THE NEW QUEUE      *
019200*    POSITION) AND FLAGGING IF THIS MEMBER ALREADY HAS ONE       *
019300*--------------------------------------------------------------*
019400 A0210-SCAN-BOOK-RESVS.
019500     MOVE 0                      TO WS-ACTIVE-RESV-CNT
019600     SET WS-MEMBER-HAS-NO-RESV   TO TRUE
019700     MOVE LC-BOOK-ID              TO RES-BOOK-ID
019800
019900     START RESERVATION-FILE KEY IS = RES-BOOK-ID
020000        INVALID KEY
020100           SET END-OF-RESVF TO TRUE
020200     END-START
020300
020400     PERFORM A0215-SCAN-BOOK-RESVS-STEP
020500        THRU A0215-EXIT
020600        UNTIL END-OF-RESVF.
020700 A0210-EXIT.
020800     EXIT.
020900
021000 A0215-SCAN-BOOK-RESVS-STEP.
021100     READ RESERVATION-FILE NEXT RECORD
021200        AT END
021300           SET END-OF-RESVF TO TRUE
021400     END-READ
021500
021600     IF NOT END-OF-RESVF
021700        IF RES-BOOK-ID NOT = LC-BOOK-ID
021800           SET END-OF-RESVF TO TRUE
021900        ELSE
022000           IF RES-ACTIVE
022100              ADD 1 TO WS-ACTIVE-RESV-CNT
022200              IF RES-MEMBER-ID = LC-MEMBER-ID
022300                 SET WS-MEMBER-ALREADY-RESV TO TRUE
022400              END-IF
022500           END-IF
022600        END-IF
022700     END-IF.
022800 A0215-EXIT.
022900     EXIT.
023000
023100 A0220-WRITE-RESV-PARA.
023200     MOVE LC-RESERVATION-ID        TO RES-ID
023300     MOVE LC-BOOK-ID               TO RES-BOOK-ID
023400     MOVE LC-MEMBER-ID             TO RES-MEMBER-ID
023500     SET RES-ACTIVE                TO TRUE
023600     ADD 1 TO WS-ACTIVE-RESV-CNT
023700     MOVE WS-ACTIVE-RESV-CNT       TO RES-QUEUE-POSITION
023800     MOVE WS-CURRENT-DT            TO RES-CREATED-DT
023900     MOVE WS-CURRENT-TM            TO RES-CREATED-TM
024000     MOVE WS-CURRENT-DT            TO RES-UPDATED-DT
024100     MOVE WS-CURRENT-TM            TO RES-UPDATED-TM
024200
024300     WRITE RESERVATION-RECORD
024400        INVALID KEY
024500           MOVE 'KO'                TO LC-RETURN-CODE
024600           MOVE 'WRITE TO RESERVATION-FILE FAILED' TO
024700                LC-RETURN-MESSAGE
024800     END-WRITE.
024900 A0220-EXIT.
025000     EXIT.
025100
025200*--------------------------------------------------------------*
025300*    FUNCTION 'FU' -- FIND THE OLDEST ACTIVE RESERVATION FOR     *
025400*    LC-BOOK-ID (LOWEST RES-QUEUE-POSITION STILL ACTIVE, SINCE   *
025500*    POSITION IS NEVER RECOMPACTED AND SO PRESERVES FIFO ORDER   *
025600*    -- SEE LIB-0221), MARK IT FULFILLED, AND HAND BACK THE      *
025700*    RESERVING MEMBER/RESERVATION-ID ON THE COMMAREA SO LIBLEND  *
025800*    CAN WRITE THE NEW LOAN-RECORD AND DECREMENT BOOK-FILE.      *
025900*    'GE' MEANS NO ACTIVE RESERVATION WAS FOUND -- NOT AN ERROR  *
026000*--------------------------------------------------------------*
026100 A0300-FULFIL-RESV.
026200     SET WS-OLDEST-NOT-FOUND      TO TRUE
026300     MOVE 99999                   TO WS-BEST-QUEUE-POS
026400     MOVE LC-BOOK-ID               TO RES-BOOK-ID
026500
026600     START RESERVATION-FILE KEY IS = RES-BOOK-ID
026700        INVALID KEY
026800           SET END-OF-RESVF TO TRUE
026900     END-START
027000
027100     PERFORM A0310-FIND-OLDEST-STEP
027200        THRU A0310-EXIT
027300        UNTIL END-OF-RESVF
027400
027500     IF WS-OLDEST-NOT-FOUND
027600        MOVE 'GE'                  TO LC-RETURN-CODE
027700        MOVE 'NO ACTIVE RESERVATION FOR THIS BOOK' TO
027800             LC-RETURN-MESSAGE
027900     ELSE
028000        MOVE WS-BEST-RES-ID         TO RES-ID
028100        READ RESERVATION-FILE
028200           INVALID KEY
028300              MOVE 'KO'             TO LC-RETURN-CODE
028400              MOVE 'REREAD OF BEST RESERVATION FAILED' TO
028500                   LC-RETURN-MESSAGE
028600        END-READ
028700
028800        IF RESVF-OK
028900           SET RES-FULFILLED        TO TRUE
029000           MOVE WS-CURRENT-DT        TO RES-UPDATED-DT
029100           MOVE WS-CURRENT-TM        TO RES-UPDATED-TM
029200
029300           REWRITE RESERVATION-RECORD
029400              INVALID KEY
029500                 MOVE 'KO'          TO LC-RETURN-CODE
029600                 MOVE 'REWRITE OF RESERVATION-FILE FAILED' TO
029700                      LC-RETURN-MESSAGE
029800           END-REWRITE
029900
030000           MOVE RES-ID               TO LC-RESERVATION-ID
030100           MOVE RES-MEMBER-ID         TO LC-MEMBER-ID
030200        END-IF
030300     END-IF.
030400 A0300-EXIT.
030500     EXIT.
030600
030700 A0310-FIND-OLDEST-STEP.
030800     READ RESERVATION-FILE NEXT RECORD
030900        AT END
031000           SET END-OF-RESVF TO TRUE
031100     END-READ
031200
031300     IF NOT END-OF-RESVF
031400        IF RES-BOOK-ID NOT = LC-BOOK-ID
031500           SET END-OF-RESVF TO TRUE
031600        ELSE
031700           IF RES-ACTIVE AND
031800              RES-QUEUE-POSITION < WS-BEST-QUEUE-POS
031900              MOVE RES-QUEUE-POSITION  TO WS-BEST-QUEUE-POS
032000              MOVE RES-ID               TO WS-BEST-RES-ID
032100              SET WS-OLDEST-FOUND       TO TRUE
032200           END-IF
032300        END-IF
032400     END-IF.
032500 A0310-EXIT.
032600     EXIT.
032700
032800 END PROGRAM LIBRESV.
