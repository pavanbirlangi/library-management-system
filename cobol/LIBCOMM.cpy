000100*****************************************************************
000200*                                                               *
000300*   L I B C O M M  --  COMMON INTER-PROGRAM COMMUNICATION AREA  *
000400*                                                               *
000500*****************************************************************
000600*  COPYBOOK   : LIBCOMM                                         *
000700*  DESCRIBES  : COMMAREA PASSED ON EVERY CALL BETWEEN A DRIVING  *
000800*               PROGRAM AND A CALLED SUBPROGRAM IN THIS SUITE    *
000900*               (LIBRESV, LIBDTCLC).  FOLLOWS THE SHOP'S         *
001000*               "FUNCTION-CODE IN / RETURN-CODE OUT" CALLING     *
001100*               CONVENTION -- SEE NPW04P / NPX50P FOR THE        *
001200*               ORIGINAL IDIOM THIS WAS LIFTED FROM.             *
001300*  USED BY    : LIBLEND LIBRESV LIBFINE LIBDTCLC                 *
001400*-----------------------------------------------------------------
001500*    DATE     INIT   TICKET     DESCRIPTION                     *
001600*    -------- ------ ---------- ------------------------------- *
001700*    02/02/90 RKS    LIB-0055   ORIGINAL LAYOUT                  *
001800*    05/11/90 RKS    LIB-0072   ADDED LC-FINE-ID FOR THE NEW     *
001900*                                LIBFINE 'CF' CREATE-FINE CALL   *
002000*    02/17/95 JMH    LIB-0223   ADDED LC-PAYMENT-METHOD / LC-    *
002100*                                PAYMENT-REF FOR LIBFINE 'PF'    *
002200*    10/14/96 JMH    LIB-0267   ADDED LC-CALLER-ROLE FOR AUTH    *
002300*                                CHECKS INSIDE CALLED PROGRAMS   *
002400*    01/08/99 RKS    LIB-0311   Y2K - DATES CARRIED 9(08) CCYYMMDD
002500*                                IN PLACE OF 2-DIGIT YEAR FIELDS *
002600*    04/02/00 DPT    LIB-0339   ADDED LC-BOOK-TOTAL-COPIES AND   *
002700*                                LC-BOOK-AVAIL-COPIES SO LIBRESV *
002800*                                NO LONGER REOPENS BOOK-FILE     *
002850*    07/30/01 JMH    LIB-0360   ADDED LC-RESULT-TM -- 'OD' NOW   *
002860*                                COMPARES FULL CCYYMMDDHHMMSS SO *
002870*                                OVERDUE DAYS RESPECTS THE DUE   *
002880*                                TIME-OF-DAY, NOT JUST MIDNIGHT  *
002900*-----------------------------------------------------------------
003000 01  LIB-COMM-AREA.
003100*--------------------------------------------------------------*
003200*    FUNCTION REQUESTED OF THE CALLED PROGRAM                    *
003300*--------------------------------------------------------------*
003400     05  LC-FUNCTION-CODE               PIC X(02).
003500*--------------------------------------------------------------*
003600*    RETURN STATUS -- SPACES=OK, 'KO'=ERROR, 'GE'=NOT FOUND/     *
003700*    END OF DATA (SHOP STANDARD, SEE NPX50P)                     *
003800*--------------------------------------------------------------*
003900     05  LC-RETURN-CODE                 PIC X(02).
004000     05  LC-RETURN-MESSAGE              PIC X(60).
004100*--------------------------------------------------------------*
004200*    CALLING USER -- WHO IS DRIVING THIS TRANSACTION             *
004300*--------------------------------------------------------------*
004400     05  LC-CALLER-USER-ID              PIC 9(09).
004500     05  LC-CALLER-ROLE                 PIC X(10).
004600         88  LC-CALLER-IS-MEMBER          VALUE 'MEMBER'.
004700         88  LC-CALLER-IS-LIBRARIAN       VALUE 'LIBRARIAN'.
004800         88  LC-CALLER-IS-ADMIN           VALUE 'ADMIN'.
004900*--------------------------------------------------------------*
005000*    KEYS CARRIED ON MOST CALLS                                 *
005100*--------------------------------------------------------------*
005200     05  LC-BOOK-ID                     PIC 9(09).
005300     05  LC-MEMBER-ID                   PIC 9(09).
005400     05  LC-LOAN-ID                     PIC 9(09).
005500     05  LC-RESERVATION-ID              PIC 9(09).
005600     05  LC-FINE-ID                     PIC 9(09).
005700*--------------------------------------------------------------*
005800*    OPTIONAL PAYMENT DETAIL FOR LIBFINE 'PF' SETTLEMENT CALL   *
005900*    -- BLANK IF NOT SUPPLIED BY THE CALLER (SEE LIB-0223)      *
006000*--------------------------------------------------------------*
006100     05  LC-PAYMENT-METHOD              PIC X(30).
006200     05  LC-PAYMENT-REF                 PIC X(100).
006300*--------------------------------------------------------------*
006400*    BOOK COPY COUNTS -- PASSED IN BY THE DRIVING PROGRAM SO     *
006500*    A CALLED SUBPROGRAM (LIBRESV) NEVER HAS TO OPEN BOOK-FILE   *
006600*    A SECOND TIME WHILE THE DRIVER ALREADY HAS IT I-O -- ADDED  *
006700*    AFTER THE LIB-0339 DUPLICATE-OPEN ABEND                     *
006800*--------------------------------------------------------------*
006900     05  LC-BOOK-TOTAL-COPIES           PIC 9(05) COMP.
007000     05  LC-BOOK-AVAIL-COPIES           PIC 9(05) COMP.
007100*--------------------------------------------------------------*
007200*    WORK DATE/TIME PASSED TO LIBDTCLC AND RETURNED BY IT --     *
007300*    CCYYMMDD / HHMMSS, ALSO CARRIES THE CALCULATED DUE DATE     *
007400*    AND THE COMPUTED OVERDUE-DAYS / FINE AMOUNT.  LC-RESULT-TM  *
007450*    WAS ADDED BY LIB-0360 SO 'OD' COMPARES THE FULL TIMESTAMP   *
007460*    RATHER THAN TRUNCATING TO THE CALENDAR DATE (SEE LIBDTCLC)  *
007500*--------------------------------------------------------------*
007600     05  LC-BASE-DT                     PIC 9(08).
007700     05  LC-BASE-TM                     PIC 9(06).
007750     05  LC-RESULT-TM                   PIC 9(06).
007800     05  LC-RESULT-DT                   PIC 9(08).
007900     05  LC-OVERDUE-DAYS                PIC S9(05) COMP.
008000     05  LC-FINE-AMOUNT                 PIC S9(08)V99 COMP-3.
008100*--------------------------------------------------------------*
008200*    REDEFINE OF LC-BASE-DT FOR CENTURY/YEAR/MONTH/DAY BREAKOUT  *
008300*    -- CARRIED SINCE THE LIB-0311 Y2K CHANGE                    *
008400*--------------------------------------------------------------*
008500     05  LC-BASE-DT-X REDEFINES
008600         LC-BASE-DT.
008700         10  LC-BASE-CC                  PIC 9(02).
008800         10  LC-BASE-YY                  PIC 9(02).
008900         10  LC-BASE-MM                  PIC 9(02).
009000         10  LC-BASE-DD                  PIC 9(02).
009100*--------------------------------------------------------------*
009200*    REDEFINE OF LC-RESULT-DT FOR THE SAME BREAKOUT              *
009300*--------------------------------------------------------------*
009400     05  LC-RESULT-DT-X REDEFINES
009500         LC-RESULT-DT.
009600         10  LC-RESULT-CC                PIC 9(02).
009700         10  LC-RESULT-YY                PIC 9(02).
009800         10  LC-RESULT-MM                PIC 9(02).
009900         10  LC-RESULT-DD                PIC 9(02).
010000*--------------------------------------------------------------*
010100*    TRAILING FILLER -- PADS COMMAREA TO 400 BYTES (WIDENED      *
010200*    AGAIN BY LIB-0223 FOR THE PAYMENT FIELDS, NARROWED BY       *
010250*    LIB-0360 TO MAKE ROOM FOR LC-RESULT-TM -- SHOP STANDARD     *
010300*    LEAVES ROOM FOR FUTURE EXPANSION WITHOUT A LAYOUT CHANGE)   *
010400*--------------------------------------------------------------*
010500     05  FILLER                        PIC X(89).
