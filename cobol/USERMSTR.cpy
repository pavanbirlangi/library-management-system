000100*****************************************************************
000200*                                                               *
000300*   U S E R M S T R  --  USER ACCOUNT MASTER RECORD             *
000400*                                                               *
000500*****************************************************************
000600*  COPYBOOK   : USERMSTR                                        *
000700*  DESCRIBES  : USER-FILE MASTER RECORD (INDEXED, KEY USER-ID)  *
000800*               REFERENCED READ-ONLY -- ROLE/IDENTITY SOURCE     *
000900*               FOR AUDIT DISPLAY.  NO PROGRAM IN THIS SUITE     *
001000*               CREATES, CHANGES OR DELETES A USER-RECORD.       *
001100*  USED BY    : LIBBOOKM LIBLEND LIBFINE                        *
001200*-----------------------------------------------------------------
001300*    DATE     INIT   TICKET     DESCRIPTION                     *
001400*    -------- ------ ---------- ------------------------------- *
001500*    03/14/89 RKS    LIB-0002   ORIGINAL LAYOUT                  *
001600*    01/08/99 RKS    LIB-0311   Y2K - DATES CARRIED 9(08) CCYYMMDD
001700*                                IN PLACE OF 2-DIGIT YEAR FIELDS *
001800*-----------------------------------------------------------------
001900 01  USER-RECORD.
002000*--------------------------------------------------------------*
002100*    SURROGATE KEY                                              *
002200*--------------------------------------------------------------*
002300     05  USER-ID                        PIC 9(09).
002400*--------------------------------------------------------------*
002500*    LOGIN NAME -- DISPLAYED ON AUDIT LINES IN LIBBOOKM,         *
002600*    LIBLEND AND LIBFINE PRINT OUTPUT                            *
002700*--------------------------------------------------------------*
002800     05  USER-USERNAME                  PIC X(50).
002900*--------------------------------------------------------------*
003000*    ROLE -- CONDITION-NAMED PER LIB-0002, DRIVES AUTHORIZATION  *
003100*    CHECKS IN EVERY FUNCTION-CODE DISPATCH IN THIS SUITE        *
003200*--------------------------------------------------------------*
003300     05  USER-ROLE                     PIC X(10).
003400         88  USER-IS-MEMBER               VALUE 'MEMBER'.
003500         88  USER-IS-LIBRARIAN            VALUE 'LIBRARIAN'.
003600         88  USER-IS-ADMIN                 VALUE 'ADMIN'.
003700*--------------------------------------------------------------*
003800*    TRAILING FILLER -- PADS RECORD TO 90 BYTES                  *
003900*--------------------------------------------------------------*
004000     05  FILLER                        PIC X(21).
