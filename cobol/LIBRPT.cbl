000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LIBRPT.
000300 AUTHOR.        J M HARTWELL.
000400 INSTALLATION.  CIRCULATION SYSTEMS GROUP.
000500 DATE-WRITTEN.  06/19/1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL SHOP USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   L I B R P T  --  OPERATIONAL REPORTING BATCH                *
001100*                                                               *
001200*****************************************************************
001300*  READS RPTPARM FOR THE TOP-N AND OPTIONAL CATEGORY FILTER,     *
001400*  THEN PRODUCES THE THREE STANDING CIRCULATION REPORTS A        *
001500*  LIBRARIAN PULLS EACH SHIFT -- MOST-BORROWED BOOKS, CURRENTLY  *
001600*  OVERDUE LOANS, AND SYSTEM-WIDE STATISTICS.  READ-ONLY         *
001700*  AGAINST ALL MASTER FILES -- NO RECORD IS EVER WRITTEN OR      *
001800*  REWRITTEN HERE.                                               *
001900*-----------------------------------------------------------------
002000*    DATE     INIT   TICKET     DESCRIPTION                     *
002100*    -------- ------ ---------- ------------------------------- *
002200*    06/19/94 JMH    LIB-0206   ORIGINAL PROGRAM -- MOST-BORROWED*
002300*                                AND OVERDUE-LOANS REPORTS ONLY  *
002400*    02/11/97 DPT    LIB-0290   ADDED SYSTEM-STATISTICS REPORT   *
002500*    01/08/99 RKS    LIB-0311   Y2K - CCYY CARRIED AS 4 DIGITS   *
002550*    04/02/00 DPT    LIB-0356   NOTE -- MOST-BORROWED TABLE IS   *
002560*                                BOUNDED AT 2000 DISTINCT TITLES *
002570*                                (SEE WS-BORROW-TABLE) -- RERUN  *
002580*                                WITH A NARROWER CATEGORY FILTER *
002590*                                IF THE CATALOGUE EXCEEDS THAT   *
002600*    07/23/01 JMH    LIB-0312   MOST-BORROWED RANKING NOW HONORS *
002700*                                THE RPTPARM CATEGORY FILTER     *
002800*                                BEFORE THE TOP-N CUT IS TAKEN   *
003350*    07/30/01 JMH    LIB-0360   FIXED B3010 -- MISSING END-IF    *
003360*                                LET THE ELSE PAIR WITH THE WRONG*
003370*                                IF, SO A RETURNED LOAN WAS NEVER*
003380*                                COUNTED AND AN ACTIVE LOAN WAS  *
003390*                                MISCOUNTED AS RETURNED.  ALSO   *
003395*                                PASSED LOAN-DUE-TM/CURRENT-TM TO*
003397*                                'OD' (SEE LIBDTCLC) -- CR-0049  *
003400*-----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS RPT-SEL-CLASS IS '1' THRU '3'
004000     UPSI-0 ON STATUS IS LIBRPT-TEST-RUN
004100     UPSI-0 OFF STATUS IS LIBRPT-PROD-RUN.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT RPTPARM  ASSIGN TO DDRPTPRM
004500     ORGANIZATION IS SEQUENTIAL
004600     FILE STATUS IS WS-RPTPRM-FS.
004700
004800     SELECT MOSTBRPT  ASSIGN TO DDMBRPT
004900     ORGANIZATION IS SEQUENTIAL
005000     FILE STATUS IS WS-MBRPT-FS.
005100
005200     SELECT OVERDURPT ASSIGN TO DDODRPT
005300     ORGANIZATION IS SEQUENTIAL
005400     FILE STATUS IS WS-ODRPT-FS.
005500
005600     SELECT SYSSTRPT  ASSIGN TO DDSSRPT
005700     ORGANIZATION IS SEQUENTIAL
005800     FILE STATUS IS WS-SSRPT-FS.
005900
006000     SELECT BOOK-FILE ASSIGN TO DDBOOKF
006100     ORGANIZATION IS INDEXED
006200     ACCESS MODE IS DYNAMIC
006300     RECORD KEY IS BOOK-ID
006400     FILE STATUS IS WS-BOOKF-FS.
006500
006600     SELECT MEMBER-FILE ASSIGN TO DDMEMBF
006700     ORGANIZATION IS INDEXED
006800     ACCESS MODE IS DYNAMIC
006900     RECORD KEY IS MEMBER-ID
007000     FILE STATUS IS WS-MEMBF-FS.
007100
007200     SELECT LOAN-FILE ASSIGN TO DDLOANF
007300     ORGANIZATION IS INDEXED
007400     ACCESS MODE IS DYNAMIC
007500     RECORD KEY IS LOAN-ID
007600     FILE STATUS IS WS-LOANF-FS.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  RPTPARM
008100     RECORDING MODE IS F.
008200 01  RPTPARM-REC.
008300     05  RP-TOP-N                   PIC 9(03).
008400     05  RP-CATEGORY-FILTER         PIC X(100).
008500         88  RP-NO-CATEGORY-FILTER      VALUE SPACES.
008600     05  FILLER                    PIC X(73).
008700
008800 FD  MOSTBRPT
008900     RECORDING MODE IS F.
009000 01  MB-DETAIL-LINE.
009100     05  MB-BOOK-ID                 PIC 9(09).
009200     05  FILLER                    PIC X(02)       VALUE SPACES.
009300     05  MB-BOOK-TITLE               PIC X(60).
009400     05  FILLER                    PIC X(02)       VALUE SPACES.
009500     05  MB-BOOK-AUTHOR              PIC X(40).
009600     05  FILLER                    PIC X(02)       VALUE SPACES.
009700     05  MB-BOOK-ISBN                PIC X(20).
009800     05  FILLER                    PIC X(02)       VALUE SPACES.
009900     05  MB-BORROW-COUNT             PIC ZZZ,ZZ9.
010000     05  FILLER                    PIC X(45).
010100
010200 FD  OVERDURPT
010300     RECORDING MODE IS F.
010400 01  OD-DETAIL-LINE.
010500     05  OD-LOAN-ID                  PIC 9(09).
010600     05  FILLER                    PIC X(02)       VALUE SPACES.
010700     05  OD-BOOK-ID                  PIC 9(09).
010800     05  FILLER                    PIC X(02)       VALUE SPACES.
010900     05  OD-BOOK-TITLE                PIC X(60).
011000     05  FILLER                    PIC X(02)       VALUE SPACES.
011100     05  OD-BOOK-AUTHOR               PIC X(40).
011200     05  FILLER                    PIC X(02)       VALUE SPACES.
011300     05  OD-BOOK-ISBN                 PIC X(20).
011400     05  FILLER                    PIC X(02)       VALUE SPACES.
011500     05  OD-MEMBER-ID                 PIC 9(09).
011600     05  FILLER                    PIC X(02)       VALUE SPACES.
011700     05  OD-MEMBER-FULL-NAME          PIC X(40).
011800     05  FILLER                    PIC X(02)       VALUE SPACES.
011900     05  OD-MEMBER-EMAIL              PIC X(40).
012000     05  FILLER                    PIC X(02)       VALUE SPACES.
012100     05  OD-MEMBER-PHONE              PIC X(25).
012200     05  FILLER                    PIC X(02)       VALUE SPACES.
012300     05  OD-ISSUED-DT                 PIC 9(08).
012400     05  FILLER                    PIC X(02)       VALUE SPACES.
012500     05  OD-DUE-DT                    PIC 9(08).
012600     05  FILLER                    PIC X(02)       VALUE SPACES.
012700     05  OD-DAYS-OVERDUE               PIC ZZ,ZZ9.
012800     05  FILLER                    PIC X(02)       VALUE SPACES.
012900     05  OD-ESTIMATED-FINE             PIC Z,ZZZ,ZZ9.99.
013000     05  FILLER                    PIC X(37).
013100
013200 FD  SYSSTRPT
013300     RECORDING MODE IS F.
013400 01  SS-SUMMARY-LINE.
013500     05  SS-TOTAL-LOANS               PIC ZZZ,ZZ9.
013600     05  FILLER                    PIC X(02)       VALUE SPACES.
013700     05  SS-ACTIVE-LOANS               PIC ZZZ,ZZ9.
013800     05  FILLER                    PIC X(02)       VALUE SPACES.
013900     05  SS-RETURNED-LOANS             PIC ZZZ,ZZ9.
014000     05  FILLER                    PIC X(02)       VALUE SPACES.
014100     05  SS-OVERDUE-LOANS               PIC ZZZ,ZZ9.
014200     05  FILLER                    PIC X(02)       VALUE SPACES.
014300     05  SS-TOTAL-ESTIMATED-FINES       PIC Z,ZZZ,ZZ9.99.
014400     05  FILLER                    PIC X(35).
014500
014600 FD  BOOK-FILE.
014700 COPY BOOKMSTR.
014800
014900 FD  MEMBER-FILE.
015000 COPY MEMBMSTR.
015100
015200 FD  LOAN-FILE.
015300 COPY LOANMSTR.
015400
015500 WORKING-STORAGE SECTION.
015600 01  WS-FILE-STATUS.
015700     05  WS-RPTPRM-FS                PIC X(02).
015800         88  END-OF-RPTPARM              VALUE '10'.
015900     05  WS-MBRPT-FS                 PIC X(02).
016000     05  WS-ODRPT-FS                 PIC X(02).
016100     05  WS-SSRPT-FS                 PIC X(02).
016200     05  WS-BOOKF-FS                 PIC X(02).
016300         88  BOOKF-OK                     VALUE '00'.
016400         88  BOOKF-NOTFOUND                VALUE '23'.
016500     05  WS-MEMBF-FS                 PIC X(02).
016600         88  MEMBF-OK                     VALUE '00'.
016700         88  MEMBF-NOTFOUND                VALUE '23'.
016800     05  WS-LOANF-FS                 PIC X(02).
016900         88  LOANF-OK                     VALUE '00'.
017000         88  END-OF-LOANF                  VALUE '10'.
017100     05  FILLER                    PIC X(02).
017200
017300 01  WS-COUNTERS.
017400     05  WS-MB-LINE-CNT               PIC 9(07) COMP.
017500     05  WS-OD-LINE-CNT               PIC 9(07) COMP.
017600     05  WS-DISTINCT-BOOK-CNT          PIC 9(05) COMP.
017700     05  FILLER                    PIC 9(01) COMP VALUE 0.
017800
017900 01  WS-STATS-ACCUM.
018000     05  WS-TOTAL-LOANS                PIC S9(07) COMP.
018100     05  WS-ACTIVE-LOANS                PIC S9(07) COMP.
018200     05  WS-RETURNED-LOANS              PIC S9(07) COMP.
018300     05  WS-OVERDUE-LOANS                PIC S9(07) COMP.
018400     05  WS-STATS-FINE-TOTAL              PIC S9(09)V99 COMP-3.
018500     05  WS-OD-FINE-TOTAL                PIC S9(09)V99 COMP-3.
018600     05  FILLER                    PIC X(04).
018700
018800 01  WS-PARM-FIELDS.
018900     05  WS-TOP-N                 PIC 9(03)          VALUE 10.
019000     05  WS-CATEGORY-FILTER       PIC X(100)         VALUE SPACES.
019100         88  WS-NO-CATEGORY-FILTER       VALUE SPACES.
019150     05  FILLER                    PIC X(01).
019200
019300 01  WS-SUBSCRIPTS.
019400     05  WS-BT-SUB                   PIC 9(05) COMP.
019500     05  WS-BT-SRCH-SUB                PIC 9(05) COMP.
019600     05  WS-RANK-SUB                  PIC 9(05) COMP.
019700     05  WS-BT-HIGH-SUB                PIC 9(05) COMP.
019800     05  WS-BT-HIGH-CNT                PIC 9(07) COMP.
019900     05  FILLER                    PIC X(04).
020000
020100 01  WS-FLAGS.
020200     05  WS-ENTRY-FOUND-SW            PIC X(01)       VALUE 'N'.
020300         88  WS-ENTRY-WAS-FOUND           VALUE 'Y'.
020400         88  WS-ENTRY-NOT-FOUND           VALUE 'N'.
020500     05  WS-CANDIDATE-FOUND-SW          PIC X(01)       VALUE 'N'.
020600         88  WS-CANDIDATE-WAS-FOUND        VALUE 'Y'.
020700         88  WS-CANDIDATE-NOT-FOUND        VALUE 'N'.
020800     05  FILLER                    PIC X(02).
020900
021000 01  WS-CURRENT-DATE-TIME.
021100     05  WS-CURRENT-DT                PIC 9(08).
021200     05  WS-CURRENT-TM                PIC 9(06).
021300     05  FILLER                    PIC X(01).
021400
021500 01  WS-CURRENT-DT-X REDEFINES WS-CURRENT-DATE-TIME.
021600     05  WS-CURRENT-CC                PIC 9(02).
021700     05  WS-CURRENT-YY                PIC 9(02).
021800     05  WS-CURRENT-MM                PIC 9(02).
021900     05  WS-CURRENT-DD                PIC 9(02).
022000     05  WS-CURRENT-HH                PIC 9(02).
022100     05  WS-CURRENT-MN                PIC 9(02).
022200     05  WS-CURRENT-SS                PIC 9(02).
022300     05  FILLER                    PIC X(01).
022400
022500 01  WS-ACCEPT-DATE-TIME.
022600     05  WS-ACCEPT-DATE.
022700         10  WS-ACCEPT-YY              PIC 9(02).
022800         10  WS-ACCEPT-MM              PIC 9(02).
022900         10  WS-ACCEPT-DD              PIC 9(02).
023000     05  WS-ACCEPT-TIME.
023100         10  WS-ACCEPT-HH              PIC 9(02).
023200         10  WS-ACCEPT-MN              PIC 9(02).
023300         10  WS-ACCEPT-SS              PIC 9(02).
023400         10  WS-ACCEPT-HS              PIC 9(02).
023500     05  FILLER                    PIC X(01).
023600
023700*--------------------------------------------------------------*
023800*    IN-MEMORY BORROW-COUNT TABLE FOR THE MOST-BORROWED PASS.   *
023900*    BUILT BY A SEQUENTIAL SCAN OF LOAN-FILE (LIB-0206), THEN   *
024000*    RANKED BY A BOUNDED SELECTION LOOP (LIB-0312) -- NO SORT   *
024100*    VERB IS USED ANYWHERE IN THIS SHOP'S BATCH SUITE.          *
024200*--------------------------------------------------------------*
024300 01  WS-BORROW-TABLE.
024400     05  WS-BT-ENTRY  OCCURS 2000 TIMES.
024500         10  WS-BT-BOOK-ID              PIC 9(09).
024600         10  WS-BT-COUNT                 PIC 9(07) COMP.
024700         10  WS-BT-CATEGORY              PIC X(100).
024800         10  WS-BT-OUTPUT-SW              PIC X(01).
024900             88  WS-BT-ALREADY-OUTPUT         VALUE 'Y'.
024950         10  FILLER                    PIC X(01).
025000
025100 COPY LIBCOMM.
025200
025300 PROCEDURE DIVISION.
025400 0000-MAIN-PROCESSING-PARA.
025500     INITIALIZE WS-COUNTERS
025600                WS-STATS-ACCUM
025700                WS-FLAGS
025800                WS-SUBSCRIPTS
025900                WS-BORROW-TABLE
026000
026100     PERFORM A1000-OPEN-FILE-PARA
026200        THRU A1000-EXIT.
026300
026400     PERFORM A1500-GET-CURRENT-DATE-PARA
026500        THRU A1500-EXIT.
026600
026700     PERFORM A2000-READ-PARM-PARA
026800        THRU A2000-EXIT.
026900
027000     PERFORM B1000-MOST-BORROWED-RPT
027100        THRU B1000-EXIT.
027200
027300     PERFORM B2000-OVERDUE-LOANS-RPT
027400        THRU B2000-EXIT.
027500
027600     PERFORM B3000-SYSTEM-STATS-RPT
027700        THRU B3000-EXIT.
027800
027900     PERFORM A9000-CLOSE-FILE-PARA
028000        THRU A9000-EXIT.
028100
028200     DISPLAY 'LIBRPT   - MOST-BORROWED LINES   - '
028300              WS-MB-LINE-CNT.
028400     DISPLAY 'LIBRPT   - OVERDUE LINES WRITTEN - '
028500              WS-OD-LINE-CNT.
028600     GOBACK.
028700 0000-EXIT.
028800     EXIT.
028900
029000 A1000-OPEN-FILE-PARA.
029100     OPEN INPUT  RPTPARM
029200     OPEN OUTPUT MOSTBRPT
029300     OPEN OUTPUT OVERDURPT
029400     OPEN OUTPUT SYSSTRPT
029500     OPEN INPUT  BOOK-FILE
029600     OPEN INPUT  MEMBER-FILE
029700     OPEN INPUT  LOAN-FILE
029800
029900     DISPLAY 'LIBRPT   - RPTPRM  FILE STATUS - ' WS-RPTPRM-FS
030000     DISPLAY 'LIBRPT   - BOOK-F  FILE STATUS - ' WS-BOOKF-FS
030100     DISPLAY 'LIBRPT   - MEMB-F  FILE STATUS - ' WS-MEMBF-FS
030200     DISPLAY 'LIBRPT   - LOAN-F  FILE STATUS - ' WS-LOANF-FS.
030300 A1000-EXIT.
030400     EXIT.
030500
030600 A1500-GET-CURRENT-DATE-PARA.
030700     ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD
030800     ACCEPT WS-ACCEPT-TIME FROM TIME
030900
031000     MOVE WS-ACCEPT-DATE                TO WS-CURRENT-DT
031100     MOVE WS-ACCEPT-HH                  TO WS-CURRENT-HH
031200     MOVE WS-ACCEPT-MN                  TO WS-CURRENT-MN
031300     MOVE WS-ACCEPT-SS                  TO WS-CURRENT-SS.
031400 A1500-EXIT.
031500     EXIT.
031600
031700*--------------------------------------------------------------*
031800*    RPTPARM SUPPLIES THE TOP-N CUTOFF AND OPTIONAL CATEGORY     *
031900*    FILTER.  A MISSING OR BLANK PARAMETER RECORD DEFAULTS TO    *
032000*    TOP-N = 10, NO CATEGORY FILTER (LIB-0206).                 *
032100*--------------------------------------------------------------*
032200 A2000-READ-PARM-PARA.
032300     READ RPTPARM
032400       AT END
032500        SET END-OF-RPTPARM              TO TRUE.
032600
032700     IF NOT END-OF-RPTPARM
032800        MOVE RP-TOP-N                   TO WS-TOP-N
032900        MOVE RP-CATEGORY-FILTER         TO WS-CATEGORY-FILTER.
033000
033100     IF WS-TOP-N EQUAL ZERO
033200        MOVE 10                        TO WS-TOP-N.
033300 A2000-EXIT.
033400     EXIT.
033500
033600*================================================================*
033700*    MOST-BORROWED BOOKS REPORT (LIB-0206 / LIB-0312)            *
033800*================================================================*
033900 B1000-MOST-BORROWED-RPT.
034000     PERFORM B1010-BUILD-BORROW-TABLE-PARA
034100        THRU B1010-EXIT.
034200
034300     PERFORM B1030-RANK-AND-PRINT-PARA
034400        THRU B1030-EXIT.
034500 B1000-EXIT.
034600     EXIT.
034700
034800 B1010-BUILD-BORROW-TABLE-PARA.
034900     START LOAN-FILE KEY IS NOT LESS THAN LOAN-ID
035000       INVALID KEY
035100        SET END-OF-LOANF                TO TRUE
035200     END-START.
035300
035400     IF NOT END-OF-LOANF
035500        PERFORM B1011-SCAN-LOAN-STEP
035600           THRU B1011-EXIT
035700           UNTIL END-OF-LOANF.
035800 B1010-EXIT.
035900     EXIT.
036000
036100 B1011-SCAN-LOAN-STEP.
036200     READ LOAN-FILE NEXT RECORD
036300       AT END
036400        SET END-OF-LOANF                TO TRUE.
036500
036600     IF NOT END-OF-LOANF
036700        PERFORM B1020-FIND-OR-ADD-ENTRY-PARA
036800           THRU B1020-EXIT.
036900 B1011-EXIT.
037000     EXIT.
037100
037200*--------------------------------------------------------------*
037300*    LINEAR SEARCH OF THE TABLE BUILT SO FAR -- ACCEPTABLE      *
037400*    GIVEN THE 2000-ENTRY BOUND (LIB-0356).  THE BOOK'S         *
037500*    CATEGORY IS CACHED HERE SO B1030 NEEDS NO SECOND READ      *
037600*    OF BOOK-FILE WHEN APPLYING THE CATEGORY FILTER.            *
037700*--------------------------------------------------------------*
037800 B1020-FIND-OR-ADD-ENTRY-PARA.
037900     SET WS-ENTRY-NOT-FOUND              TO TRUE
038000     MOVE 1                             TO WS-BT-SRCH-SUB
038100
038200     PERFORM B1021-SEARCH-STEP
038300        THRU B1021-EXIT
038400        UNTIL WS-ENTRY-WAS-FOUND
038500           OR WS-BT-SRCH-SUB GREATER WS-DISTINCT-BOOK-CNT.
038600
038700     IF WS-ENTRY-NOT-FOUND
038800        IF WS-DISTINCT-BOOK-CNT LESS 2000
038900           ADD 1                        TO WS-DISTINCT-BOOK-CNT
039000           MOVE LOAN-BOOK-ID             TO
039100                WS-BT-BOOK-ID (WS-DISTINCT-BOOK-CNT)
039200           MOVE 1                       TO
039300                WS-BT-COUNT (WS-DISTINCT-BOOK-CNT)
039400           PERFORM B1022-CACHE-CATEGORY-PARA
039500              THRU B1022-EXIT.
039600 B1020-EXIT.
039700     EXIT.
039800
039900 B1021-SEARCH-STEP.
040000     IF WS-BT-BOOK-ID (WS-BT-SRCH-SUB) EQUAL LOAN-BOOK-ID
040100        ADD 1                           TO
040200             WS-BT-COUNT (WS-BT-SRCH-SUB)
040300        SET WS-ENTRY-WAS-FOUND           TO TRUE
040400     ELSE
040500        ADD 1                           TO WS-BT-SRCH-SUB.
040600 B1021-EXIT.
040700     EXIT.
040800
040900 B1022-CACHE-CATEGORY-PARA.
041000     MOVE LOAN-BOOK-ID                  TO BOOK-ID
041100     READ BOOK-FILE
041200       INVALID KEY
041300        MOVE SPACES                     TO
041400             WS-BT-CATEGORY (WS-DISTINCT-BOOK-CNT).
041500
041600     IF BOOKF-OK
041700        MOVE BOOK-CATEGORY              TO
041800             WS-BT-CATEGORY (WS-DISTINCT-BOOK-CNT).
041900
042000     MOVE 'N'                           TO
042100          WS-BT-OUTPUT-SW (WS-DISTINCT-BOOK-CNT).
042200 B1022-EXIT.
042300     EXIT.
042400
042500*--------------------------------------------------------------*
042600*    BOUNDED SELECTION -- RUNS AT MOST WS-TOP-N PASSES OVER     *
042700*    THE TABLE, EACH TIME PICKING THE HIGHEST-COUNT ENTRY NOT   *
042800*    YET PRINTED (AND MATCHING THE CATEGORY FILTER, IF ANY).    *
042900*    STOPS EARLY IF NO CANDIDATE ENTRY REMAINS (LIB-0312).      *
043000*--------------------------------------------------------------*
043100 B1030-RANK-AND-PRINT-PARA.
043200     MOVE 1                             TO WS-RANK-SUB
043300
043400     PERFORM B1031-ONE-RANK-STEP
043500        THRU B1031-EXIT
043600        UNTIL WS-RANK-SUB GREATER WS-TOP-N.
043700 B1030-EXIT.
043800     EXIT.
043900
044000 B1031-ONE-RANK-STEP.
044100     SET WS-CANDIDATE-NOT-FOUND          TO TRUE
044200     MOVE ZERO                          TO WS-BT-HIGH-SUB
044300                                            WS-BT-HIGH-CNT
044400     MOVE 1                             TO WS-BT-SUB
044500
044600     PERFORM B1032-SCAN-FOR-HIGH-STEP
044700        THRU B1032-EXIT
044800        UNTIL WS-BT-SUB GREATER WS-DISTINCT-BOOK-CNT.
044900
045000     IF WS-CANDIDATE-WAS-FOUND
045100        PERFORM B1040-WRITE-BORROW-LINE-PARA
045200           THRU B1040-EXIT
045300        ADD 1                           TO WS-RANK-SUB
045400     ELSE
045500*       NO FURTHER CANDIDATE ENTRY -- STOP THE RANKING LOOP.
045600        MOVE WS-TOP-N                   TO WS-RANK-SUB.
045700 B1031-EXIT.
045800     EXIT.
045900
046000 B1032-SCAN-FOR-HIGH-STEP.
046100     IF WS-BT-OUTPUT-SW (WS-BT-SUB) NOT EQUAL 'Y'
046200        IF WS-NO-CATEGORY-FILTER
046300        OR WS-BT-CATEGORY (WS-BT-SUB) EQUAL WS-CATEGORY-FILTER
046400           IF WS-BT-COUNT (WS-BT-SUB) GREATER WS-BT-HIGH-CNT
046500              MOVE WS-BT-SUB            TO WS-BT-HIGH-SUB
046600              MOVE WS-BT-COUNT (WS-BT-SUB) TO WS-BT-HIGH-CNT
046700              SET WS-CANDIDATE-WAS-FOUND   TO TRUE.
046800
046900     ADD 1                              TO WS-BT-SUB.
047000 B1032-EXIT.
047100     EXIT.
047200
047300 B1040-WRITE-BORROW-LINE-PARA.
047400     MOVE SPACES                        TO MB-DETAIL-LINE
047500     MOVE 'Y'                           TO
047600          WS-BT-OUTPUT-SW (WS-BT-HIGH-SUB)
047700     MOVE WS-BT-BOOK-ID (WS-BT-HIGH-SUB) TO MB-BOOK-ID
047800                                            BOOK-ID
047900
048000     READ BOOK-FILE
048100       INVALID KEY
048200        MOVE SPACES                     TO BOOK-TITLE
048300                                            BOOK-AUTHOR
048400                                            BOOK-ISBN.
048500
048600     MOVE BOOK-TITLE                    TO MB-BOOK-TITLE
048700     MOVE BOOK-AUTHOR                   TO MB-BOOK-AUTHOR
048800     MOVE BOOK-ISBN                     TO MB-BOOK-ISBN
048900     MOVE WS-BT-COUNT (WS-BT-HIGH-SUB)   TO MB-BORROW-COUNT
049000
049100     WRITE MB-DETAIL-LINE
049200     ADD 1                              TO WS-MB-LINE-CNT.
049300 B1040-EXIT.
049400     EXIT.
049500
049600*================================================================*
049700*    OVERDUE LOANS REPORT (LIB-0206)                             *
049800*================================================================*
049900 B2000-OVERDUE-LOANS-RPT.
050000     START LOAN-FILE KEY IS NOT LESS THAN LOAN-ID
050100       INVALID KEY
050200        SET END-OF-LOANF                TO TRUE
050300     END-START.
050400
050500     IF NOT END-OF-LOANF
050600        PERFORM B2010-SCAN-LOANS-FOR-OVERDUE-STEP
050700           THRU B2010-EXIT
050800           UNTIL END-OF-LOANF.
050900
051000     PERFORM B2030-WRITE-OVERDUE-TRAILER-PARA
051100        THRU B2030-EXIT.
051200 B2000-EXIT.
051300     EXIT.
051400
051500 B2010-SCAN-LOANS-FOR-OVERDUE-STEP.
051600     READ LOAN-FILE NEXT RECORD
051700       AT END
051800        SET END-OF-LOANF                TO TRUE.
051900
052000     IF NOT END-OF-LOANF
052100        IF LOAN-ACTIVE
052200           MOVE LOAN-DUE-DT             TO LC-BASE-DT
052210           MOVE LOAN-DUE-TM             TO LC-BASE-TM
052220           MOVE WS-CURRENT-DT            TO LC-RESULT-DT
052230           MOVE WS-CURRENT-TM            TO LC-RESULT-TM
052400           MOVE 'OD'                    TO LC-FUNCTION-CODE
052500           CALL 'LIBDTCLC' USING LIB-COMM-AREA
052600           IF LC-OVERDUE-DAYS GREATER ZERO
052700              MOVE 'FA'                 TO LC-FUNCTION-CODE
052800              CALL 'LIBDTCLC' USING LIB-COMM-AREA
052900              PERFORM B2020-WRITE-OVERDUE-LINE-PARA
053000                 THRU B2020-EXIT.
053100 B2010-EXIT.
053200     EXIT.
053300
053400 B2020-WRITE-OVERDUE-LINE-PARA.
053500     MOVE SPACES                        TO OD-DETAIL-LINE
053600     MOVE LOAN-ID                       TO OD-LOAN-ID
053700     MOVE LOAN-BOOK-ID                  TO OD-BOOK-ID
053800     MOVE LOAN-MEMBER-ID                TO OD-MEMBER-ID
053900     MOVE LOAN-ISSUED-DT                TO OD-ISSUED-DT
054000     MOVE LOAN-DUE-DT                   TO OD-DUE-DT
054100     MOVE LC-OVERDUE-DAYS                TO OD-DAYS-OVERDUE
054200     MOVE LC-FINE-AMOUNT                 TO OD-ESTIMATED-FINE
054300
054400     MOVE LOAN-BOOK-ID                  TO BOOK-ID
054500     READ BOOK-FILE
054600       INVALID KEY
054700        MOVE SPACES                     TO BOOK-TITLE
054800                                            BOOK-AUTHOR
054900                                            BOOK-ISBN.
055000     MOVE BOOK-TITLE                    TO OD-BOOK-TITLE
055100     MOVE BOOK-AUTHOR                   TO OD-BOOK-AUTHOR
055200     MOVE BOOK-ISBN                     TO OD-BOOK-ISBN
055300
055400     MOVE LOAN-MEMBER-ID                TO MEMBER-ID
055500     READ MEMBER-FILE
055600       INVALID KEY
055700        MOVE SPACES                     TO MEMBER-FULL-NAME
055800                                            MEMBER-EMAIL
055900                                            MEMBER-PHONE.
056000     MOVE MEMBER-FULL-NAME              TO OD-MEMBER-FULL-NAME
056100     MOVE MEMBER-EMAIL                  TO OD-MEMBER-EMAIL
056200     MOVE MEMBER-PHONE                  TO OD-MEMBER-PHONE
056300
056400     WRITE OD-DETAIL-LINE
056500     ADD 1                              TO WS-OD-LINE-CNT
056600     ADD LC-FINE-AMOUNT                  TO WS-OD-FINE-TOTAL.
056700 B2020-EXIT.
056800     EXIT.
056900
057000 B2030-WRITE-OVERDUE-TRAILER-PARA.
057100     MOVE SPACES                        TO OD-DETAIL-LINE
057200     MOVE WS-OD-LINE-CNT                 TO OD-DAYS-OVERDUE
057300     MOVE WS-OD-FINE-TOTAL                TO OD-ESTIMATED-FINE
057400     MOVE 'TRAILER'                     TO OD-BOOK-TITLE
057500     WRITE OD-DETAIL-LINE.
057600 B2030-EXIT.
057700     EXIT.
057800
057900*================================================================*
058000*    SYSTEM STATISTICS REPORT (LIB-0290)                         *
058100*================================================================*
058200 B3000-SYSTEM-STATS-RPT.
058300     START LOAN-FILE KEY IS NOT LESS THAN LOAN-ID
058400       INVALID KEY
058500        SET END-OF-LOANF                TO TRUE
058600     END-START.
058700
058800     IF NOT END-OF-LOANF
058900        PERFORM B3010-SCAN-LOANS-FOR-STATS-STEP
059000           THRU B3010-EXIT
059100           UNTIL END-OF-LOANF.
059200
059300     PERFORM B3020-WRITE-STATS-BLOCK-PARA
059400        THRU B3020-EXIT.
059500 B3000-EXIT.
059600     EXIT.
059700
059800 B3010-SCAN-LOANS-FOR-STATS-STEP.
059900     READ LOAN-FILE NEXT RECORD
060000       AT END
060100        SET END-OF-LOANF                TO TRUE.
060200
060300     IF NOT END-OF-LOANF
060400        ADD 1                           TO WS-TOTAL-LOANS
060500        IF LOAN-ACTIVE
060600           ADD 1                        TO WS-ACTIVE-LOANS
060610           MOVE LOAN-DUE-DT             TO LC-BASE-DT
060620           MOVE LOAN-DUE-TM             TO LC-BASE-TM
060630           MOVE WS-CURRENT-DT            TO LC-RESULT-DT
060640           MOVE WS-CURRENT-TM            TO LC-RESULT-TM
060650           MOVE 'OD'                    TO LC-FUNCTION-CODE
060660           CALL 'LIBDTCLC' USING LIB-COMM-AREA
060670           IF LC-OVERDUE-DAYS GREATER ZERO
060680              ADD 1                     TO WS-OVERDUE-LOANS
060690              MOVE 'FA'                 TO LC-FUNCTION-CODE
060700              CALL 'LIBDTCLC' USING LIB-COMM-AREA
060710              ADD LC-FINE-AMOUNT         TO WS-STATS-FINE-TOTAL
060720           END-IF
060730        ELSE
060740           ADD 1                        TO WS-RETURNED-LOANS
060750        END-IF.
061800 B3010-EXIT.
061900     EXIT.
062000
062100 B3020-WRITE-STATS-BLOCK-PARA.
062200     MOVE SPACES                        TO SS-SUMMARY-LINE
062300     MOVE WS-TOTAL-LOANS                 TO SS-TOTAL-LOANS
062400     MOVE WS-ACTIVE-LOANS                 TO SS-ACTIVE-LOANS
062500     MOVE WS-RETURNED-LOANS                TO SS-RETURNED-LOANS
062600     MOVE WS-OVERDUE-LOANS                 TO SS-OVERDUE-LOANS
062700     MOVE WS-STATS-FINE-TOTAL               TO
062800          SS-TOTAL-ESTIMATED-FINES
062900     WRITE SS-SUMMARY-LINE.
063000 B3020-EXIT.
063100     EXIT.
063200
063300 A9000-CLOSE-FILE-PARA.
063400     CLOSE RPTPARM
063500           MOSTBRPT
063600           OVERDURPT
063700           SYSSTRPT
063800           BOOK-FILE
063900           MEMBER-FILE
064000           LOAN-FILE.
064100 A9000-EXIT.
064200     EXIT.
064300
